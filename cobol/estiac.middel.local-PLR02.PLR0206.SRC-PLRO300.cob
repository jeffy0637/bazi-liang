000100*===============================================================*
000200*--                INFORMATIONS GENERALES                     --*
000300*---------------------------------------------------------------*
000400*  NOM DU PROGRAMME : PLRO300                                   *
000500*  NOM DU REDACTEUR : PECOUL                                    *
000600*  SOCIETE          : ESTIAC                                    *
000700*  DATE DE CREATION : 17/04/1997                                *
000800*---------------------------------------------------------------*
000900*--               OBJECTIFS GENERAUX DU PROGRAMME             --*
001000*---------------------------------------------------------------*
001100*  CE SOUS-PROGRAMME DETERMINE LE OU LES DIEUX UTILES (YONGSHEN)*
001200*  D UNE CARTE DE QUATRE PILIERS A PARTIR DES RESULTATS DE      *
001300*  PLRO100 (TABLE PLRWSHI) ET DE PLRO200 (STRUCTURE PLRWGEJ) :  *
001400*  AJUSTEMENT CLIMATIQUE, DIEU UTILE DE STRUCTURE, DIEU UTILE   *
001500*  DE MEDIATION, FORCE DU MAITRE DE JOUR (QUATRE CRITERES) ET   *
001600*  ENSEMBLES FAVORABLE/DEFAVORABLE/NEUTRE.                      *
001700*---------------------------------------------------------------*
001800*--               HISTORIQUE DES MODIFICATIONS                --*
001900*---------------------------------------------------------------*
002000* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
002100*---------------------------------------------------------------*
002200* 17/04/1997    !  CREATION DU SOUS-PROGRAMME - MOTEUR DE DIEU  *
002300*               !  UTILE EXTERNALISE DU LOT PRINCIPAL.          * PEC033
002400* 14/01/1998    !  AJOUT DE LA FORCE DU MAITRE DE JOUR (QUATRE  *
002500*               !  CRITERES + VERDICT) DEMANDEE PAR LE SERVICE  * ROU027
002600*               !  ETUDES.                                      *
002700* 08/03/1998    !  CORRECTION DU SEUIL DE-QI SEVEREMENT         *
002800*               !  INSUFFISANT (OUBLI DU FACTEUR 0,5).          * ROU027
002900* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS*
003000*               !  CE SOUS-PROGRAMME - RAS.                     * LAN058
003100* 26/05/1999    !  AJOUT DU DIEU UTILE DE MEDIATION (PRIORITE 3)*
003200*               !  SUR LA TABLE DES CYCLES T4/T5 DE PLRWTAB.    * ROU027
003300* 02/10/2000    !  CORRECTION DES ENSEMBLES XI/JI - UN ELEMENT  *
003400*               !  RETENU DANS LES DEUX RESTE EN XI.            * NGU072
003500*===============================================================*
003600*
003700**************************
003800 IDENTIFICATION DIVISION.
003900**************************
004000 PROGRAM-ID.      PLRO300.
004100 AUTHOR.          P. PECOUL.
004200 INSTALLATION.    ESTIAC - SERVICE ETUDES.
004300 DATE-WRITTEN.    17/04/1997.
004400 DATE-COMPILED.
004500 SECURITY.        NON CLASSIFIE.
004600*
004700*                  ==============================               *
004800*=================<  ENVIRONMENT      DIVISION   >==============*
004900*                  ==============================               *
005000*                                                               *
005100*===============================================================*
005200*
005300***********************
005400 ENVIRONMENT DIVISION.
005500***********************
005600*
005700*======================
005800 CONFIGURATION SECTION.
005900*======================
006000*
006100*--------------
006200 SPECIAL-NAMES.
006300*--------------
006400     C01 IS TOP-OF-FORM.
006500*
006600*=====================
006700 INPUT-OUTPUT SECTION.
006800*=====================
006900*
007000*-------------
007100 FILE-CONTROL.
007200*-------------
007300*
007400*                  ==============================               *
007500*=================<       DATA        DIVISION   >==============*
007600*                  ==============================               *
007700*                                                               *
007800*===============================================================*
007900*
008000****************
008100 DATA DIVISION.
008200****************
008300*
008400*=============
008500 FILE SECTION.
008600*=============
008700*
008800*========================
008900 WORKING-STORAGE SECTION.
009000*========================
009100*
009200*---------------------------------------------------------------*
009300*  TABLES DE REFERENCE DU MOTEUR (PARTAGEES PLRO100/200/300)    *
009400*---------------------------------------------------------------*
009500     COPY PLRWTAB.
009600*
009700*---------------------------------------------------------------*
009800*  INDICES ET COMPTEURS DE TRAVAIL                              *
009900*---------------------------------------------------------------*
010000 01  WS-P                          PIC S9(4) COMP.
010100 01  WS-E                          PIC S9(4) COMP.
010200 01  WS-TROUVE                     PIC 9(01) VALUE ZERO.
010300     88  WS-TROUVE-OUI                        VALUE 1.
010400*
010500*---------------------------------------------------------------*
010600*  CUMULS DE POIDS R2 PAR ELEMENT DU TRONC (VISIBLE + CACHE) -  *
010700*  SERVENT AU CLIMAT, A LA MEDIATION ET A LA FORCE DU JOUR      *
010800*---------------------------------------------------------------*
010900 01  WS-TRAV-POIDS-ELEMENT.
011000     05  WS-TRAV-POIDS              PIC 9(02)V9(01) OCCURS 5.
011100*
011200*---------------------------------------------------------------*
011300*  ZONE DE TRAVAIL POUR LA RECHERCHE DU GENERATEUR/CONTROLEUR   *
011400*  D UN ELEMENT CIBLE (INVERSION DES CYCLES T4/T5)              *
011500*---------------------------------------------------------------*
011600 01  WS-TRAV-CYCLE.
011700     05  WS-TRAV-CIBLE              PIC 9(01).
011800     05  WS-TRAV-RESULTAT           PIC 9(01).
011900     05  FILLER                     PIC X(02).
012000*
012100*---------------------------------------------------------------*
012200*  ZONE DE TRAVAIL POUR LA RECHERCHE DU MEDIATEUR (PRIORITE 3)  *
012300*---------------------------------------------------------------*
012400 01  WS-TRAV-MEDIATION.
012500     05  WS-TRAV-MED-CONTROLEUR     PIC 9(01).
012600     05  WS-TRAV-MED-CONTROLE       PIC 9(01).
012700     05  WS-TRAV-MED-MEDIATEUR      PIC 9(01).
012800     05  FILLER                     PIC X(02).
012900*
013000*---------------------------------------------------------------*
013100*  ZONE DE TRAVAIL POUR LA DE-DI (RACINES DE L ELEMENT DU JOUR) *
013200*---------------------------------------------------------------*
013300 01  WS-TRAV-DEDI.
013400     05  WS-TRAV-DEDI-PRINCIPALES   PIC 9(01)  COMP-3.
013500     05  WS-TRAV-DEDI-AUTRES        PIC 9(01)  COMP-3.
013600     05  FILLER                     PIC X(02).
013700*
013800*                  ==============================               *
013900*=================<     LINKAGE         SECTION  >==============*
014000*                  ==============================               *
014100*                                                               *
014200*===============================================================*
014300*
014400*================
014500 LINKAGE SECTION.
014600*================
014700*
014800*---------------------------------------------------------------*
014900*  CARTE DES QUATRE PILIERS EN ENTREE (CF PLRWPIL - LECTURE)    *
015000*---------------------------------------------------------------*
015100 01  LS-PIL-CARTE.
015200     05  LS-PIL-POSITION            OCCURS 4.
015300         10  LS-PIL-TRONC           PIC 9(02).
015400         10  LS-PIL-BRANCHE         PIC 9(02).
015500         10  LS-PIL-TR-ELEMENT      PIC 9(01).
015600         10  LS-PIL-TR-POLARITE     PIC 9(01).
015700         10  LS-PIL-BR-ELEMENT      PIC 9(01).
015800         10  LS-PIL-BR-POLARITE     PIC 9(01).
015900     05  FILLER                     PIC X(02).
016000*
016100*---------------------------------------------------------------*
016200*  TABLE DES SHISHEN EN ENTREE (CF PLRWSHI)                     *
016300*---------------------------------------------------------------*
016400 01  LS-SHI-TABLE.
016500     05  LS-SHI-NB                  PIC 9(02)  COMP-3.
016600     05  LS-SHI-DET                 OCCURS 16.
016700         10  LS-SHI-POSITION        PIC 9(01).
016800         10  LS-SHI-COUCHE          PIC 9(01).
016900         10  LS-SHI-TRONC           PIC 9(02).
017000         10  LS-SHI-DIEU            PIC X(02).
017100         10  LS-SHI-POIDS           PIC 9(01)V9(01).
017200         10  FILLER                 PIC X(02).
017300*
017400*---------------------------------------------------------------*
017500*  FAITS DE STRUCTURE EN ENTREE (CF PLRWGEJ - DEUX GROUPES UTILES*
017600*  ICI : CODE/GRADE ET USAGE SHUN/NI)                           *
017700*---------------------------------------------------------------*
017800 01  LS-GEJ-PRINCIPAL.
017900     05  LS-GEJ-CODE                PIC X(02).
018000     05  LS-GEJ-GRADE               PIC X(01).
018100     05  LS-GEJ-ETAPE               PIC 9(01).
018200     05  FILLER                     PIC X(02).
018300*
018400 01  LS-GEJ-USAGE.
018500     05  LS-GEJ-SENS                PIC X(04).
018600         88  LS-GEJ-SENS-SHUN                 VALUE "SHUN".
018700         88  LS-GEJ-SENS-NI                   VALUE "NI  ".
018800         88  LS-GEJ-SENS-INDE                 VALUE "INDE".
018900     05  LS-GEJ-RUPTURE             PIC 9(01).
019000         88  LS-GEJ-EST-ROMPUE                VALUE 1.
019100     05  LS-GEJ-RUPTURE-TYPE        PIC X(04).
019200         88  LS-GEJ-RUPTURE-CHONG             VALUE "CHON".
019300         88  LS-GEJ-RUPTURE-HEQU              VALUE "HEQU".
019400         88  LS-GEJ-RUPTURE-HUNZA             VALUE "HUNZ".
019500         88  LS-GEJ-RUPTURE-SGJG              VALUE "SGJG".
019600     05  FILLER                     PIC X(02).
019700*
019800*---------------------------------------------------------------*
019900*  ZONE DES FAITS DE DIEU UTILE EN SORTIE (CF PLRWYON)          *
020000*---------------------------------------------------------------*
020100 01  LS-YON-CLIMAT.
020200     05  LS-YON-CLI-SAISON          PIC X(02).
020300     05  LS-YON-CLI-ELEM-PRIM       PIC 9(01).
020400     05  LS-YON-CLI-ELEM-AUX        PIC 9(01).
020500     05  LS-YON-CLI-PRESENT         PIC 9(01).
020600     05  LS-YON-CLI-POIDS           PIC 9(02)V9(01).
020700     05  FILLER                     PIC X(02).
020800*
020900 01  LS-YON-STRUCTURE.
021000     05  LS-YON-STR-ELEMENT         PIC 9(01).
021100     05  LS-YON-STR-SENS            PIC X(04).
021200     05  FILLER                     PIC X(02).
021300*
021400 01  LS-YON-MEDIATION.
021500     05  LS-YON-MED-TROUVE          PIC 9(01).
021600     05  LS-YON-MED-ELEMENT         PIC 9(01).
021700     05  FILLER                     PIC X(02).
021800*
021900 01  LS-YON-FORCE.
022000     05  LS-YON-FOR-DELING          PIC 9(01).
022100     05  LS-YON-FOR-DEDI-NBRACINE   PIC 9(01)  COMP-3.
022200     05  LS-YON-FOR-DEDI-NIVEAU     PIC X(04).
022300     05  LS-YON-FOR-DESHI           PIC 9(01).
022400     05  LS-YON-FOR-DEQI-SUPPORT    PIC 9(02)V9(01).
022500     05  LS-YON-FOR-DEQI-DRAIN      PIC 9(02)V9(01).
022600     05  LS-YON-FOR-DEQI-NIVEAU     PIC X(04).
022700     05  LS-YON-FOR-VERDICT         PIC X(02).
022800     05  FILLER                     PIC X(02).
022900*
023000 01  LS-YON-LISTE.
023100     05  LS-YON-NB-UTILES           PIC 9(01)  COMP-3.
023200     05  LS-YON-UTILE-DET           OCCURS 3.
023300         10  LS-YON-UTILE-PRIORITE  PIC 9(01).
023400         10  LS-YON-UTILE-ELEMENT   PIC 9(01).
023500         10  FILLER                 PIC X(02).
023600*
023700 01  LS-YON-ENSEMBLES.
023800     05  LS-YON-ENS-ELEM            OCCURS 5.
023900         10  LS-YON-ENS-STATUT      PIC X(01).
024000         10  FILLER                 PIC X(01).
024100*
024200*                  ==============================               *
024300*=================<   PROCEDURE       DIVISION   >==============*
024400*                  ==============================               *
024500*                                                               *
024600*===============================================================*
024700*
024800 PROCEDURE           DIVISION USING LS-PIL-CARTE
024900                                    LS-SHI-TABLE
025000                                    LS-GEJ-PRINCIPAL
025100                                    LS-GEJ-USAGE
025200                                    LS-YON-CLIMAT
025300                                    LS-YON-STRUCTURE
025400                                    LS-YON-MEDIATION
025500                                    LS-YON-FORCE
025600                                    LS-YON-LISTE
025700                                    LS-YON-ENSEMBLES.
025800*
025900*---------------------------------------------------------------*
026000*                     COMPOSANT PROGRAMME                       *
026100*                     ===================                       *
026200*---------------------------------------------------------------*
026300*
026400 0000-PROGRAMME-DEB.
026500*
026600* RAZ DES ZONES DE SORTIE AVANT CALCUL
026700     INITIALIZE LS-YON-CLIMAT LS-YON-STRUCTURE LS-YON-MEDIATION
026800                LS-YON-FORCE LS-YON-LISTE LS-YON-ENSEMBLES.
026900     MOVE ZERO                TO WS-TRAV-POIDS-ELEMENT.
027000*
027100* CUMUL PREALABLE DU POIDS R2 PAR ELEMENT DU TRONC
027200     PERFORM  7005-CUMULE-POIDS-ELEMENT-DEB
027300        THRU  7005-CUMULE-POIDS-ELEMENT-FIN
027400     VARYING  WS-P FROM 1 BY 1
027500       UNTIL  WS-P > LS-SHI-NB.
027600*
027700* PRIORITE 1 - AJUSTEMENT CLIMATIQUE
027800     PERFORM  7010-CLIMAT-SAISON-DEB
027900        THRU  7010-CLIMAT-SAISON-FIN.
028000*
028100* PRIORITE 2 - DIEU UTILE DE STRUCTURE
028200     PERFORM  7020-DIEU-UTILE-STRUCTURE-DEB
028300        THRU  7020-DIEU-UTILE-STRUCTURE-FIN.
028400*
028500* PRIORITE 3 - DIEU UTILE DE MEDIATION (FACULTATIF)
028600     PERFORM  7030-DIEU-UTILE-MEDIATION-DEB
028700        THRU  7030-DIEU-UTILE-MEDIATION-FIN.
028800*
028900* FORCE DU MAITRE DE JOUR - QUATRE CRITERES ET VERDICT
029000     PERFORM  7040-FORCE-MAITRE-JOUR-DEB
029100        THRU  7040-FORCE-MAITRE-JOUR-FIN.
029200*
029300* LISTE DES DIEUX UTILES RETENUS
029400     PERFORM  7060-LISTE-DIEUX-UTILES-DEB
029500        THRU  7060-LISTE-DIEUX-UTILES-FIN.
029600*
029700* ENSEMBLES FAVORABLE/DEFAVORABLE/NEUTRE
029800     PERFORM  7070-ENSEMBLES-FAVORABLES-DEB
029900        THRU  7070-ENSEMBLES-FAVORABLES-FIN.
030000*
030100 0000-PROGRAMME-FIN.
030200     EXIT PROGRAM.
030300*
030400*---------------------------------------------------------------*
030500*   7XXX-  : TRANSFERTS ET CALCULS COMPLEXES                    *
030600*---------------------------------------------------------------*
030700*
030800 7005-CUMULE-POIDS-ELEMENT-DEB.
030900*
031000     ADD LS-SHI-POIDS(WS-P)
031100       TO WS-TRAV-POIDS(TB-T1-ELEMENT(LS-SHI-TRONC(WS-P))).
031200*
031300 7005-CUMULE-POIDS-ELEMENT-FIN.
031400     EXIT.
031500*---------------------------------------------------------------*
031600*
031700 7010-CLIMAT-SAISON-DEB.
031800*
031900* SAISON DE LA BRANCHE DU MOIS (T16) PUIS ELEMENTS PRIMAIRE ET
032000* AUXILIAIRE PAR ELEMENT DU MAITRE DE JOUR (T17)
032100     MOVE TB-T16-ENTREE(LS-PIL-BRANCHE(2)) TO WS-E.
032200     MOVE TB-T17-PRIMAIRE(LS-PIL-TR-ELEMENT(3), WS-E)
032300                              TO LS-YON-CLI-ELEM-PRIM.
032400     MOVE TB-T17-AUXILIAIRE(LS-PIL-TR-ELEMENT(3), WS-E)
032500                              TO LS-YON-CLI-ELEM-AUX.
032600     MOVE WS-E                TO LS-YON-CLI-SAISON.
032700*
032800* PRESENCE ET POIDS DE L ELEMENT PRIMAIRE DANS LA CARTE
032900     MOVE WS-TRAV-POIDS(LS-YON-CLI-ELEM-PRIM) TO LS-YON-CLI-POIDS.
033000     IF LS-YON-CLI-POIDS NOT = ZERO
033100        MOVE 1                TO LS-YON-CLI-PRESENT
033200     END-IF.
033300*
033400 7010-CLIMAT-SAISON-FIN.
033500     EXIT.
033600*---------------------------------------------------------------*
033700*
033800 7020-DIEU-UTILE-STRUCTURE-DEB.
033900*
034000* ELEMENT DU DIEU DE STRUCTURE (RELATIF AU MAITRE DE JOUR)
034100     PERFORM  7021-ELEMENT-STRUCTURE-DEB
034200        THRU  7021-ELEMENT-STRUCTURE-FIN.
034300*
034400     EVALUATE TRUE
034500         WHEN LS-GEJ-SENS-SHUN
034600            MOVE LS-YON-STR-ELEMENT  TO LS-YON-STR-ELEMENT
034700            MOVE "SHUN"              TO LS-YON-STR-SENS
034800         WHEN LS-GEJ-SENS-NI
034900            MOVE LS-YON-STR-ELEMENT  TO WS-TRAV-CIBLE
035000            PERFORM  7022-TROUVE-CONTROLEUR-DEB
035100               THRU  7022-TROUVE-CONTROLEUR-FIN
035200            MOVE WS-TRAV-RESULTAT    TO LS-YON-STR-ELEMENT
035300            MOVE "NI  "              TO LS-YON-STR-SENS
035400         WHEN OTHER
035500            MOVE "INDE"              TO LS-YON-STR-SENS
035600     END-EVALUATE.
035700*
035800 7020-DIEU-UTILE-STRUCTURE-FIN.
035900     EXIT.
036000*---------------------------------------------------------------*
036100*
036200 7021-ELEMENT-STRUCTURE-DEB.
036300*
036400* BJ/JC/JL/YR PARTAGENT L ELEMENT DU JOUR - SS/SG L ELEMENT
036500* ENGENDRE (T4) - PC/ZC L ELEMENT CONTROLE (T5) - QS/ZG ET
036600* PY/ZY EXIGENT L INVERSION DU CYCLE DE CONTROLE OU DE
036700* GENERATION (RECHERCHE LINEAIRE SUR T4/T5)
036800     EVALUATE LS-GEJ-CODE
036900         WHEN "BJ" WHEN "JC" WHEN "JL" WHEN "YR"
037000            MOVE LS-PIL-TR-ELEMENT(3)          TO LS-YON-STR-ELEMENT
037100         WHEN "SS" WHEN "SG"
037200            MOVE TB-T4-ENTREE(LS-PIL-TR-ELEMENT(3))
037300                                                TO LS-YON-STR-ELEMENT
037400         WHEN "PC" WHEN "ZC"
037500            MOVE TB-T5-ENTREE(LS-PIL-TR-ELEMENT(3))
037600                                                TO LS-YON-STR-ELEMENT
037700         WHEN "QS" WHEN "ZG"
037800            MOVE LS-PIL-TR-ELEMENT(3)          TO WS-TRAV-CIBLE
037900            PERFORM  7022-TROUVE-CONTROLEUR-DEB
038000               THRU  7022-TROUVE-CONTROLEUR-FIN
038100            MOVE WS-TRAV-RESULTAT               TO LS-YON-STR-ELEMENT
038200         WHEN "PY" WHEN "ZY"
038300            MOVE LS-PIL-TR-ELEMENT(3)          TO WS-TRAV-CIBLE
038400            PERFORM  7023-TROUVE-GENERATEUR-DEB
038500               THRU  7023-TROUVE-GENERATEUR-FIN
038600            MOVE WS-TRAV-RESULTAT               TO LS-YON-STR-ELEMENT
038700     END-EVALUATE.
038800*
038900 7021-ELEMENT-STRUCTURE-FIN.
039000     EXIT.
039100*---------------------------------------------------------------*
039200*
039300 7022-TROUVE-CONTROLEUR-DEB.
039400*
039500* BALAYAGE DES CINQ ELEMENTS POUR TROUVER CELUI QUI CONTROLE
039600* (T5) L ELEMENT CIBLE WS-TRAV-CIBLE
039700     MOVE ZERO                TO WS-TROUVE.
039800     PERFORM  7024-TESTE-CONTROLEUR-DEB
039900        THRU  7024-TESTE-CONTROLEUR-FIN
040000     VARYING  WS-E FROM 1 BY 1
040100       UNTIL  WS-E > 5 OR WS-TROUVE-OUI.
040200*
040300 7022-TROUVE-CONTROLEUR-FIN.
040400     EXIT.
040500*---------------------------------------------------------------*
040600*
040700 7024-TESTE-CONTROLEUR-DEB.
040800*
040900     IF TB-T5-ENTREE(WS-E) = WS-TRAV-CIBLE
041000        MOVE WS-E             TO WS-TRAV-RESULTAT
041100        MOVE 1                TO WS-TROUVE
041200     END-IF.
041300*
041400 7024-TESTE-CONTROLEUR-FIN.
041500     EXIT.
041600*---------------------------------------------------------------*
041700*
041800 7023-TROUVE-GENERATEUR-DEB.
041900*
042000* BALAYAGE DES CINQ ELEMENTS POUR TROUVER CELUI QUI ENGENDRE
042100* (T4) L ELEMENT CIBLE WS-TRAV-CIBLE
042200     MOVE ZERO                TO WS-TROUVE.
042300     PERFORM  7025-TESTE-GENERATEUR-DEB
042400        THRU  7025-TESTE-GENERATEUR-FIN
042500     VARYING  WS-E FROM 1 BY 1
042600       UNTIL  WS-E > 5 OR WS-TROUVE-OUI.
042700*
042800 7023-TROUVE-GENERATEUR-FIN.
042900     EXIT.
043000*---------------------------------------------------------------*
043100*
043200 7025-TESTE-GENERATEUR-DEB.
043300*
043400     IF TB-T4-ENTREE(WS-E) = WS-TRAV-CIBLE
043500        MOVE WS-E             TO WS-TRAV-RESULTAT
043600        MOVE 1                TO WS-TROUVE
043700     END-IF.
043800*
043900 7025-TESTE-GENERATEUR-FIN.
044000     EXIT.
044100*---------------------------------------------------------------*
044200*
044300 7030-DIEU-UTILE-MEDIATION-DEB.
044400*
044500* POUR CHAQUE ELEMENT CONTROLEUR, SI LUI ET L ELEMENT CONTROLE
044600* PESENT TOUS DEUX AU MOINS 2,0 ET QUE LE MEDIATEUR (T4 DU
044700* CONTROLEUR, SUR LE CHEMIN DE GENERATION) PESE MOINS DE 1,0
044800     MOVE ZERO                TO LS-YON-MED-TROUVE.
044900     PERFORM  7031-TESTE-MEDIATION-DEB
045000        THRU  7031-TESTE-MEDIATION-FIN
045100     VARYING  WS-E FROM 1 BY 1
045200       UNTIL  WS-E > 5 OR LS-YON-MED-EST-TROUVE.
045300*
045400 7030-DIEU-UTILE-MEDIATION-FIN.
045500     EXIT.
045600*---------------------------------------------------------------*
045700*
045800 7031-TESTE-MEDIATION-DEB.
045900*
046000     MOVE WS-E                          TO WS-TRAV-MED-CONTROLEUR.
046100     MOVE TB-T5-ENTREE(WS-E)            TO WS-TRAV-MED-CONTROLE.
046200     MOVE TB-T4-ENTREE(WS-E)            TO WS-TRAV-MED-MEDIATEUR.
046300*
046400     IF WS-TRAV-POIDS(WS-TRAV-MED-CONTROLEUR) NOT < 2.0
046500        AND WS-TRAV-POIDS(WS-TRAV-MED-CONTROLE) NOT < 2.0
046600        AND WS-TRAV-POIDS(WS-TRAV-MED-MEDIATEUR) < 1.0
046700        MOVE WS-TRAV-MED-MEDIATEUR      TO LS-YON-MED-ELEMENT
046800        MOVE 1                          TO LS-YON-MED-TROUVE
046900     END-IF.
047000*
047100 7031-TESTE-MEDIATION-FIN.
047200     EXIT.
047300*---------------------------------------------------------------*
047400*
047500 7040-FORCE-MAITRE-JOUR-DEB.
047600*
047700* CRITERE 1 - DE-LING (COMMANDEMENT DE LA SAISON)
047800     PERFORM  7041-CRITERE-DELING-DEB
047900        THRU  7041-CRITERE-DELING-FIN.
048000*
048100* CRITERE 2 - DE-DI (ANCRAGE PAR RACINES CACHEES)
048200     PERFORM  7042-CRITERE-DEDI-DEB
048300        THRU  7042-CRITERE-DEDI-FIN.
048400*
048500* CRITERE 3 - DE-SHI (SOUTIEN PAR TRONCS VISIBLES)
048600     PERFORM  7043-CRITERE-DESHI-DEB
048700        THRU  7043-CRITERE-DESHI-FIN.
048800*
048900* CRITERE 4 - DE-QI (SOUFFLE - SOUTIEN CONTRE DRAINAGE)
049000     PERFORM  7044-CRITERE-DEQI-DEB
049100        THRU  7044-CRITERE-DEQI-FIN.
049200*
049300* VERDICT COMBINE (PREMIERE CONDITION VERIFIEE)
049400     PERFORM  7045-VERDICT-FORCE-DEB
049500        THRU  7045-VERDICT-FORCE-FIN.
049600*
049700 7040-FORCE-MAITRE-JOUR-FIN.
049800     EXIT.
049900*---------------------------------------------------------------*
050000*
050100 7041-CRITERE-DELING-DEB.
050200*
050300     MOVE ZERO                TO LS-YON-FOR-DELING.
050400     IF LS-PIL-BR-ELEMENT(2) = LS-PIL-TR-ELEMENT(3)
050500        OR TB-T4-ENTREE(LS-PIL-BR-ELEMENT(2)) = LS-PIL-TR-ELEMENT(3)
050600        MOVE 1                TO LS-YON-FOR-DELING
050700     END-IF.
050800*
050900 7041-CRITERE-DELING-FIN.
051000     EXIT.
051100*---------------------------------------------------------------*
051200*
051300 7042-CRITERE-DEDI-DEB.
051400*
051500* COMPTE DES RACINES CACHEES DE L ELEMENT DU JOUR, PAR ROLE
051600     MOVE ZERO                TO WS-TRAV-DEDI-PRINCIPALES.
051700     MOVE ZERO                TO WS-TRAV-DEDI-AUTRES.
051800     PERFORM  7046-CUMULE-RACINE-DEB
051900        THRU  7046-CUMULE-RACINE-FIN
052000     VARYING  WS-P FROM 1 BY 1
052100       UNTIL  WS-P > LS-SHI-NB.
052200*
052300     ADD WS-TRAV-DEDI-PRINCIPALES WS-TRAV-DEDI-AUTRES
052400       GIVING LS-YON-FOR-DEDI-NBRACINE.
052500*
052600     EVALUATE TRUE
052700         WHEN WS-TRAV-DEDI-PRINCIPALES NOT < 2
052800            MOVE "FORT"       TO LS-YON-FOR-DEDI-NIVEAU
052900         WHEN WS-TRAV-DEDI-PRINCIPALES = 1
053000            MOVE "NORM"       TO LS-YON-FOR-DEDI-NIVEAU
053100         WHEN WS-TRAV-DEDI-AUTRES > ZERO
053200            MOVE "FAIB"       TO LS-YON-FOR-DEDI-NIVEAU
053300         WHEN OTHER
053400            MOVE "AUCU"       TO LS-YON-FOR-DEDI-NIVEAU
053500     END-EVALUATE.
053600*
053700 7042-CRITERE-DEDI-FIN.
053800     EXIT.
053900*---------------------------------------------------------------*
054000*
054100 7046-CUMULE-RACINE-DEB.
054200*
054300     IF LS-SHI-COUCHE(WS-P) NOT = 0
054400        AND TB-T1-ELEMENT(LS-SHI-TRONC(WS-P)) = LS-PIL-TR-ELEMENT(3)
054500        IF LS-SHI-COUCHE(WS-P) = 1
054600           ADD 1              TO WS-TRAV-DEDI-PRINCIPALES
054700        ELSE
054800           ADD 1              TO WS-TRAV-DEDI-AUTRES
054900        END-IF
055000     END-IF.
055100*
055200 7046-CUMULE-RACINE-FIN.
055300     EXIT.
055400*---------------------------------------------------------------*
055500*
055600 7043-CRITERE-DESHI-DEB.
055700*
055800* SOUTIEN PAR UN AUTRE TRONC VISIBLE DE DIEU BJ/JC/PY/ZY
055900     MOVE ZERO                TO LS-YON-FOR-DESHI.
056000     PERFORM  7047-TESTE-SOUTIEN-VISIBLE-DEB
056100        THRU  7047-TESTE-SOUTIEN-VISIBLE-FIN
056200     VARYING  WS-P FROM 1 BY 1
056300       UNTIL  WS-P > LS-SHI-NB.
056400*
056500 7043-CRITERE-DESHI-FIN.
056600     EXIT.
056700*---------------------------------------------------------------*
056800*
056900 7047-TESTE-SOUTIEN-VISIBLE-DEB.
057000*
057100     IF LS-SHI-COUCHE(WS-P) = 0
057200        AND (LS-SHI-DIEU(WS-P) = "BJ" OR LS-SHI-DIEU(WS-P) = "JC"
057300          OR LS-SHI-DIEU(WS-P) = "PY" OR LS-SHI-DIEU(WS-P) = "ZY")
057400        MOVE 1                TO LS-YON-FOR-DESHI
057500     END-IF.
057600*
057700 7047-TESTE-SOUTIEN-VISIBLE-FIN.
057800     EXIT.
057900*---------------------------------------------------------------*
058000*
058100 7044-CRITERE-DEQI-DEB.
058200*
058300* SOUTIEN = POIDS BJ/JC/PY/ZY - DRAINAGE = POIDS SS/SG/PC/ZC/QS/ZG
058400     MOVE ZERO                TO LS-YON-FOR-DEQI-SUPPORT.
058500     MOVE ZERO                TO LS-YON-FOR-DEQI-DRAIN.
058600     PERFORM  7048-CUMULE-SOUTIEN-DRAIN-DEB
058700        THRU  7048-CUMULE-SOUTIEN-DRAIN-FIN
058800     VARYING  WS-P FROM 1 BY 1
058900       UNTIL  WS-P > LS-SHI-NB.
059000*
059100     EVALUATE TRUE
059200         WHEN LS-YON-FOR-DEQI-SUPPORT > LS-YON-FOR-DEQI-DRAIN
059300            MOVE "SOUF"       TO LS-YON-FOR-DEQI-NIVEAU
059400         WHEN LS-YON-FOR-DEQI-SUPPORT
059500                < (LS-YON-FOR-DEQI-DRAIN * 0.5)
059600            MOVE "MFOR"       TO LS-YON-FOR-DEQI-NIVEAU
059700         WHEN OTHER
059800            MOVE "MANQ"       TO LS-YON-FOR-DEQI-NIVEAU
059900     END-EVALUATE.
060000*
060100 7044-CRITERE-DEQI-FIN.
060200     EXIT.
060300*---------------------------------------------------------------*
060400*
060500 7048-CUMULE-SOUTIEN-DRAIN-DEB.
060600*
060700* LE TRONC DU JOUR LUI-MEME (RZ) N EST COMPTE NI COTE SOUTIEN
060800* NI COTE DRAINAGE
060900     EVALUATE LS-SHI-DIEU(WS-P)
061000         WHEN "BJ" WHEN "JC" WHEN "PY" WHEN "ZY"
061100            ADD LS-SHI-POIDS(WS-P)  TO LS-YON-FOR-DEQI-SUPPORT
061200         WHEN "SS" WHEN "SG" WHEN "PC" WHEN "ZC"
061300              WHEN "QS" WHEN "ZG"
061400            ADD LS-SHI-POIDS(WS-P)  TO LS-YON-FOR-DEQI-DRAIN
061500     END-EVALUATE.
061600*
061700 7048-CUMULE-SOUTIEN-DRAIN-FIN.
061800     EXIT.
061900*---------------------------------------------------------------*
062000*
062100 7045-VERDICT-FORCE-DEB.
062200*
062300     EVALUATE TRUE
062400         WHEN LS-YON-FOR-DELING-OK
062500              AND (LS-YON-FOR-DEDI-FORTE OR LS-YON-FOR-DEDI-NORMALE)
062600            MOVE "PS"         TO LS-YON-FOR-VERDICT
062700         WHEN LS-YON-FOR-DELING-OK AND LS-YON-FOR-DESHI-OK
062800            MOVE "PS"         TO LS-YON-FOR-VERDICT
062900         WHEN NOT LS-YON-FOR-DELING-OK
063000              AND LS-YON-FOR-DEDI-AUCUNE
063100              AND NOT LS-YON-FOR-DESHI-OK
063200            MOVE "JR"         TO LS-YON-FOR-VERDICT
063300         WHEN NOT LS-YON-FOR-DELING-OK
063400              AND LS-YON-FOR-DEQI-MANQUE-FORT
063500            MOVE "PR"         TO LS-YON-FOR-VERDICT
063600         WHEN NOT LS-YON-FOR-DELING-OK
063700            MOVE "ZR"         TO LS-YON-FOR-VERDICT
063800         WHEN OTHER
063900            MOVE "ZH"         TO LS-YON-FOR-VERDICT
064000     END-EVALUATE.
064100*
064200 7045-VERDICT-FORCE-FIN.
064300     EXIT.
064400*---------------------------------------------------------------*
064500*
064600 7060-LISTE-DIEUX-UTILES-DEB.
064700*
064800* LE CLIMAT (PRIORITE 1) ET LA STRUCTURE (PRIORITE 2) SONT
064900* TOUJOURS RETENUS - LA MEDIATION (PRIORITE 3) S AJOUTE SI
065000* ELLE A ETE TROUVEE
065100     MOVE 2                   TO LS-YON-NB-UTILES.
065200     MOVE 1                   TO LS-YON-UTILE-PRIORITE(1).
065300     MOVE LS-YON-CLI-ELEM-PRIM TO LS-YON-UTILE-ELEMENT(1).
065400     MOVE 2                   TO LS-YON-UTILE-PRIORITE(2).
065500     MOVE LS-YON-STR-ELEMENT  TO LS-YON-UTILE-ELEMENT(2).
065600*
065700     IF LS-YON-MED-EST-TROUVE
065800        MOVE 3                TO LS-YON-NB-UTILES
065900        MOVE 3                TO LS-YON-UTILE-PRIORITE(3)
066000        MOVE LS-YON-MED-ELEMENT TO LS-YON-UTILE-ELEMENT(3)
066100     END-IF.
066200*
066300 7060-LISTE-DIEUX-UTILES-FIN.
066400     EXIT.
066500*---------------------------------------------------------------*
066600*
066700 7070-ENSEMBLES-FAVORABLES-DEB.
066800*
066900* XI = DIEUX UTILES + LEUR GENERATEUR - JI = CONTROLEUR DE
067000* CHAQUE DIEU UTILE - XIAN = LE RESTE - UN ELEMENT RETENU DANS
067100* XI ET JI A LA FOIS RESTE EN XI (XI EST TESTE EN PREMIER)
067200     MOVE SPACE                TO LS-YON-ENSEMBLES.
067300     PERFORM  7071-INIT-XIAN-DEB THRU 7071-INIT-XIAN-FIN
067400        VARYING  WS-E FROM 1 BY 1 UNTIL WS-E > 5.
067500*
067600     PERFORM  7072-MARQUE-JI-DEB THRU 7072-MARQUE-JI-FIN
067700        VARYING  WS-P FROM 1 BY 1 UNTIL WS-P > LS-YON-NB-UTILES.
067800*
067900     PERFORM  7073-MARQUE-XI-DEB THRU 7073-MARQUE-XI-FIN
068000        VARYING  WS-P FROM 1 BY 1 UNTIL WS-P > LS-YON-NB-UTILES.
068100*
068200 7070-ENSEMBLES-FAVORABLES-FIN.
068300     EXIT.
068400*---------------------------------------------------------------*
068500*
068600 7071-INIT-XIAN-DEB.
068700*
068800     MOVE "N"                 TO LS-YON-ENS-STATUT(WS-E).
068900*
069000 7071-INIT-XIAN-FIN.
069100     EXIT.
069200*---------------------------------------------------------------*
069300*
069400 7072-MARQUE-JI-DEB.
069500*
069600* L ELEMENT QUI CONTROLE LE DIEU UTILE EST DEFAVORABLE (JI)
069700     MOVE LS-YON-UTILE-ELEMENT(WS-P) TO WS-TRAV-CIBLE.
069800     PERFORM  7022-TROUVE-CONTROLEUR-DEB
069900        THRU  7022-TROUVE-CONTROLEUR-FIN.
070000     MOVE "J"                 TO LS-YON-ENS-STATUT(WS-TRAV-RESULTAT).
070100*
070200 7072-MARQUE-JI-FIN.
070300     EXIT.
070400*---------------------------------------------------------------*
070500*
070600 7073-MARQUE-XI-DEB.
070700*
070800* LE DIEU UTILE LUI-MEME ET SON GENERATEUR SONT FAVORABLES (XI) -
070900* APPLIQUE EN DERNIER POUR L EMPORTER SUR UN MARQUAGE JI
071000     MOVE "X"                 TO LS-YON-ENS-STATUT
071100                                  (LS-YON-UTILE-ELEMENT(WS-P)).
071200*
071300     MOVE LS-YON-UTILE-ELEMENT(WS-P) TO WS-TRAV-CIBLE.
071400     PERFORM  7023-TROUVE-GENERATEUR-DEB
071500        THRU  7023-TROUVE-GENERATEUR-FIN.
071600     MOVE "X"                 TO LS-YON-ENS-STATUT(WS-TRAV-RESULTAT).
071700*
071800 7073-MARQUE-XI-FIN.
071900     EXIT.
