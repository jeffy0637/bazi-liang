000100*===============================================================*
000200*--         INTERFACE CARTE DES QUATRE PILIERS (PLRO100)      --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWPIL                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : ZONE D'ECHANGE ENTRE PLRO400 ET LE SOUS- *
000700*                      PROGRAMME PLRO100 (TRONCS/BRANCHES EN    *
000800*                      ENTREE, CUMULS ELEMENTS/DIEUX ET VACANCES*
000900*                      EN SORTIE)                               *
001000*  UTILISE PAR       : PLRO400 (APPELANT), PLRO100 (LINKAGE),   *
001100*                      PLRO200, PLRO300 (LECTURE DES CUMULS)    *
001200*---------------------------------------------------------------*
001300*--               HISTORIQUE DES MODIFICATIONS                --*
001400*---------------------------------------------------------------*
001500* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001600*---------------------------------------------------------------*
001700* 02/09/1994    !  CREATION DU MEMBRE POUR L'ECLATEMENT DU      *
001800*               !  CALCUL DE CARTE EN SOUS-PROGRAMME EXTERNE.   * DUF019
001900* 17/04/1997    !  AJOUT DES CUMULS PAR DIEU (BRUT + PONDERE)   *
002000*               !  POUR LE MOTEUR DE STRUCTURE (PLRO200).       * PEC033
002100* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002200*               !  DANS CETTE ZONE - RAS.                       * LAN058
002300*===============================================================*
002400*
002500*---------------------------------------------------------------*
002600*  PILIERS EN ENTREE (1=AN 2=MOIS 3=JOUR 4=HEURE)               *
002700*---------------------------------------------------------------*
002800 01  WS-PIL-CARTE.
002900     05  WS-PIL-POSITION            OCCURS 4.
003000         10  WS-PIL-TRONC           PIC 9(02).
003100         10  WS-PIL-BRANCHE         PIC 9(02).
003200         10  WS-PIL-TR-ELEMENT      PIC 9(01).
003300         10  WS-PIL-TR-POLARITE     PIC 9(01).
003400         10  WS-PIL-BR-ELEMENT      PIC 9(01).
003500         10  WS-PIL-BR-POLARITE     PIC 9(01).
003550     05  FILLER                     PIC X(02).
003600*
003700*---------------------------------------------------------------*
003800*  NOMBRE D'ENTREES POSEES DANS PLRWSHI / PLRWREL PAR PLRO100   *
003900*---------------------------------------------------------------*
004000 01  WS-PIL-NB-SHISHEN              PIC 9(02)  COMP-3.
004100 01  WS-PIL-NB-RELATION             PIC 9(02)  COMP-3.
004200*
004300*---------------------------------------------------------------*
004400*  CUMULS PAR ELEMENT (1=BOIS 2=FEU 3=TERRE 4=METAL 5=EAU)      *
004500*---------------------------------------------------------------*
004600 01  WS-PIL-ELEMENT.
004700     05  WS-PIL-ELEM-DET            OCCURS 5.
004800         10  WS-PIL-ELEM-CPT        PIC 9(02)  COMP-3.
004900         10  WS-PIL-ELEM-MANQUANT   PIC 9(01).
005000             88  WS-PIL-ELEM-EST-MANQUANT      VALUE 1.
005050     05  FILLER                     PIC X(02).
005100*
005200*---------------------------------------------------------------*
005300*  CUMULS PAR DIEU (1-10, ORDRE BJ/JC/SS/SG/PC/ZC/QS/ZG/PY/ZY)  *
005400*---------------------------------------------------------------*
005500 01  WS-PIL-DIEU.
005600     05  WS-PIL-DIEU-DET            OCCURS 10.
005700         10  WS-PIL-DIEU-CPT        PIC 9(02)  COMP-3.
005800         10  WS-PIL-DIEU-POIDS      PIC 9(02)V9(01).
005850     05  FILLER                     PIC X(02).
005900*
006000*---------------------------------------------------------------*
006100*  VACANCES (XUNKONG) DE LA DECADE DU JOUR                      *
006200*---------------------------------------------------------------*
006300 01  WS-PIL-VACANCE.
006400     05  WS-PIL-DECADE-TETE         PIC 9(02).
006500     05  WS-PIL-VACANT-BR           PIC 9(02)  OCCURS 2.
006600     05  WS-PIL-VACANT-POS          PIC 9(01)  OCCURS 4.
006700         88  WS-PIL-POSITION-VACANTE            VALUE 1.
006750     05  FILLER                     PIC X(02).
