000100*===============================================================*
000200*--              ENREGISTREMENT CAS A EVALUER (CASEIN)        --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWCAS                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : DESCRIPTION DE L'ENREGISTREMENT CASEIN   *
000700*                      (CAS CURATED, UN PAR QUATRE PILIERS) TEL *
000800*                      QUE LU PAR PLRO400.                      *
000900*  UTILISE PAR       : PLRO400                                  *
001000*---------------------------------------------------------------*
001100*--               HISTORIQUE DES MODIFICATIONS                 --*
001200*---------------------------------------------------------------*
001300* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001400*---------------------------------------------------------------*
001500* 05/06/1994    !  CREATION DU MEMBRE POUR LE LOT DE CONTROLE   *
001600*               !  DES CAS PILIERS.                             * DUF019
001700* 08/03/1996    !  AJOUT DES ZONES BOOK-GEJU / BOOK-FORCE /     *
001800*               !  BOOK-TIAOHOU POUR COMPARAISON AVEC LES       *
001900*               !  OUVRAGES DE REFERENCE.                       * PEC033
002000* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002100*               !  DANS CET ENREGISTREMENT - RAS.               * LAN058
002200*===============================================================*
002300*
002400*---------------------------------------------------------------*
002500*  ENREGISTREMENT CASEIN - 80 OCTETS, SEQUENTIEL LIGNE          *
002600*---------------------------------------------------------------*
002700 01  WS-CAS-ENRG.
002800     05  WS-CAS-ID                  PIC X(06).
002900     05  WS-CAS-SEXE                PIC X(01).
003000     05  WS-CAS-PILIER-AN.
003100         10  WS-CAS-AN-TRONC        PIC 9(02).
003200         10  WS-CAS-AN-BRANCHE      PIC 9(02).
003300     05  WS-CAS-PILIER-MS.
003400         10  WS-CAS-MS-TRONC        PIC 9(02).
003500         10  WS-CAS-MS-BRANCHE      PIC 9(02).
003600     05  WS-CAS-PILIER-JR.
003700         10  WS-CAS-JR-TRONC        PIC 9(02).
003800         10  WS-CAS-JR-BRANCHE      PIC 9(02).
003900     05  WS-CAS-PILIER-HR.
004000         10  WS-CAS-HR-TRONC        PIC 9(02).
004100         10  WS-CAS-HR-BRANCHE      PIC 9(02).
004200     05  WS-CAS-BOOK-GEJU           PIC X(02).
004300     05  WS-CAS-BOOK-FORCE          PIC X(02).
004400     05  WS-CAS-BOOK-TIAOHOU        PIC 9(01).
004500     05  FILLER                     PIC X(52).
004600*
004700*---------------------------------------------------------------*
004800*  VUE DES QUATRE PILIERS PAR POSITION (1=AN 2=MOIS 3=JOUR 4=HR) *
004900*---------------------------------------------------------------*
005000 01  WS-CAS-PILIERS REDEFINES WS-CAS-ENRG.
005100     05  FILLER                     PIC X(06).
005200     05  FILLER                     PIC X(01).
005300     05  WS-CAS-POSITION            OCCURS 4.
005400         10  WS-CAS-POS-TRONC       PIC 9(02).
005500         10  WS-CAS-POS-BRANCHE     PIC 9(02).
005600     05  FILLER                     PIC X(57).
005700*
005800*---------------------------------------------------------------*
005900*  CONTROLE DE VALIDITE (WS-CAS-CODE-ERR ALIMENTE PAR PLRO400)   *
006000*---------------------------------------------------------------*
006100 01  WS-CAS-CODE-ERR                PIC 9(01)  VALUE ZERO.
006200     88  WS-CAS-VALIDE                         VALUE ZERO.
006300     88  WS-CAS-TRONC-INVALIDE                 VALUE 1.
006400     88  WS-CAS-BRANCHE-INVALIDE               VALUE 2.
006500     88  WS-CAS-PARITE-INVALIDE                VALUE 3.
