000100*===============================================================*
000200*--                INFORMATIONS GENERALES                     --*
000300*---------------------------------------------------------------*
000400*  NOM DU PROGRAMME : PLRO400                                   *
000500*  NOM DU REDACTEUR : D. DUFOUR                                 *
000600*  SOCIETE          : ESTIAC                                    *
000700*  DATE DE CREATION : 15/03/1994                                *
000800*---------------------------------------------------------------*
000900*--               OBJECTIFS GENERAUX DU PROGRAMME             --*
001000*---------------------------------------------------------------*
001100*  PROGRAMME PRINCIPAL DU LOT DE CONTROLE DES CAS PILIERS :     *
001200*  LECTURE DU FICHIER DES CAS CURATED (CASEIN), CALCUL DE LA    *
001300*  CARTE (PLRO100), DE LA STRUCTURE (PLRO200) ET DU DIEU UTILE  *
001400*  (PLRO300) POUR CHAQUE CAS VALIDE, SURCHARGE EVENTUELLE DE LA *
001500*  STRUCTURE PAR UN CAS SPECIAL DOMINANT OU SUIVEUR, COMPARAISON*
001600*  AVEC LES OUVRAGES DE REFERENCE ET EDITION DU DETAIL (CHARTRPT)*
001700*  ET DU COMPTE-RENDU DE CONCORDANCE (EVALRPT).                 *
001800*---------------------------------------------------------------*
001900*--               HISTORIQUE DES MODIFICATIONS                --*
002000*---------------------------------------------------------------*
002100* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
002200*---------------------------------------------------------------*
002300* 15/03/1994    !  CREATION DU PROGRAMME - LOT DE CONTROLE DES  *
002400*               !  CAS PILIERS (VERSION MONOLITHIQUE).          * DUF019
002500* 02/09/1994    !  ECLATEMENT DU CALCUL DE CARTE DANS LE SOUS-  *
002600*               !  PROGRAMME EXTERNE PLRO100.                   * DUF019
002700* 08/03/1996    !  AJOUT DES ZONES BOOK-GEJU/BOOK-FORCE/        *
002800*               !  BOOK-TIAOHOU ET DES CUMULS DE CONCORDANCE    * PEC033
002900*               !  (PLRWTOT) SUR L ETAT EVALRPT.                *
003000* 17/04/1997    !  ECLATEMENT DE LA DETERMINATION DE STRUCTURE  *
003100*               !  DANS LE SOUS-PROGRAMME EXTERNE PLRO200 ;     * PEC033
003200*               !  APPEL DU MOTEUR DE DIEU UTILE PLRO300.       *
003300* 22/09/1997    !  AJOUT DE LA SURCHARGE DE STRUCTURE (CAS      *
003400*               !  SPECIAUX DOMINANT ET SUIVEUR) A PARTIR DES   * PEC033
003500*               !  CANDIDATS POSES PAR PLRO200.                 *
003600* 30/06/1998    !  PASSAGE A 24 RELATIONS MAXI SUR L ETAT DETAIL*
003700*               !  (ALIGNEMENT SUR PLRWREL).                    * ROU027
003800* 11/01/1999    !  REVUE PASSAGE AN 2000 - DATE DU LOT RECUE EN *
003900*               !  PARAMETRE (ZONE X(10)) - AUCUNE DATE SYSTEME * LAN058
004000*               !  A DEUX CHIFFRES DANS CE PROGRAMME - RAS.     *
004100* 26/05/1999    !  PRISE EN COMPTE DU DIEU UTILE DE MEDIATION   *
004200*               !  SUR LA LIGNE DIEU UTILE DE L ETAT DETAIL.    * ROU027
004300* 02/10/2000    !  CORRECTION DE L AFFICHAGE DES ENSEMBLES XI/JI*
004400*               !  (ALIGNEMENT SUR LA CORRECTION DE PLRO300).   * NGU072
004500*===============================================================*
004600*
004700**************************
004800 IDENTIFICATION DIVISION.
004900**************************
005000 PROGRAM-ID.      PLRO400.
005100 AUTHOR.          D. DUFOUR.
005200 INSTALLATION.    ESTIAC - SERVICE ETUDES.
005300 DATE-WRITTEN.    15/03/1994.
005400 DATE-COMPILED.
005500 SECURITY.        NON CLASSIFIE.
005600*
005700*                  ==============================               *
005800*=================<  ENVIRONMENT      DIVISION   >==============*
005900*                  ==============================               *
006000*                                                               *
006100*===============================================================*
006200*
006300***********************
006400 ENVIRONMENT DIVISION.
006500***********************
006600*
006700*======================
006800 CONFIGURATION SECTION.
006900*======================
007000*
007100*--------------
007200 SPECIAL-NAMES.
007300*--------------
007400     C01 IS TOP-OF-FORM.
007500*
007600*=====================
007700 INPUT-OUTPUT SECTION.
007800*=====================
007900*
008000*-------------
008100 FILE-CONTROL.
008200*-------------
008300*
008400*                      -------------------------------------------
008500*                      F-CASEIN : CAS CURATED EN ENTREE
008600*                      -------------------------------------------
008700     SELECT  F-CASEIN             ASSIGN TO CASEIN
008800             FILE STATUS          IS WS-FS-CASEIN.
008900*                      -------------------------------------------
009000*                      F-CHARTRPT : ETAT DETAIL DES CAS
009100*                      -------------------------------------------
009200     SELECT  F-CHARTRPT           ASSIGN TO CHARTRPT
009300             FILE STATUS          IS WS-FS-CHARTRPT.
009400*                      -------------------------------------------
009500*                      F-EVALRPT : ETAT DE CONCORDANCE
009600*                      -------------------------------------------
009700     SELECT  F-EVALRPT            ASSIGN TO EVALRPT
009800             FILE STATUS          IS WS-FS-EVALRPT.
009900*
010000*                  ==============================               *
010100*=================<       DATA        DIVISION   >==============*
010200*                  ==============================               *
010300*                                                               *
010400*===============================================================*
010500*
010600****************
010700 DATA DIVISION.
010800****************
010900*
011000*=============
011100 FILE SECTION.
011200*=============
011300*
011400 FD  F-CASEIN
011500     RECORDING MODE IS F.
011600 01  FS-ENRG-CASEIN             PIC X(80).
011700*
011800 FD  F-CHARTRPT
011900     RECORDING MODE IS F.
012000 01  FS-ENRG-CHARTRPT           PIC X(132).
012100*
012200 FD  F-EVALRPT
012300     RECORDING MODE IS F.
012400 01  FS-ENRG-EVALRPT            PIC X(132).
012500*
012600*========================
012700 WORKING-STORAGE SECTION.
012800*========================
012900*
013000*---------------------------------------------------------------*
013100*  ZONES D ETAT DES FICHIERS                                    *
013200*---------------------------------------------------------------*
013300 01  WS-FS-CASEIN                  PIC XX.
013400 01  WS-FS-CHARTRPT                PIC XX.
013500 01  WS-FS-EVALRPT                 PIC XX.
013600 01  WS-BUFFER                     PIC X(132).
013700*
013800*---------------------------------------------------------------*
013900*  TABLES DE REFERENCE ET ZONES D ECHANGE AVEC LES SOUS-        *
014000*  PROGRAMMES PLRO100/200/300                                   *
014100*---------------------------------------------------------------*
014200     COPY PLRWTAB.
014300     COPY PLRWCAS.
014400     COPY PLRWPIL.
014500     COPY PLRWSHI.
014600     COPY PLRWREL.
014700     COPY PLRWGEJ.
014800     COPY PLRWYON.
014900     COPY PLRWTOT.
015000*
015100*---------------------------------------------------------------*
015200*  INDICES, COMPTEURS ET DRAPEAUX DE TRAVAIL                    *
015300*---------------------------------------------------------------*
015400 01  WS-P                          PIC S9(4) COMP.
015500 01  WS-EOF-CASEIN                 PIC 9(01) VALUE ZERO.
015600     88  WS-EOF-CASEIN-OUI                   VALUE 1.
015700 01  WS-STRUCT-FINAL               PIC X(02).
015800 01  WS-PARM-DATE                  PIC X(10).
015900 01  WS-LIGNE-PAGE                 PIC S9(4) COMP VALUE 60.
016000 01  WS-NO-PAGE                    PIC S9(4) COMP VALUE ZERO.
016100*
016200*---------------------------------------------------------------*
016300*  ENTETE DE PAGE DE L ETAT DETAIL (CHARTRPT)                   *
016400*---------------------------------------------------------------*
016500 01  WS-RPT-PAGE-TITRE.
016600     05  FILLER                    PIC X(36)
016700         VALUE "ETAT DETAIL DES CAS - QUATRE PILIERS".
016800     05  FILLER                    PIC X(04) VALUE " DU ".
016900     05  WS-RPT-PAGE-DATE-ED       PIC X(10).
017000     05  FILLER                    PIC X(07) VALUE "  PAGE ".
017100     05  WS-RPT-PAGE-NO-ED         PIC ZZZ9.
017200     05  FILLER                    PIC X(02).
017300*
017400*---------------------------------------------------------------*
017500*  LIGNE D ENTETE DE CAS - IDENTIFIANT, SEXE, QUATRE PILIERS    *
017600*---------------------------------------------------------------*
017700 01  WS-RPT-CAS-ENTETE.
017800     05  FILLER                    PIC X(05) VALUE "CAS  ".
017900     05  WS-RPT-ENT-ID-ED          PIC X(06).
018000     05  FILLER                    PIC X(08) VALUE "  SEXE  ".
018100     05  WS-RPT-ENT-SEXE-ED        PIC X(01).
018200     05  FILLER                    PIC X(11) VALUE "  PILIERS  ".
018300     05  WS-RPT-ENT-PILIER-ED      OCCURS 4.
018400         10  WS-RPT-ENT-PIL-S-ED   PIC Z9.
018500         10  FILLER                PIC X(01) VALUE "/".
018600         10  WS-RPT-ENT-PIL-B-ED   PIC Z9.
018700         10  FILLER                PIC X(02) VALUE SPACES.
018800     05  FILLER                    PIC X(02).
018900*
019000*---------------------------------------------------------------*
019100*  LIGNE DES CUMULS DE DIEU (BRUT ET POIDS) - 10 DIEUX          *
019200*---------------------------------------------------------------*
019300 01  WS-RPT-LIGNE-DIEU.
019400     05  FILLER                    PIC X(14) VALUE "DIEUX (POIDS) ".
019500     05  WS-RPT-DIEU-DET-ED        OCCURS 10.
019600         10  WS-RPT-DIEU-CODE-ED   PIC X(02).
019700         10  FILLER                PIC X(01) VALUE "=".
019800         10  WS-RPT-DIEU-POIDS-ED  PIC ZZ.9.
019900         10  FILLER                PIC X(01) VALUE SPACES.
020000     05  FILLER                    PIC X(02).
020100*
020200*---------------------------------------------------------------*
020300*  LIGNE DES CUMULS PAR ELEMENT - 5 ELEMENTS + INDICATEUR MANQUANT*
020400*---------------------------------------------------------------*
020500 01  WS-RPT-LIGNE-ELEMENT.
020600     05  FILLER                    PIC X(12) VALUE "ELEMENTS    ".
020700     05  WS-RPT-ELEM-DET-ED        OCCURS 5.
020800         10  WS-RPT-ELEM-CPT-ED    PIC Z9.
020900         10  WS-RPT-ELEM-MANQ-ED   PIC X(01).
021000         10  FILLER                PIC X(02) VALUE SPACES.
021100     05  FILLER                    PIC X(02).
021200*
021300*---------------------------------------------------------------*
021400*  LIGNE DES VACANCES (XUNKONG) DE LA DECADE DU JOUR            *
021500*---------------------------------------------------------------*
021600 01  WS-RPT-LIGNE-VACANCE.
021700     05  FILLER                    PIC X(17) VALUE "VACANCES DECADE  ".
021800     05  WS-RPT-VAC-TETE-ED        PIC Z9.
021900     05  FILLER                    PIC X(10) VALUE "  BRANCHES".
022000     05  WS-RPT-VAC-BR-ED          OCCURS 2 PIC Z9.
022100     05  FILLER                    PIC X(12) VALUE "  POSITIONS ".
022200     05  WS-RPT-VAC-POS-ED         OCCURS 4 PIC X(01).
022300     05  FILLER                    PIC X(02).
022400*
022500*---------------------------------------------------------------*
022600*  LIGNE DE RELATION - UNE PAR ENTREE DE LA TABLE PLRWREL       *
022700*---------------------------------------------------------------*
022800 01  WS-RPT-LIGNE-RELATION.
022900     05  FILLER                    PIC X(09) VALUE "RELATION ".
023000     05  WS-RPT-REL-TYPE-ED        PIC X(02).
023100     05  FILLER                    PIC X(11) VALUE "  POSITIONS".
023200     05  WS-RPT-REL-POS-ED         OCCURS 3 PIC Z9.
023300     05  FILLER                    PIC X(09) VALUE "  ELEMENT".
023400     05  WS-RPT-REL-ELEM-ED        PIC Z9.
023500     05  FILLER                    PIC X(02).
023600*
023700*---------------------------------------------------------------*
023800*  LIGNE DE STRUCTURE - CODE RETENU, GRADE, USAGE, RUPTURE      *
023900*---------------------------------------------------------------*
024000 01  WS-RPT-LIGNE-STRUCTURE.
024100     05  FILLER                    PIC X(10) VALUE "STRUCTURE ".
024200     05  WS-RPT-STR-CODE-ED        PIC X(02).
024300     05  FILLER                    PIC X(07) VALUE "  GRADE".
024400     05  WS-RPT-STR-GRADE-ED       PIC X(01).
024500     05  FILLER                    PIC X(07) VALUE "  USAGE".
024600     05  WS-RPT-STR-USAGE-ED       PIC X(04).
024700     05  FILLER                    PIC X(09) VALUE "  RUPTURE".
024800     05  WS-RPT-STR-RUPT-ED        PIC X(04).
024900     05  FILLER                    PIC X(02).
025000*
025100*---------------------------------------------------------------*
025200*  LIGNE DE FORCE - VERDICT ET QUATRE CRITERES                  *
025300*---------------------------------------------------------------*
025400 01  WS-RPT-LIGNE-FORCE.
025500     05  FILLER                    PIC X(06) VALUE "FORCE ".
025600     05  WS-RPT-FOR-VERDICT-ED     PIC X(02).
025700     05  FILLER                    PIC X(08) VALUE "  DELING".
025800     05  WS-RPT-FOR-DELING-ED      PIC X(01).
025900     05  FILLER                    PIC X(06) VALUE "  DEDI".
026000     05  WS-RPT-FOR-DEDI-ED        PIC X(04).
026100     05  FILLER                    PIC X(07) VALUE "  DESHI".
026200     05  WS-RPT-FOR-DESHI-ED       PIC X(01).
026300     05  FILLER                    PIC X(06) VALUE "  DEQI".
026400     05  WS-RPT-FOR-DEQI-ED        PIC X(04).
026500     05  FILLER                    PIC X(02).
026600*
026700*---------------------------------------------------------------*
026800*  LIGNE DE DIEU UTILE - CLIMAT, STRUCTURE, MEDIATION           *
026900*---------------------------------------------------------------*
027000 01  WS-RPT-LIGNE-UTILE.
027100     05  FILLER                    PIC X(18) VALUE "DIEU UTILE CLIMAT ".
027200     05  WS-RPT-UTI-CLI-ED         PIC Z9.
027300     05  FILLER                    PIC X(08) VALUE "  STATUT".
027400     05  WS-RPT-UTI-STATUT-ED      PIC X(12).
027500     05  FILLER                    PIC X(11) VALUE "  STRUCTURE".
027600     05  WS-RPT-UTI-STR-ED         PIC Z9.
027700     05  FILLER                    PIC X(11) VALUE "  MEDIATION".
027800     05  WS-RPT-UTI-MED-ED         PIC X(06).
027900     05  FILLER                    PIC X(02).
028000*
028100*---------------------------------------------------------------*
028200*  LIGNE DES ENSEMBLES XI/JI                                    *
028300*---------------------------------------------------------------*
028400 01  WS-RPT-LIGNE-ENSEMBLES.
028500     05  FILLER                    PIC X(03) VALUE "XI ".
028600     05  WS-RPT-ENS-XI-ED          OCCURS 5 PIC X(02).
028700     05  FILLER                    PIC X(04) VALUE "  JI".
028800     05  WS-RPT-ENS-JI-ED          OCCURS 5 PIC X(02).
028900     05  FILLER                    PIC X(02).
029000*
029100*---------------------------------------------------------------*
029200*  LIGNE DE CONCORDANCE - TROIS DRAPEAUX MATCH/DIFF/N-R         *
029300*---------------------------------------------------------------*
029400 01  WS-RPT-LIGNE-MATCH.
029500     05  FILLER                    PIC X(22)
029600         VALUE "CONCORDANCE STRUCTURE ".
029700     05  WS-RPT-MAT-GEJU-ED        PIC X(04).
029800     05  FILLER                    PIC X(07) VALUE "  FORCE".
029900     05  WS-RPT-MAT-FORCE-ED       PIC X(04).
030000     05  FILLER                    PIC X(09) VALUE "  TIAOHOU".
030100     05  WS-RPT-MAT-TIAOHOU-ED     PIC X(04).
030200     05  FILLER                    PIC X(02).
030300*
030400*---------------------------------------------------------------*
030500*  LIGNE DE SEPARATION ENTRE CAS ET LIGNE DE REJET              *
030600*---------------------------------------------------------------*
030700 01  WS-RPT-LIGNE-SEPARATEUR       PIC X(80) VALUE ALL "-".
030800 01  WS-RPT-LIGNE-REJET.
030900     05  FILLER                    PIC X(14) VALUE "CAS REJETE -  ".
031000     05  WS-RPT-REJ-ID-ED          PIC X(06).
031100     05  FILLER                    PIC X(12) VALUE "  CODE ERR  ".
031200     05  WS-RPT-REJ-CODE-ED        PIC 9(01).
031300     05  FILLER                    PIC X(02).
031400*
031500*---------------------------------------------------------------*
031600*  LIGNES DE L ETAT DE CONCORDANCE (EVALRPT)                    *
031700*---------------------------------------------------------------*
031800 01  WS-RPT-EVAL-TITRE.
031900     05  FILLER                    PIC X(33)
032000         VALUE "ETAT DE CONCORDANCE - LOT PLRO400".
032100     05  FILLER                    PIC X(04) VALUE " DU ".
032200     05  WS-RPT-EVAL-DATE-ED       PIC X(10).
032300     05  FILLER                    PIC X(02).
032400*
032500 01  WS-RPT-EVAL-LIGNE.
032600     05  WS-RPT-EVL-LIB-ED         PIC X(28).
032700     05  FILLER                    PIC X(04) VALUE " :  ".
032800     05  WS-RPT-EVL-TOT-ED         PIC ZZZZ9.
032900     05  FILLER                    PIC X(02).
033000*
033100 01  WS-RPT-EVAL-TAUX.
033200     05  WS-RPT-EVT-LIB-ED         PIC X(28).
033300     05  FILLER                    PIC X(04) VALUE " :  ".
033400     05  WS-RPT-EVT-OK-ED          PIC ZZZZ9.
033500     05  FILLER                    PIC X(01) VALUE "/".
033600     05  WS-RPT-EVT-TOT-ED         PIC ZZZZ9.
033700     05  FILLER                    PIC X(04) VALUE "  = ".
033800     05  WS-RPT-EVT-PCT-ED         PIC ZZ9.9.
033900     05  FILLER                    PIC X(02) VALUE " %".
034000     05  FILLER                    PIC X(02).
034100*
034200*                  ==============================               *
034300*=================<     LINKAGE         SECTION  >==============*
034400*                  ==============================               *
034500*                                                               *
034600*===============================================================*
034700*
034800*================
034900 LINKAGE SECTION.
035000*================
035100*
035200*                  ==============================               *
035300*=================<   PROCEDURE       DIVISION   >==============*
035400*                  ==============================               *
035500*                                                               *
035600*===============================================================*
035700*
035800 PROCEDURE           DIVISION.
035900*
036000*===============================================================*
036100*    STRUCTURATION DE LA PARTIE ALGORITHMIQUE DU PROGRAMME      *
036200*---------------------------------------------------------------*
036300*    1 : LES COMPOSANTS DU DIAGRAMME SONT CODES A L AIDE DE     *
036400*        DEUX PARAGRAPHES  XXXX-COMPOSANT-DEB                   *
036500*                          XXYY-COMPOSANT-FIN                   *
036600*    2 : XX REPRESENTE LE NIVEAU HIERARCHIQUE                   *
036700*        YY DIFFERENCIE LES COMPOSANTS DE MEME NIVEAU           *
036800*    3 : TOUT COMPOSANT EST PRECEDE D UN CARTOUCHE DE           *
036900*        COMMENTAIRE QUI EXPLICITE LE ROLE DU COMPOSANT         *
037000*===============================================================*
037100*                                                               *
037200*---------------------------------------------------------------*
037300*   TRAITEMENT PRINCIPAL                                        *
037400*---------------------------------------------------------------*
037500*
037600 0000-TRT-PRINCIPAL-DEB.
037700*
037800* DATE DU LOT RECUE EN PARAMETRE (SYSIN) - JAMAIS LA DATE
037900* SYSTEME
038000     ACCEPT WS-PARM-DATE.
038100*
038200     PERFORM 6000-OPEN-CASEIN-DEB
038300        THRU 6000-OPEN-CASEIN-FIN.
038400     PERFORM 6010-OPEN-CHARTRPT-DEB
038500        THRU 6010-OPEN-CHARTRPT-FIN.
038600     PERFORM 6020-OPEN-EVALRPT-DEB
038700        THRU 6020-OPEN-EVALRPT-FIN.
038800*
038900     PERFORM 6030-READ-CASEIN-DEB
039000        THRU 6030-READ-CASEIN-FIN.
039100*
039200* APPEL DU COMPOSANT SUIVANT
039300     PERFORM 1000-TRT-CAS-DEB
039400        THRU 1000-TRT-CAS-FIN
039500       UNTIL WS-EOF-CASEIN-OUI.
039600*
039700* FIN DE TRAITEMENT
039800     PERFORM 7900-CALCUL-TAUX-DEB
039900        THRU 7900-CALCUL-TAUX-FIN.
040000*
040100     PERFORM 8900-EDITE-EVALRPT-DEB
040200        THRU 8900-EDITE-EVALRPT-FIN.
040300*
040400     PERFORM 8999-COMPTE-RENDU-EXEC-DEB
040500        THRU 8999-COMPTE-RENDU-EXEC-FIN.
040600*
040700     PERFORM 6080-CLOSE-CASEIN-DEB
040800        THRU 6080-CLOSE-CASEIN-FIN.
040900     PERFORM 6090-CLOSE-CHARTRPT-DEB
041000        THRU 6090-CLOSE-CHARTRPT-FIN.
041100     PERFORM 6100-CLOSE-EVALRPT-DEB
041200        THRU 6100-CLOSE-EVALRPT-FIN.
041300*
041400     PERFORM 9999-FIN-PROGRAMME-DEB
041500        THRU 9999-FIN-PROGRAMME-FIN.
041600*
041700 0000-TRT-PRINCIPAL-FIN.
041800     STOP RUN.
041900*---------------------------------------------------------------*
042000*
042100 1000-TRT-CAS-DEB.
042200*
042300     ADD 1                    TO WS-TOT-CAS-LUS.
042400*
042500     PERFORM 7000-VALIDE-CAS-DEB
042600        THRU 7000-VALIDE-CAS-FIN.
042700*
042800     IF WS-CAS-VALIDE
042900        PERFORM 7010-INIT-ZONES-CAS-DEB
043000           THRU 7010-INIT-ZONES-CAS-FIN
043100        PERFORM 9010-APPEL-PLRO100-DEB
043200           THRU 9010-APPEL-PLRO100-FIN
043300        PERFORM 9020-APPEL-PLRO200-DEB
043400           THRU 9020-APPEL-PLRO200-FIN
043500        PERFORM 9030-APPEL-PLRO300-DEB
043600           THRU 9030-APPEL-PLRO300-FIN
043700        PERFORM 7020-SURCHARGE-STRUCTURE-DEB
043800           THRU 7020-SURCHARGE-STRUCTURE-FIN
043900        PERFORM 7030-COMPARE-JUGEMENT-DEB
044000           THRU 7030-COMPARE-JUGEMENT-FIN
044100        ADD 1                 TO WS-TOT-CAS-EVALUES
044200        PERFORM 8000-EDITE-DETAIL-DEB
044300           THRU 8000-EDITE-DETAIL-FIN
044400     ELSE
044500        ADD 1                 TO WS-TOT-CAS-REJETES
044600        PERFORM 8005-EDITE-REJET-DEB
044700           THRU 8005-EDITE-REJET-FIN
044800     END-IF.
044900*
045000     PERFORM 6030-READ-CASEIN-DEB
045100        THRU 6030-READ-CASEIN-FIN.
045200*
045300 1000-TRT-CAS-FIN.
045400     EXIT.
045500*---------------------------------------------------------------*
045600*                                                               *
045700*   6XXX-  : ORDRES DE MANIPULATION DES FICHIERS                *
045800*---------------------------------------------------------------*
045900*
046000 6000-OPEN-CASEIN-DEB.
046100     OPEN INPUT F-CASEIN.
046200     IF WS-FS-CASEIN NOT = "00"
046300        DISPLAY "PROBLEME D OUVERTURE DU FICHIER F-CASEIN"
046400        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-CASEIN
046500        PERFORM 9998-ERREUR-PROGRAMME-DEB
046600           THRU 9998-ERREUR-PROGRAMME-FIN
046700     END-IF.
046800 6000-OPEN-CASEIN-FIN.
046900     EXIT.
047000*---------------------------------------------------------------*
047100*
047200 6010-OPEN-CHARTRPT-DEB.
047300     OPEN OUTPUT F-CHARTRPT.
047400     IF WS-FS-CHARTRPT NOT = "00"
047500        DISPLAY "PROBLEME D OUVERTURE DU FICHIER F-CHARTRPT"
047600        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-CHARTRPT
047700        PERFORM 9998-ERREUR-PROGRAMME-DEB
047800           THRU 9998-ERREUR-PROGRAMME-FIN
047900     END-IF.
048000 6010-OPEN-CHARTRPT-FIN.
048100     EXIT.
048200*---------------------------------------------------------------*
048300*
048400 6020-OPEN-EVALRPT-DEB.
048500     OPEN OUTPUT F-EVALRPT.
048600     IF WS-FS-EVALRPT NOT = "00"
048700        DISPLAY "PROBLEME D OUVERTURE DU FICHIER F-EVALRPT"
048800        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-EVALRPT
048900        PERFORM 9998-ERREUR-PROGRAMME-DEB
049000           THRU 9998-ERREUR-PROGRAMME-FIN
049100     END-IF.
049200 6020-OPEN-EVALRPT-FIN.
049300     EXIT.
049400*---------------------------------------------------------------*
049500*
049600 6030-READ-CASEIN-DEB.
049700     READ F-CASEIN INTO WS-CAS-ENRG.
049800     IF WS-FS-CASEIN = "10"
049900        MOVE 1                TO WS-EOF-CASEIN
050000     ELSE
050100        IF WS-FS-CASEIN NOT = "00"
050200           DISPLAY "PROBLEME DE LECTURE DU FICHIER F-CASEIN"
050300           DISPLAY "VALEUR DU FILE STATUS = " WS-FS-CASEIN
050400           PERFORM 9998-ERREUR-PROGRAMME-DEB
050500              THRU 9998-ERREUR-PROGRAMME-FIN
050600        END-IF
050700     END-IF.
050800 6030-READ-CASEIN-FIN.
050900     EXIT.
051000*---------------------------------------------------------------*
051100*
051200 6040-WRITE-CHARTRPT-NEWPAGE-DEB.
051300     WRITE FS-ENRG-CHARTRPT FROM WS-BUFFER AFTER PAGE.
051400     MOVE ZERO                TO WS-LIGNE-PAGE.
051500     IF WS-FS-CHARTRPT NOT = "00"
051600        DISPLAY "PROBLEME SAUT DE PAGE DU FICHIER F-CHARTRPT"
051700        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-CHARTRPT
051800        PERFORM 9998-ERREUR-PROGRAMME-DEB
051900           THRU 9998-ERREUR-PROGRAMME-FIN
052000     END-IF.
052100 6040-WRITE-CHARTRPT-NEWPAGE-FIN.
052200     EXIT.
052300*---------------------------------------------------------------*
052400*
052500 6050-WRITE-CHARTRPT-DEB.
052600     WRITE FS-ENRG-CHARTRPT FROM WS-BUFFER.
052700     ADD 1                    TO WS-LIGNE-PAGE.
052800     IF WS-FS-CHARTRPT NOT = "00"
052900        DISPLAY "PROBLEME D ECRITURE DU FICHIER F-CHARTRPT"
053000        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-CHARTRPT
053100        PERFORM 9998-ERREUR-PROGRAMME-DEB
053200           THRU 9998-ERREUR-PROGRAMME-FIN
053300     END-IF.
053400 6050-WRITE-CHARTRPT-FIN.
053500     EXIT.
053600*---------------------------------------------------------------*
053700*
053800 6060-WRITE-EVALRPT-NEWPAGE-DEB.
053900     WRITE FS-ENRG-EVALRPT FROM WS-BUFFER AFTER PAGE.
054000     IF WS-FS-EVALRPT NOT = "00"
054100        DISPLAY "PROBLEME SAUT DE PAGE DU FICHIER F-EVALRPT"
054200        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-EVALRPT
054300        PERFORM 9998-ERREUR-PROGRAMME-DEB
054400           THRU 9998-ERREUR-PROGRAMME-FIN
054500     END-IF.
054600 6060-WRITE-EVALRPT-NEWPAGE-FIN.
054700     EXIT.
054800*---------------------------------------------------------------*
054900*
055000 6070-WRITE-EVALRPT-DEB.
055100     WRITE FS-ENRG-EVALRPT FROM WS-BUFFER.
055200     IF WS-FS-EVALRPT NOT = "00"
055300        DISPLAY "PROBLEME D ECRITURE DU FICHIER F-EVALRPT"
055400        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-EVALRPT
055500        PERFORM 9998-ERREUR-PROGRAMME-DEB
055600           THRU 9998-ERREUR-PROGRAMME-FIN
055700     END-IF.
055800 6070-WRITE-EVALRPT-FIN.
055900     EXIT.
056000*---------------------------------------------------------------*
056100*
056200 6080-CLOSE-CASEIN-DEB.
056300     CLOSE F-CASEIN.
056400 6080-CLOSE-CASEIN-FIN.
056500     EXIT.
056600*---------------------------------------------------------------*
056700*
056800 6090-CLOSE-CHARTRPT-DEB.
056900     CLOSE F-CHARTRPT.
057000 6090-CLOSE-CHARTRPT-FIN.
057100     EXIT.
057200*---------------------------------------------------------------*
057300*
057400 6100-CLOSE-EVALRPT-DEB.
057500     CLOSE F-EVALRPT.
057600 6100-CLOSE-EVALRPT-FIN.
057700     EXIT.
057800*---------------------------------------------------------------*
057900*                                                               *
058000*   7XXX-  : TRANSFERTS ET CALCULS COMPLEXES                    *
058100*---------------------------------------------------------------*
058200*
058300 7000-VALIDE-CAS-DEB.
058400*
058500     MOVE ZERO                TO WS-CAS-CODE-ERR.
058600     PERFORM 7001-TESTE-PILIER-DEB
058700        THRU 7001-TESTE-PILIER-FIN
058800     VARYING WS-P FROM 1 BY 1
058900       UNTIL WS-P > 4 OR NOT WS-CAS-VALIDE.
059000*
059100 7000-VALIDE-CAS-FIN.
059200     EXIT.
059300*---------------------------------------------------------------*
059400*
059500 7001-TESTE-PILIER-DEB.
059600*
059700* BR-16 : TRONC 01-10, BRANCHE 01-12, PARITE TRONC/BRANCHE
059800* IDENTIQUE (TABLES T1/T2)
059900     EVALUATE TRUE
060000         WHEN WS-CAS-POS-TRONC(WS-P) < 1
060100           OR WS-CAS-POS-TRONC(WS-P) > 10
060200            MOVE 1             TO WS-CAS-CODE-ERR
060300         WHEN WS-CAS-POS-BRANCHE(WS-P) < 1
060400           OR WS-CAS-POS-BRANCHE(WS-P) > 12
060500            MOVE 2             TO WS-CAS-CODE-ERR
060600         WHEN TB-T1-POLARITE(WS-CAS-POS-TRONC(WS-P)) NOT =
060700              TB-T2-POLARITE(WS-CAS-POS-BRANCHE(WS-P))
060800            MOVE 3             TO WS-CAS-CODE-ERR
060900     END-EVALUATE.
061000*
061100 7001-TESTE-PILIER-FIN.
061200     EXIT.
061300*---------------------------------------------------------------*
061400*
061500 7010-INIT-ZONES-CAS-DEB.
061600*
061700     INITIALIZE WS-PIL-CARTE WS-PIL-NB-SHISHEN WS-PIL-NB-RELATION
061800                WS-PIL-ELEMENT WS-PIL-DIEU WS-PIL-VACANCE
061900                WS-SHI-TABLE WS-REL-TABLE
062000                WS-GEJ-PRINCIPAL WS-GEJ-VISIBLE-CACHE
062100                WS-GEJ-PREUVES WS-GEJ-USAGE WS-GEJ-DOMINANT
062200                WS-GEJ-SUIVEUR WS-YON-CLIMAT WS-YON-STRUCTURE
062300                WS-YON-MEDIATION WS-YON-FORCE WS-YON-LISTE
062400                WS-YON-ENSEMBLES.
062500*
062600     PERFORM 7011-TRANSFERE-PILIER-DEB
062700        THRU 7011-TRANSFERE-PILIER-FIN
062800     VARYING WS-P FROM 1 BY 1
062900       UNTIL WS-P > 4.
063000*
063100 7010-INIT-ZONES-CAS-FIN.
063200     EXIT.
063300*---------------------------------------------------------------*
063400*
063500 7011-TRANSFERE-PILIER-DEB.
063600*
063700     MOVE WS-CAS-POS-TRONC(WS-P)   TO WS-PIL-TRONC(WS-P).
063800     MOVE WS-CAS-POS-BRANCHE(WS-P) TO WS-PIL-BRANCHE(WS-P).
063900*
064000 7011-TRANSFERE-PILIER-FIN.
064100     EXIT.
064200*---------------------------------------------------------------*
064300*
064400 7020-SURCHARGE-STRUCTURE-DEB.
064500*
064600* BR-9 DOMINANTE SPECIALE (ZW) PRIORITAIRE SUR BR-10 SUIVEUSE
064700* (CG) - A DEFAUT ON CONSERVE LA STRUCTURE PRINCIPALE DE PLRO200
064800     MOVE WS-GEJ-CODE              TO WS-STRUCT-FINAL.
064900*
065000     EVALUATE TRUE
065100         WHEN WS-GEJ-DOM-YUELING-OK
065200          AND (WS-GEJ-DOM-TRIPLE-OK OR WS-GEJ-DOM-NB-BRANCHES NOT < 3)
065300          AND WS-GEJ-DOM-ABSENT-OK
065400            MOVE "ZW"           TO WS-STRUCT-FINAL
065500         WHEN WS-GEJ-SUI-SANS-RACINE
065600          AND WS-GEJ-SUI-POIDS-PAIR < 1.5
065700          AND (WS-GEJ-SUI-POIDS-RICHESSE NOT < 3.0
065800            OR WS-GEJ-SUI-POIDS-OFFICIER NOT < 2.5
065900            OR WS-GEJ-SUI-POIDS-PRODUIT NOT < 3.0)
066000            MOVE "CG"           TO WS-STRUCT-FINAL
066100     END-EVALUATE.
066200*
066300 7020-SURCHARGE-STRUCTURE-FIN.
066400     EXIT.
066500*---------------------------------------------------------------*
066600*
066700 7030-COMPARE-JUGEMENT-DEB.
066800*
066900     PERFORM 7031-COMPARE-GEJU-DEB
067000        THRU 7031-COMPARE-GEJU-FIN.
067100     PERFORM 7032-COMPARE-FORCE-DEB
067200        THRU 7032-COMPARE-FORCE-FIN.
067300     PERFORM 7033-COMPARE-TIAOHOU-DEB
067400        THRU 7033-COMPARE-TIAOHOU-FIN.
067500*
067600 7030-COMPARE-JUGEMENT-FIN.
067700     EXIT.
067800*---------------------------------------------------------------*
067900*
068000 7031-COMPARE-GEJU-DEB.
068100*
068200* BR-14 : ZONE LIVRE A BLANC = NON RENSEIGNE, COMPTE COMME
068300* CONCORDANT
068400     EVALUATE TRUE
068500         WHEN WS-CAS-BOOK-GEJU = SPACES
068600            MOVE "N-R "        TO WS-RPT-MAT-GEJU-ED
068700            ADD 1              TO WS-TOT-GEJU-OK
068800         WHEN WS-CAS-BOOK-GEJU = WS-STRUCT-FINAL
068900            MOVE "MATC"        TO WS-RPT-MAT-GEJU-ED
069000            ADD 1              TO WS-TOT-GEJU-OK
069100         WHEN OTHER
069200            MOVE "DIFF"        TO WS-RPT-MAT-GEJU-ED
069300     END-EVALUATE.
069400*
069500 7031-COMPARE-GEJU-FIN.
069600     EXIT.
069700*---------------------------------------------------------------*
069800*
069900 7032-COMPARE-FORCE-DEB.
070000*
070100     EVALUATE TRUE
070200         WHEN WS-CAS-BOOK-FORCE = SPACES
070300            MOVE "N-R "        TO WS-RPT-MAT-FORCE-ED
070400            ADD 1              TO WS-TOT-FORCE-OK
070500         WHEN WS-CAS-BOOK-FORCE = WS-YON-FOR-VERDICT
070600            MOVE "MATC"        TO WS-RPT-MAT-FORCE-ED
070700            ADD 1              TO WS-TOT-FORCE-OK
070800         WHEN OTHER
070900            MOVE "DIFF"        TO WS-RPT-MAT-FORCE-ED
071000     END-EVALUATE.
071100*
071200 7032-COMPARE-FORCE-FIN.
071300     EXIT.
071400*---------------------------------------------------------------*
071500*
071600 7033-COMPARE-TIAOHOU-DEB.
071700*
071800     EVALUATE TRUE
071900         WHEN WS-CAS-BOOK-TIAOHOU = ZERO
072000            MOVE "N-R "        TO WS-RPT-MAT-TIAOHOU-ED
072100            ADD 1              TO WS-TOT-TIAOHOU-OK
072200         WHEN WS-CAS-BOOK-TIAOHOU = WS-YON-CLI-ELEM-PRIM
072300            MOVE "MATC"        TO WS-RPT-MAT-TIAOHOU-ED
072400            ADD 1              TO WS-TOT-TIAOHOU-OK
072500         WHEN OTHER
072600            MOVE "DIFF"        TO WS-RPT-MAT-TIAOHOU-ED
072700     END-EVALUATE.
072800*
072900 7033-COMPARE-TIAOHOU-FIN.
073000     EXIT.
073100*---------------------------------------------------------------*
073200*
073300 7900-CALCUL-TAUX-DEB.
073400*
073500* TAUX DE CONCORDANCE PAR METRIQUE - ARRONDI AU DIXIEME
073600* (COMPUTE ROUNDED) - PAS DE DIVISION SI AUCUN CAS EVALUE
073700     IF WS-TOT-CAS-EVALUES > ZERO
073800        COMPUTE WS-TOT-GEJU-TAUX ROUNDED =
073900                (WS-TOT-GEJU-OK * 100) / WS-TOT-CAS-EVALUES
074000        COMPUTE WS-TOT-FORCE-TAUX ROUNDED =
074100                (WS-TOT-FORCE-OK * 100) / WS-TOT-CAS-EVALUES
074200        COMPUTE WS-TOT-TIAOHOU-TAUX ROUNDED =
074300                (WS-TOT-TIAOHOU-OK * 100) / WS-TOT-CAS-EVALUES
074400     END-IF.
074500*
074600 7900-CALCUL-TAUX-FIN.
074700     EXIT.
074800*---------------------------------------------------------------*
074900*                                                               *
075000*   8XXX-  : ORDRES DE MANIPULATION DES EDITS                   *
075100*---------------------------------------------------------------*
075200*
075300 8000-EDITE-DETAIL-DEB.
075400*
075500     PERFORM 8001-CONTROLE-SAUT-PAGE-DEB
075600        THRU 8001-CONTROLE-SAUT-PAGE-FIN.
075700*
075800     PERFORM 8010-EDIT-ENTETE-DEB
075900        THRU 8010-EDIT-ENTETE-FIN.
076000     PERFORM 8020-EDIT-LIGNE-DIEU-DEB
076100        THRU 8020-EDIT-LIGNE-DIEU-FIN.
076200     PERFORM 8030-EDIT-LIGNE-ELEMENT-DEB
076300        THRU 8030-EDIT-LIGNE-ELEMENT-FIN.
076400     PERFORM 8040-EDIT-LIGNE-VACANCE-DEB
076500        THRU 8040-EDIT-LIGNE-VACANCE-FIN.
076600     PERFORM 8050-EDIT-LIGNE-RELATION-DEB
076700        THRU 8050-EDIT-LIGNE-RELATION-FIN
076800     VARYING WS-P FROM 1 BY 1
076900       UNTIL WS-P > WS-PIL-NB-RELATION.
077000     PERFORM 8060-EDIT-LIGNE-STRUCTURE-DEB
077100        THRU 8060-EDIT-LIGNE-STRUCTURE-FIN.
077200     PERFORM 8070-EDIT-LIGNE-FORCE-DEB
077300        THRU 8070-EDIT-LIGNE-FORCE-FIN.
077400     PERFORM 8080-EDIT-LIGNE-UTILE-DEB
077500        THRU 8080-EDIT-LIGNE-UTILE-FIN.
077600     PERFORM 8090-EDIT-LIGNE-ENSEMBLES-DEB
077700        THRU 8090-EDIT-LIGNE-ENSEMBLES-FIN.
077800     PERFORM 8095-EDIT-LIGNE-MATCH-DEB
077900        THRU 8095-EDIT-LIGNE-MATCH-FIN.
078000*
078100     MOVE WS-RPT-LIGNE-SEPARATEUR  TO WS-BUFFER.
078200     PERFORM 6050-WRITE-CHARTRPT-DEB
078300        THRU 6050-WRITE-CHARTRPT-FIN.
078400*
078500 8000-EDITE-DETAIL-FIN.
078600     EXIT.
078700*---------------------------------------------------------------*
078800*
078900 8001-CONTROLE-SAUT-PAGE-DEB.
079000*
079100     IF WS-LIGNE-PAGE NOT < 60
079200        ADD 1                 TO WS-NO-PAGE
079300        MOVE WS-PARM-DATE     TO WS-RPT-PAGE-DATE-ED
079400        MOVE WS-NO-PAGE       TO WS-RPT-PAGE-NO-ED
079500        MOVE WS-RPT-PAGE-TITRE TO WS-BUFFER
079600        PERFORM 6040-WRITE-CHARTRPT-NEWPAGE-DEB
079700           THRU 6040-WRITE-CHARTRPT-NEWPAGE-FIN
079800     END-IF.
079900*
080000 8001-CONTROLE-SAUT-PAGE-FIN.
080100     EXIT.
080200*---------------------------------------------------------------*
080300*
080400 8005-EDITE-REJET-DEB.
080500*
080600     MOVE WS-CAS-ID                TO WS-RPT-REJ-ID-ED.
080700     MOVE WS-CAS-CODE-ERR          TO WS-RPT-REJ-CODE-ED.
080800     MOVE WS-RPT-LIGNE-REJET       TO WS-BUFFER.
080900     PERFORM 6050-WRITE-CHARTRPT-DEB
081000        THRU 6050-WRITE-CHARTRPT-FIN.
081100*
081200 8005-EDITE-REJET-FIN.
081300     EXIT.
081400*---------------------------------------------------------------*
081500*
081600 8010-EDIT-ENTETE-DEB.
081700*
081800     MOVE WS-CAS-ID                TO WS-RPT-ENT-ID-ED.
081900     MOVE WS-CAS-SEXE              TO WS-RPT-ENT-SEXE-ED.
082000     PERFORM 8011-TRANSFERE-PILIER-RPT-DEB
082100        THRU 8011-TRANSFERE-PILIER-RPT-FIN
082200     VARYING WS-P FROM 1 BY 1
082300       UNTIL WS-P > 4.
082400     MOVE WS-RPT-CAS-ENTETE        TO WS-BUFFER.
082500     PERFORM 6050-WRITE-CHARTRPT-DEB
082600        THRU 6050-WRITE-CHARTRPT-FIN.
082700*
082800 8010-EDIT-ENTETE-FIN.
082900     EXIT.
083000*---------------------------------------------------------------*
083100*
083200 8011-TRANSFERE-PILIER-RPT-DEB.
083300*
083400     MOVE WS-CAS-POS-TRONC(WS-P)   TO WS-RPT-ENT-PIL-S-ED(WS-P).
083500     MOVE WS-CAS-POS-BRANCHE(WS-P) TO WS-RPT-ENT-PIL-B-ED(WS-P).
083600*
083700 8011-TRANSFERE-PILIER-RPT-FIN.
083800     EXIT.
083900*---------------------------------------------------------------*
084000*
084100 8020-EDIT-LIGNE-DIEU-DEB.
084200*
084300     PERFORM 8021-TRANSFERE-DIEU-RPT-DEB
084400        THRU 8021-TRANSFERE-DIEU-RPT-FIN
084500     VARYING WS-P FROM 1 BY 1
084600       UNTIL WS-P > 10.
084700     MOVE WS-RPT-LIGNE-DIEU        TO WS-BUFFER.
084800     PERFORM 6050-WRITE-CHARTRPT-DEB
084900        THRU 6050-WRITE-CHARTRPT-FIN.
085000*
085100 8020-EDIT-LIGNE-DIEU-FIN.
085200     EXIT.
085300*---------------------------------------------------------------*
085400*
085500 8021-TRANSFERE-DIEU-RPT-DEB.
085600*
085700     MOVE TB-TD-CODE(WS-P)         TO WS-RPT-DIEU-CODE-ED(WS-P).
085800     MOVE WS-PIL-DIEU-POIDS(WS-P)  TO WS-RPT-DIEU-POIDS-ED(WS-P).
085900*
086000 8021-TRANSFERE-DIEU-RPT-FIN.
086100     EXIT.
086200*---------------------------------------------------------------*
086300*
086400 8030-EDIT-LIGNE-ELEMENT-DEB.
086500*
086600     PERFORM 8031-TRANSFERE-ELEMENT-RPT-DEB
086700        THRU 8031-TRANSFERE-ELEMENT-RPT-FIN
086800     VARYING WS-P FROM 1 BY 1
086900       UNTIL WS-P > 5.
087000     MOVE WS-RPT-LIGNE-ELEMENT     TO WS-BUFFER.
087100     PERFORM 6050-WRITE-CHARTRPT-DEB
087200        THRU 6050-WRITE-CHARTRPT-FIN.
087300*
087400 8030-EDIT-LIGNE-ELEMENT-FIN.
087500     EXIT.
087600*---------------------------------------------------------------*
087700*
087800 8031-TRANSFERE-ELEMENT-RPT-DEB.
087900*
088000     MOVE WS-PIL-ELEM-CPT(WS-P)    TO WS-RPT-ELEM-CPT-ED(WS-P).
088100     IF WS-PIL-ELEM-EST-MANQUANT(WS-P)
088200        MOVE "M"               TO WS-RPT-ELEM-MANQ-ED(WS-P)
088300     ELSE
088400        MOVE SPACE             TO WS-RPT-ELEM-MANQ-ED(WS-P)
088500     END-IF.
088600*
088700 8031-TRANSFERE-ELEMENT-RPT-FIN.
088800     EXIT.
088900*---------------------------------------------------------------*
089000*
089100 8040-EDIT-LIGNE-VACANCE-DEB.
089200*
089300     MOVE WS-PIL-DECADE-TETE       TO WS-RPT-VAC-TETE-ED.
089400     MOVE WS-PIL-VACANT-BR(1)      TO WS-RPT-VAC-BR-ED(1).
089500     MOVE WS-PIL-VACANT-BR(2)      TO WS-RPT-VAC-BR-ED(2).
089600     PERFORM 8041-TRANSFERE-VACANCE-RPT-DEB
089700        THRU 8041-TRANSFERE-VACANCE-RPT-FIN
089800     VARYING WS-P FROM 1 BY 1
089900       UNTIL WS-P > 4.
090000     MOVE WS-RPT-LIGNE-VACANCE     TO WS-BUFFER.
090100     PERFORM 6050-WRITE-CHARTRPT-DEB
090200        THRU 6050-WRITE-CHARTRPT-FIN.
090300*
090400 8040-EDIT-LIGNE-VACANCE-FIN.
090500     EXIT.
090600*---------------------------------------------------------------*
090700*
090800 8041-TRANSFERE-VACANCE-RPT-DEB.
090900*
091000     IF WS-PIL-POSITION-VACANTE(WS-P)
091100        MOVE "V"               TO WS-RPT-VAC-POS-ED(WS-P)
091200     ELSE
091300        MOVE "-"               TO WS-RPT-VAC-POS-ED(WS-P)
091400     END-IF.
091500*
091600 8041-TRANSFERE-VACANCE-RPT-FIN.
091700     EXIT.
091800*---------------------------------------------------------------*
091900*
092000 8050-EDIT-LIGNE-RELATION-DEB.
092100*
092200     MOVE WS-REL-TYPE(WS-P)        TO WS-RPT-REL-TYPE-ED.
092300     MOVE WS-REL-POS(WS-P, 1)      TO WS-RPT-REL-POS-ED(1).
092400     MOVE WS-REL-POS(WS-P, 2)      TO WS-RPT-REL-POS-ED(2).
092500     MOVE WS-REL-POS(WS-P, 3)      TO WS-RPT-REL-POS-ED(3).
092600     MOVE WS-REL-ELEMENT(WS-P)     TO WS-RPT-REL-ELEM-ED.
092700     MOVE WS-RPT-LIGNE-RELATION    TO WS-BUFFER.
092800     PERFORM 6050-WRITE-CHARTRPT-DEB
092900        THRU 6050-WRITE-CHARTRPT-FIN.
093000*
093100 8050-EDIT-LIGNE-RELATION-FIN.
093200     EXIT.
093300*---------------------------------------------------------------*
093400*
093500 8060-EDIT-LIGNE-STRUCTURE-DEB.
093600*
093700     MOVE WS-STRUCT-FINAL          TO WS-RPT-STR-CODE-ED.
093800     MOVE WS-GEJ-GRADE             TO WS-RPT-STR-GRADE-ED.
093900     MOVE WS-GEJ-SENS              TO WS-RPT-STR-USAGE-ED.
094000     IF WS-GEJ-EST-ROMPUE
094100        MOVE WS-GEJ-RUPTURE-TYPE   TO WS-RPT-STR-RUPT-ED
094200     ELSE
094300        MOVE "NEAN"                TO WS-RPT-STR-RUPT-ED
094400     END-IF.
094500     MOVE WS-RPT-LIGNE-STRUCTURE   TO WS-BUFFER.
094600     PERFORM 6050-WRITE-CHARTRPT-DEB
094700        THRU 6050-WRITE-CHARTRPT-FIN.
094800*
094900 8060-EDIT-LIGNE-STRUCTURE-FIN.
095000     EXIT.
095100*---------------------------------------------------------------*
095200*
095300 8070-EDIT-LIGNE-FORCE-DEB.
095400*
095500     MOVE WS-YON-FOR-VERDICT       TO WS-RPT-FOR-VERDICT-ED.
095600     IF WS-YON-FOR-DELING-OK
095700        MOVE "O"               TO WS-RPT-FOR-DELING-ED
095800     ELSE
095900        MOVE "N"               TO WS-RPT-FOR-DELING-ED
096000     END-IF.
096100     MOVE WS-YON-FOR-DEDI-NIVEAU   TO WS-RPT-FOR-DEDI-ED.
096200     IF WS-YON-FOR-DESHI-OK
096300        MOVE "O"               TO WS-RPT-FOR-DESHI-ED
096400     ELSE
096500        MOVE "N"               TO WS-RPT-FOR-DESHI-ED
096600     END-IF.
096700     MOVE WS-YON-FOR-DEQI-NIVEAU   TO WS-RPT-FOR-DEQI-ED.
096800     MOVE WS-RPT-LIGNE-FORCE       TO WS-BUFFER.
096900     PERFORM 6050-WRITE-CHARTRPT-DEB
097000        THRU 6050-WRITE-CHARTRPT-FIN.
097100*
097200 8070-EDIT-LIGNE-FORCE-FIN.
097300     EXIT.
097400*---------------------------------------------------------------*
097500*
097600 8080-EDIT-LIGNE-UTILE-DEB.
097700*
097800* STATUT DE PRESENCE DU CLIMAT : ADEQUAT (POIDS >= 1,0),
097900* ACCEPTABLE (PRESENT, POIDS < 1,0), INSUFFISANT (ABSENT)
098000     MOVE WS-YON-CLI-ELEM-PRIM     TO WS-RPT-UTI-CLI-ED.
098100     EVALUATE TRUE
098200         WHEN NOT WS-YON-CLI-EST-PRESENT
098300            MOVE "INSUFFISANT"  TO WS-RPT-UTI-STATUT-ED
098400         WHEN WS-YON-CLI-POIDS NOT < 1.0
098500            MOVE "ADEQUAT"      TO WS-RPT-UTI-STATUT-ED
098600         WHEN OTHER
098700            MOVE "ACCEPTABLE"   TO WS-RPT-UTI-STATUT-ED
098800     END-EVALUATE.
098900     MOVE WS-YON-STR-ELEMENT       TO WS-RPT-UTI-STR-ED.
099000     IF WS-YON-MED-EST-TROUVE
099100        MOVE WS-YON-MED-ELEMENT    TO WS-RPT-UTI-MED-ED
099200     ELSE
099300        MOVE "AUCUNE"              TO WS-RPT-UTI-MED-ED
099400     END-IF.
099500     MOVE WS-RPT-LIGNE-UTILE       TO WS-BUFFER.
099600     PERFORM 6050-WRITE-CHARTRPT-DEB
099700        THRU 6050-WRITE-CHARTRPT-FIN.
099800*
099900 8080-EDIT-LIGNE-UTILE-FIN.
100000     EXIT.
100100*---------------------------------------------------------------*
100200*
100300 8090-EDIT-LIGNE-ENSEMBLES-DEB.
100400*
100500     MOVE SPACES                   TO WS-RPT-ENS-XI-ED(1)
100600                                       WS-RPT-ENS-XI-ED(2)
100700                                       WS-RPT-ENS-XI-ED(3)
100800                                       WS-RPT-ENS-XI-ED(4)
100900                                       WS-RPT-ENS-XI-ED(5)
101000                                       WS-RPT-ENS-JI-ED(1)
101100                                       WS-RPT-ENS-JI-ED(2)
101200                                       WS-RPT-ENS-JI-ED(3)
101300                                       WS-RPT-ENS-JI-ED(4)
101400                                       WS-RPT-ENS-JI-ED(5).
101500     PERFORM 8091-TRANSFERE-ENSEMBLE-RPT-DEB
101600        THRU 8091-TRANSFERE-ENSEMBLE-RPT-FIN
101700     VARYING WS-P FROM 1 BY 1
101800       UNTIL WS-P > 5.
101900     MOVE WS-RPT-LIGNE-ENSEMBLES   TO WS-BUFFER.
102000     PERFORM 6050-WRITE-CHARTRPT-DEB
102100        THRU 6050-WRITE-CHARTRPT-FIN.
102200*
102300 8090-EDIT-LIGNE-ENSEMBLES-FIN.
102400     EXIT.
102500*---------------------------------------------------------------*
102600*
102700 8091-TRANSFERE-ENSEMBLE-RPT-DEB.
102800*
102900     IF WS-YON-ENS-EST-XI(WS-P)
103000        MOVE WS-P              TO WS-RPT-ENS-XI-ED(WS-P)
103100     END-IF.
103200     IF WS-YON-ENS-EST-JI(WS-P)
103300        MOVE WS-P              TO WS-RPT-ENS-JI-ED(WS-P)
103400     END-IF.
103500*
103600 8091-TRANSFERE-ENSEMBLE-RPT-FIN.
103700     EXIT.
103800*---------------------------------------------------------------*
103900*
104000 8095-EDIT-LIGNE-MATCH-DEB.
104100*
104200     MOVE WS-RPT-LIGNE-MATCH       TO WS-BUFFER.
104300     PERFORM 6050-WRITE-CHARTRPT-DEB
104400        THRU 6050-WRITE-CHARTRPT-FIN.
104500*
104600 8095-EDIT-LIGNE-MATCH-FIN.
104700     EXIT.
104800*---------------------------------------------------------------*
104900*
105000 8900-EDITE-EVALRPT-DEB.
105100*
105200     MOVE WS-PARM-DATE             TO WS-RPT-EVAL-DATE-ED.
105300     MOVE WS-RPT-EVAL-TITRE        TO WS-BUFFER.
105400     PERFORM 6060-WRITE-EVALRPT-NEWPAGE-DEB
105500        THRU 6060-WRITE-EVALRPT-NEWPAGE-FIN.
105600*
105700     MOVE "CAS LUS"                TO WS-RPT-EVL-LIB-ED.
105800     MOVE WS-TOT-CAS-LUS           TO WS-RPT-EVL-TOT-ED.
105900     MOVE WS-RPT-EVAL-LIGNE        TO WS-BUFFER.
106000     PERFORM 6070-WRITE-EVALRPT-DEB
106100        THRU 6070-WRITE-EVALRPT-FIN.
106200*
106300     MOVE "CAS REJETES"            TO WS-RPT-EVL-LIB-ED.
106400     MOVE WS-TOT-CAS-REJETES       TO WS-RPT-EVL-TOT-ED.
106500     MOVE WS-RPT-EVAL-LIGNE        TO WS-BUFFER.
106600     PERFORM 6070-WRITE-EVALRPT-DEB
106700        THRU 6070-WRITE-EVALRPT-FIN.
106800*
106900     MOVE "CAS EVALUES"            TO WS-RPT-EVL-LIB-ED.
107000     MOVE WS-TOT-CAS-EVALUES       TO WS-RPT-EVL-TOT-ED.
107100     MOVE WS-RPT-EVAL-LIGNE        TO WS-BUFFER.
107200     PERFORM 6070-WRITE-EVALRPT-DEB
107300        THRU 6070-WRITE-EVALRPT-FIN.
107400*
107500     MOVE "CONCORDANCE STRUCTURE"  TO WS-RPT-EVT-LIB-ED.
107600     MOVE WS-TOT-GEJU-OK           TO WS-RPT-EVT-OK-ED.
107700     MOVE WS-TOT-CAS-EVALUES       TO WS-RPT-EVT-TOT-ED.
107800     MOVE WS-TOT-GEJU-TAUX         TO WS-RPT-EVT-PCT-ED.
107900     MOVE WS-RPT-EVAL-TAUX         TO WS-BUFFER.
108000     PERFORM 6070-WRITE-EVALRPT-DEB
108100        THRU 6070-WRITE-EVALRPT-FIN.
108200*
108300     MOVE "CONCORDANCE FORCE"      TO WS-RPT-EVT-LIB-ED.
108400     MOVE WS-TOT-FORCE-OK          TO WS-RPT-EVT-OK-ED.
108500     MOVE WS-TOT-CAS-EVALUES       TO WS-RPT-EVT-TOT-ED.
108600     MOVE WS-TOT-FORCE-TAUX        TO WS-RPT-EVT-PCT-ED.
108700     MOVE WS-RPT-EVAL-TAUX         TO WS-BUFFER.
108800     PERFORM 6070-WRITE-EVALRPT-DEB
108900        THRU 6070-WRITE-EVALRPT-FIN.
109000*
109100     MOVE "CONCORDANCE TIAOHOU"    TO WS-RPT-EVT-LIB-ED.
109200     MOVE WS-TOT-TIAOHOU-OK        TO WS-RPT-EVT-OK-ED.
109300     MOVE WS-TOT-CAS-EVALUES       TO WS-RPT-EVT-TOT-ED.
109400     MOVE WS-TOT-TIAOHOU-TAUX      TO WS-RPT-EVT-PCT-ED.
109500     MOVE WS-RPT-EVAL-TAUX         TO WS-BUFFER.
109600     PERFORM 6070-WRITE-EVALRPT-DEB
109700        THRU 6070-WRITE-EVALRPT-FIN.
109800*
109900 8900-EDITE-EVALRPT-FIN.
110000     EXIT.
110100*---------------------------------------------------------------*
110200*
110300 8999-COMPTE-RENDU-EXEC-DEB.
110400*
110500     DISPLAY "*===========================================*".
110600     DISPLAY "*   COMPTE RENDU D EXECUTION (PLRO400)      *".
110700     DISPLAY "*===========================================*".
110800     DISPLAY "* CAS LUS          : " WS-TOT-CAS-LUS.
110900     DISPLAY "* CAS REJETES      : " WS-TOT-CAS-REJETES.
111000     DISPLAY "* CAS EVALUES      : " WS-TOT-CAS-EVALUES.
111100     DISPLAY "* TAUX STRUCTURE   : " WS-TOT-GEJU-TAUX.
111200     DISPLAY "* TAUX FORCE       : " WS-TOT-FORCE-TAUX.
111300     DISPLAY "* TAUX TIAOHOU     : " WS-TOT-TIAOHOU-TAUX.
111400     DISPLAY "*===========================================*".
111500*
111600 8999-COMPTE-RENDU-EXEC-FIN.
111700     EXIT.
111800*---------------------------------------------------------------*
111900*                                                               *
112000*   9XXX-  : ORDRES DE MANIPULATION DES SOUS-PROGRAMMES         *
112100*---------------------------------------------------------------*
112200*
112300 9010-APPEL-PLRO100-DEB.
112400*
112500     CALL "PLRO100" USING WS-PIL-CARTE WS-PIL-NB-SHISHEN
112600                          WS-PIL-NB-RELATION WS-PIL-ELEMENT
112700                          WS-PIL-DIEU WS-PIL-VACANCE
112800                          WS-SHI-TABLE WS-REL-TABLE.
112900*
113000 9010-APPEL-PLRO100-FIN.
113100     EXIT.
113200*---------------------------------------------------------------*
113300*
113400 9020-APPEL-PLRO200-DEB.
113500*
113600     CALL "PLRO200" USING WS-PIL-CARTE WS-SHI-TABLE WS-REL-TABLE
113700                          WS-GEJ-PRINCIPAL WS-GEJ-VISIBLE-CACHE
113800                          WS-GEJ-PREUVES WS-GEJ-USAGE
113900                          WS-GEJ-DOMINANT WS-GEJ-SUIVEUR.
114000*
114100 9020-APPEL-PLRO200-FIN.
114200     EXIT.
114300*---------------------------------------------------------------*
114400*
114500 9030-APPEL-PLRO300-DEB.
114600*
114700     CALL "PLRO300" USING WS-PIL-CARTE WS-SHI-TABLE
114800                          WS-GEJ-PRINCIPAL WS-GEJ-USAGE
114900                          WS-YON-CLIMAT WS-YON-STRUCTURE
115000                          WS-YON-MEDIATION WS-YON-FORCE
115100                          WS-YON-LISTE WS-YON-ENSEMBLES.
115200*
115300 9030-APPEL-PLRO300-FIN.
115400     EXIT.
115500*---------------------------------------------------------------*
115600*                                                               *
115700*   9999-  : PROTECTION FIN DE PROGRAMME                        *
115800*---------------------------------------------------------------*
115900*
116000 9999-FIN-PROGRAMME-DEB.
116100*
116200     DISPLAY "*===========================================*".
116300     DISPLAY "*     FIN NORMALE DU PROGRAMME PLRO400      *".
116400     DISPLAY "*===========================================*".
116500*
116600 9999-FIN-PROGRAMME-FIN.
116700     EXIT.
116800*---------------------------------------------------------------*
116900*
117000 9998-ERREUR-PROGRAMME-DEB.
117100*
117200     DISPLAY "*===========================================*".
117300     DISPLAY "*        UNE ANOMALIE A ETE DETECTEE        *".
117400     DISPLAY "*     FIN ANORMALE DU PROGRAMME PLRO400     *".
117500     DISPLAY "*===========================================*".
117600     MOVE 12 TO RETURN-CODE.
117700*
117800 9998-ERREUR-PROGRAMME-FIN.
117900     STOP RUN.
