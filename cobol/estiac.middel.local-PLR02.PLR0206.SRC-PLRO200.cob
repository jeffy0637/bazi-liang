000100*===============================================================*
000200*--                INFORMATIONS GENERALES                     --*
000300*---------------------------------------------------------------*
000400*  NOM DU PROGRAMME : PLRO200                                   *
000500*  NOM DU REDACTEUR : DUFOUR                                    *
000600*  SOCIETE          : ESTIAC                                    *
000700*  DATE DE CREATION : 02/09/1994                                *
000800*---------------------------------------------------------------*
000900*--               OBJECTIFS GENERAUX DU PROGRAMME             --*
001000*---------------------------------------------------------------*
001100*  CE SOUS-PROGRAMME DETERMINE LA STRUCTURE (GEJU) D UNE CARTE  *
001200*  DE QUATRE PILIERS A PARTIR DES RESULTATS DE PLRO100 (TABLE   *
001300*  PLRWSHI DES DIEUX PAR TRONC, TABLE PLRWREL DES RELATIONS) :  *
001400*  METHODE EN QUATRE ETAPES, DETECTION DU TRONC CACHE PRINCIPAL *
001500*  VISIBLE AILLEURS, LISTE DES PREUVES, SENS D USAGE SHUN/NI,   *
001600*  RUPTURE DE STRUCTURE ET DONNEES DES STRUCTURES SPECIALES     *
001700*  (DOMINANTE ET SUIVEUSE).                                     *
001800*---------------------------------------------------------------*
001900*--               HISTORIQUE DES MODIFICATIONS                --*
002000*---------------------------------------------------------------*
002100* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
002200*---------------------------------------------------------------*
002300* 02/09/1994    !  CREATION DU SOUS-PROGRAMME - ECLATEMENT DU   *
002400*               !  CALCUL DE STRUCTURE HORS DU LOT PRINCIPAL.   * DUF019
002500* 30/11/1994    !  CORRECTION CONVERSION BJ/JC EN JL/YR OUBLIEE *
002600*               !  A L ETAPE 4 (STRUCTURES DE COMPAGNONS).      * DUF019
002700* 17/04/1997    !  AJOUT DE LA LISTE DES QUATRE PREUVES ET DU   * PEC033
002800*               !  SENS D USAGE SHUN/NI (TABLE PLRWTAB/T18).    *
002900* 22/09/1997    !  AJOUT DE LA DETECTION DE RUPTURE DE LA       *
003000*               !  STRUCTURE (CHOC/COMBINAISON/MELANGE/BLESSE). * PEC033
003100* 30/06/1998    !  AJOUT DES DONNEES STRUCTURE DOMINANTE ET     *
003200*               !  STRUCTURE SUIVEUSE POUR LE LOT PLRO400.      * ROU027
003300* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS*
003400*               !  CE SOUS-PROGRAMME - RAS.                     * LAN058
003500* 14/06/2000    !  CORRECTION DE LA PRIORITE DES PREUVES A L    *
003600*               !  ETAPE 2 (PRINCIPAL DEVANT INTERMEDIAIRE).    * ROU027
003700* 08/04/2003    !  CORRECTIF COMPLEMENTAIRE SUR 7030 (ETAPE 2) :*
003800*               !  LA CORRECTION DE 2000 NE REGARDAIT ENCORE QUE*
003900*               !  LA COUCHE PRINCIPALE DU MOIS - LES COUCHES   *
004000*               !  INTERMEDIAIRE ET RESIDUELLE NE PASSAIENT JAMAIS*
004100*               !  PAR LA RECHERCHE DE VISIBILITE AILLEURS.     * NGU072
004200* 08/04/2003    !  CORRECTIF SUR 7083 (DOMINANTE) : L ABSENCE DE*
004300*               !  L ELEMENT CONTROLEUR NE TESTAIT QUE LES      *
004400*               !  TRONCS VISIBLES, JAMAIS LE QI PRINCIPAL DUNE *
004500*               !  BRANCHE - RISQUE DE SURCHARGE ZW A TORT.     * NGU072
004600*===============================================================*
004700*
004800**************************
004900 IDENTIFICATION DIVISION.
005000**************************
005100 PROGRAM-ID.      PLRO200.
005200 AUTHOR.          D. DUFOUR.
005300 INSTALLATION.    ESTIAC - SERVICE ETUDES.
005400 DATE-WRITTEN.    02/09/1994.
005500 DATE-COMPILED.
005600 SECURITY.        NON CLASSIFIE.
005700*
005800*                  ==============================               *
005900*=================<  ENVIRONMENT      DIVISION   >==============*
006000*                  ==============================               *
006100*                                                               *
006200*===============================================================*
006300*
006400***********************
006500 ENVIRONMENT DIVISION.
006600***********************
006700*
006800*======================
006900 CONFIGURATION SECTION.
007000*======================
007100*
007200*--------------
007300 SPECIAL-NAMES.
007400*--------------
007500     C01 IS TOP-OF-FORM.
007600*
007700*=====================
007800 INPUT-OUTPUT SECTION.
007900*=====================
008000*
008100*-------------
008200 FILE-CONTROL.
008300*-------------
008400*
008500*                  ==============================               *
008600*=================<       DATA        DIVISION   >==============*
008700*                  ==============================               *
008800*                                                               *
008900*===============================================================*
009000*
009100****************
009200 DATA DIVISION.
009300****************
009400*
009500*=============
009600 FILE SECTION.
009700*=============
009800*
009900*========================
010000 WORKING-STORAGE SECTION.
010100*========================
010200*
010300*---------------------------------------------------------------*
010400*  TABLES DE REFERENCE DU MOTEUR (PARTAGEES PLRO100/200/300)    *
010500*---------------------------------------------------------------*
010600     COPY PLRWTAB.
010700*
010800*---------------------------------------------------------------*
010900*  INDICES ET COMPTEURS DE TRAVAIL                              *
011000*---------------------------------------------------------------*
011100 01  WS-P                          PIC S9(4) COMP.
011200 01  WS-Q                          PIC S9(4) COMP.
011300 01  WS-T                          PIC S9(4) COMP.
011400 01  WS-NB-PREUVES                 PIC S9(4) COMP.
011500 01  WS-IX-T18                     PIC S9(4) COMP.
011600 01  WS-TROUVE                     PIC 9(01) VALUE ZERO.
011700     88  WS-TROUVE-OUI                        VALUE 1.
011800*
011900*---------------------------------------------------------------*
012000*  ZONE DE TRAVAIL POUR LE TRONC CACHE PRINCIPAL DU MOIS ET LE  *
012100*  MEILLEUR ROLE TROUVE PARMI LES TRONCS VISIBLES DES AUTRES    *
012200*  PILIERS (GRADE S/A/B TEMPORAIRE AVANT RECOPIE DANS PLRWGEJ)  *
012300*---------------------------------------------------------------*
012400 01  WS-TRAV-MOIS.
012500     05  WS-TRAV-MOIS-PRINC         PIC 9(02).
012600     05  WS-TRAV-MOIS-DIEU          PIC X(02).
012700     05  FILLER                     PIC X(02).
012800*
012900* LES (JUSQU A 3) COUCHES CACHEES DE LA BRANCHE DU MOIS, DANS
013000* LEUR ORDRE DE ROLE (PRINCIPAL, INTERMEDIAIRE, RESIDUEL), POUR
013100* LA RECHERCHE ETAPE 2 QUI DOIT BALAYER LES TROIS, PAS LA SEULE
013200* PRINCIPALE
013300 01  WS-TRAV-MOIS-COUCHES.
013400     05  WS-TRAV-MOIS-NB            PIC 9(01) VALUE ZERO.
013500     05  WS-TRAV-MOIS-IX-RETENU     PIC 9(01) VALUE ZERO.
013600     05  WS-TRAV-MOIS-DET           OCCURS 3.
013700         10  WS-TRAV-MOIS-D-TRONC   PIC 9(02).
013800         10  WS-TRAV-MOIS-D-DIEU    PIC X(02).
013900     05  FILLER                     PIC X(02).
014000*
014100 01  WS-TRAV-MEILLEUR.
014200     05  WS-TRAV-MEILLEUR-POS       PIC 9(01) VALUE ZERO.
014300     05  FILLER                     PIC X(03).
014400*
014500*---------------------------------------------------------------*
014600*  ZONE DE TRAVAIL POUR LES CUMULS DE LA STRUCTURE SUIVEUSE     *
014700*  (POIDS R2 PAR FAMILLE DE DIEUX - REDEFINIT EN TABLE POUR     *
014800*  LA BOUCLE DE CUMUL GENERIQUE)                                *
014900*---------------------------------------------------------------*
015000 01  WS-TRAV-CUMULS.
015100     05  WS-TRAV-CUMUL-SOUTIEN      PIC 9(02)V9(01).
015200     05  WS-TRAV-CUMUL-RICHESSE     PIC 9(02)V9(01).
015300     05  WS-TRAV-CUMUL-POUVOIR      PIC 9(02)V9(01).
015400     05  WS-TRAV-CUMUL-SORTIE       PIC 9(02)V9(01).
015500*
015600 01  WS-TRAV-CUMUL-TABLE REDEFINES WS-TRAV-CUMULS.
015700     05  WS-TRAV-CUMUL-DET          PIC 9(02)V9(01) OCCURS 4.
015800*
015900*                  ==============================               *
016000*=================<     LINKAGE         SECTION  >==============*
016100*                  ==============================               *
016200*                                                               *
016300*===============================================================*
016400*
016500*================
016600 LINKAGE SECTION.
016700*================
016800*
016900*---------------------------------------------------------------*
017000*  CARTE DES QUATRE PILIERS EN ENTREE (CF PLRWPIL - LECTURE)    *
017100*---------------------------------------------------------------*
017200 01  LS-PIL-CARTE.
017300     05  LS-PIL-POSITION            OCCURS 4.
017400         10  LS-PIL-TRONC           PIC 9(02).
017500         10  LS-PIL-BRANCHE         PIC 9(02).
017600         10  LS-PIL-TR-ELEMENT      PIC 9(01).
017700         10  LS-PIL-TR-POLARITE     PIC 9(01).
017800         10  LS-PIL-BR-ELEMENT      PIC 9(01).
017900         10  LS-PIL-BR-POLARITE     PIC 9(01).
018000     05  FILLER                     PIC X(02).
018100*
018200*---------------------------------------------------------------*
018300*  TABLE DES SHISHEN EN ENTREE (CF PLRWSHI)                     *
018400*---------------------------------------------------------------*
018500 01  LS-SHI-TABLE.
018600     05  LS-SHI-NB                  PIC 9(02)  COMP-3.
018700     05  LS-SHI-DET                 OCCURS 16.
018800         10  LS-SHI-POSITION        PIC 9(01).
018900         10  LS-SHI-COUCHE          PIC 9(01).
019000         10  LS-SHI-TRONC           PIC 9(02).
019100         10  LS-SHI-DIEU            PIC X(02).
019200         10  LS-SHI-POIDS           PIC 9(01)V9(01).
019300         10  FILLER                 PIC X(02).
019400*
019500*---------------------------------------------------------------*
019600*  TABLE DES RELATIONS EN ENTREE (CF PLRWREL)                   *
019700*---------------------------------------------------------------*
019800 01  LS-REL-TABLE.
019900     05  LS-REL-NB                  PIC 9(02)  COMP-3.
020000     05  LS-REL-DET                 OCCURS 24.
020100         10  LS-REL-TYPE            PIC X(02).
020200         10  LS-REL-POS             PIC 9(01)  OCCURS 3.
020300         10  LS-REL-ELEMENT         PIC 9(01).
020400         10  FILLER                 PIC X(02).
020500*
020600*---------------------------------------------------------------*
020700*  ZONE DES FAITS DE STRUCTURE EN SORTIE (CF PLRWGEJ)           *
020800*---------------------------------------------------------------*
020900 01  LS-GEJ-PRINCIPAL.
021000     05  LS-GEJ-CODE                PIC X(02).
021100     05  LS-GEJ-GRADE               PIC X(01).
021200         88  LS-GEJ-GRADE-S                   VALUE "S".
021300         88  LS-GEJ-GRADE-A                   VALUE "A".
021400         88  LS-GEJ-GRADE-B                   VALUE "B".
021500     05  LS-GEJ-ETAPE               PIC 9(01).
021600     05  FILLER                     PIC X(02).
021700*
021800 01  LS-GEJ-VISIBLE-CACHE.
021900     05  LS-GEJ-VC-TROUVE           PIC 9(01).
022000         88  LS-GEJ-VC-EST-TROUVE             VALUE 1.
022100     05  LS-GEJ-VC-ROLE             PIC 9(01).
022200     05  LS-GEJ-VC-POSITION         PIC 9(01)  OCCURS 3.
022300     05  FILLER                     PIC X(02).
022400*
022500 01  LS-GEJ-PREUVES.
022600     05  LS-GEJ-NB-PREUVES          PIC 9(01).
022700     05  LS-GEJ-PREUVE-DET          OCCURS 4.
022800         10  LS-GEJ-PREUVE-METHODE  PIC X(01).
022900         10  LS-GEJ-PREUVE-OK       PIC 9(01).
023000             88  LS-GEJ-PREUVE-SATISFAITE       VALUE 1.
023100*
023200 01  LS-GEJ-USAGE.
023300     05  LS-GEJ-SENS                PIC X(04).
023400         88  LS-GEJ-SENS-SHUN                 VALUE "SHUN".
023500         88  LS-GEJ-SENS-NI                   VALUE "NI  ".
023600         88  LS-GEJ-SENS-INDE                 VALUE "INDE".
023700     05  LS-GEJ-RUPTURE             PIC 9(01).
023800         88  LS-GEJ-EST-ROMPUE                VALUE 1.
023900     05  LS-GEJ-RUPTURE-TYPE        PIC X(04).
024000         88  LS-GEJ-RUPTURE-CHONG             VALUE "CHON".
024100         88  LS-GEJ-RUPTURE-HEQU              VALUE "HEQU".
024200         88  LS-GEJ-RUPTURE-HUNZA             VALUE "HUNZ".
024300         88  LS-GEJ-RUPTURE-SGJG              VALUE "SGJG".
024400     05  FILLER                     PIC X(02).
024500*
024600 01  LS-GEJ-DOMINANT.
024700     05  LS-GEJ-DOM-YUELING         PIC 9(01).
024800         88  LS-GEJ-DOM-YUELING-OK            VALUE 1.
024900     05  LS-GEJ-DOM-TRIPLET         PIC 9(01).
025000         88  LS-GEJ-DOM-TRIPLET-OK            VALUE 1.
025100     05  LS-GEJ-DOM-NB-BRANCHES     PIC 9(01)  COMP-3.
025200     05  LS-GEJ-DOM-CTRL-ABSENT     PIC 9(01).
025300         88  LS-GEJ-DOM-CTRL-EST-ABSENT       VALUE 1.
025400     05  LS-GEJ-DOM-CODE            PIC X(02).
025500     05  FILLER                     PIC X(02).
025600*
025700 01  LS-GEJ-SUIVEUR.
025800     05  LS-GEJ-SUIV-SANS-RACINE    PIC 9(01).
025900         88  LS-GEJ-SUIV-EST-SANS-RACINE      VALUE 1.
026000     05  LS-GEJ-SUIV-SOUTIEN        PIC 9(02)V9(01).
026100     05  LS-GEJ-SUIV-RICHESSE       PIC 9(02)V9(01).
026200     05  LS-GEJ-SUIV-POUVOIR        PIC 9(02)V9(01).
026300     05  LS-GEJ-SUIV-SORTIE         PIC 9(02)V9(01).
026400     05  FILLER                     PIC X(02).
026500*
026600*                  ==============================               *
026700*=================<   PROCEDURE       DIVISION   >==============*
026800*                  ==============================               *
026900*                                                               *
027000*===============================================================*
027100*
027200 PROCEDURE           DIVISION USING LS-PIL-CARTE
027300                                    LS-SHI-TABLE
027400                                    LS-REL-TABLE
027500                                    LS-GEJ-PRINCIPAL
027600                                    LS-GEJ-VISIBLE-CACHE
027700                                    LS-GEJ-PREUVES
027800                                    LS-GEJ-USAGE
027900                                    LS-GEJ-DOMINANT
028000                                    LS-GEJ-SUIVEUR.
028100*
028200*---------------------------------------------------------------*
028300*                     COMPOSANT PROGRAMME                       *
028400*                     ===================                       *
028500*---------------------------------------------------------------*
028600*
028700 0000-PROGRAMME-DEB.
028800*
028900* RAZ DES ZONES DE SORTIE AVANT CALCUL
029000     INITIALIZE LS-GEJ-PRINCIPAL LS-GEJ-VISIBLE-CACHE
029100                LS-GEJ-PREUVES LS-GEJ-USAGE LS-GEJ-DOMINANT
029200                LS-GEJ-SUIVEUR.
029300*
029400* ETAPE 1 A 4 - DETERMINATION DE LA STRUCTURE PRINCIPALE
029500     PERFORM  7000-DETERMINE-STRUCTURE-DEB
029600        THRU  7000-DETERMINE-STRUCTURE-FIN.
029700*
029800* LISTE DES PREUVES SATISFAITES (QUATRE METHODES)
029900     PERFORM  7050-LISTE-PREUVES-DEB
030000        THRU  7050-LISTE-PREUVES-FIN.
030100*
030200* SENS D USAGE SHUN/NI
030300     PERFORM  7060-DETERMINE-USAGE-DEB
030400        THRU  7060-DETERMINE-USAGE-FIN.
030500*
030600* DETECTION DE RUPTURE DE LA STRUCTURE
030700     PERFORM  7070-DETECTE-RUPTURE-DEB
030800        THRU  7070-DETECTE-RUPTURE-FIN.
030900*
031000* DONNEES CANDIDATES - STRUCTURE DOMINANTE
031100     PERFORM  7080-DONNEES-STRUCT-DOMINANTE-DEB
031200        THRU  7080-DONNEES-STRUCT-DOMINANTE-FIN.
031300*
031400* DONNEES CANDIDATES - STRUCTURE SUIVEUSE
031500     PERFORM  7090-DONNEES-STRUCT-SUIVEUSE-DEB
031600        THRU  7090-DONNEES-STRUCT-SUIVEUSE-FIN.
031700*
031800 0000-PROGRAMME-FIN.
031900     EXIT PROGRAM.
032000*
032100*---------------------------------------------------------------*
032200*   7XXX-  : TRANSFERTS ET CALCULS COMPLEXES                    *
032300*---------------------------------------------------------------*
032400*
032500 7000-DETERMINE-STRUCTURE-DEB.
032600*
032700* TRONC CACHE PRINCIPAL DU MOIS (PILIER 2, COUCHE 1) ET SON
032800* DIEU - UTILISES DES L ETAPE 1 POUR LE QI PRINCIPAL (ETAPE 3)
032900     PERFORM  7011-CHERCHE-PRINCIPAL-MOIS-DEB
033000        THRU  7011-CHERCHE-PRINCIPAL-MOIS-FIN
033100     VARYING  WS-P FROM 1 BY 1
033200       UNTIL  WS-P > LS-SHI-NB.
033300*
033400* ETAPE 1 - TRIPLET COMPLET (SH/SW) ET ELEMENT DE BUREAU VISIBLE
033500     PERFORM  7020-ETAPE-1-TRIPLET-DEB
033600        THRU  7020-ETAPE-1-TRIPLET-FIN.
033700*
033800     IF LS-GEJ-ETAPE = ZERO
033900*    ETAPE 2 - TRONC CACHE PRINCIPAL DU MOIS VISIBLE AILLEURS
034000        PERFORM  7030-ETAPE-2-VISIBLE-CACHE-DEB
034100           THRU  7030-ETAPE-2-VISIBLE-CACHE-FIN
034200     END-IF.
034300*
034400     IF LS-GEJ-ETAPE = ZERO
034500*    ETAPE 3 - A DEFAUT, LE QI PRINCIPAL DU MOIS LUI-MEME
034600        PERFORM  7040-ETAPE-3-QI-PRINCIPAL-DEB
034700           THRU  7040-ETAPE-3-QI-PRINCIPAL-FIN
034800     END-IF.
034900*
035000* ETAPE 4 - CONVERSION BJ/JC EN JL/YR (STRUCTURES DE COMPAGNONS)
035100     PERFORM  7045-ETAPE-4-CONVERSION-DEB
035200        THRU  7045-ETAPE-4-CONVERSION-FIN.
035300*
035400 7000-DETERMINE-STRUCTURE-FIN.
035500     EXIT.
035600*---------------------------------------------------------------*
035700*
035800 7011-CHERCHE-PRINCIPAL-MOIS-DEB.
035900*
036000*     PARAGRAPHE ETENDU PAR NGU072 LE 08/04/2003 (CF HISTORIQUE)
036100* CHAQUE COUCHE CACHEE DE LA BRANCHE DU MOIS (1=PRINCIPALE,
036200* 2=INTERMEDIAIRE, 3=RESIDUELLE) EST RANGEE A SA PLACE DANS LA
036300* TABLE - LA TABLE SHISHEN LES LIVRE DEJA DANS CET ORDRE
036400     IF LS-SHI-POSITION(WS-P) = 2 AND LS-SHI-COUCHE(WS-P) NOT = 0
036500        ADD 1                 TO WS-TRAV-MOIS-NB
036600        MOVE LS-SHI-TRONC(WS-P)
036700                              TO WS-TRAV-MOIS-D-TRONC(WS-TRAV-MOIS-NB)
036800        MOVE LS-SHI-DIEU(WS-P)
036900                              TO WS-TRAV-MOIS-D-DIEU(WS-TRAV-MOIS-NB)
037000     END-IF.
037100*
037200     IF LS-SHI-POSITION(WS-P) = 2 AND LS-SHI-COUCHE(WS-P) = 1
037300        MOVE LS-SHI-TRONC(WS-P)     TO WS-TRAV-MOIS-PRINC
037400        MOVE LS-SHI-DIEU(WS-P)      TO WS-TRAV-MOIS-DIEU
037500     END-IF.
037600*
037700 7011-CHERCHE-PRINCIPAL-MOIS-FIN.
037800     EXIT.
037900*---------------------------------------------------------------*
038000*
038100 7020-ETAPE-1-TRIPLET-DEB.
038200*
038300* UN TRIPLET SH OU SW EST COMPLET SI SIGNALE DANS PLRWREL -
038400* ON CHERCHE ALORS UN TRONC VISIBLE DE MEME ELEMENT QUE LE
038500* BUREAU (L ELEMENT DU TRIPLET) POUR EN TIRER LE DIEU
038600     MOVE ZERO                TO WS-TROUVE.
038700     PERFORM  7021-TESTE-TRIPLET-DEB
038800        THRU  7021-TESTE-TRIPLET-FIN
038900     VARYING  WS-T FROM 1 BY 1
039000       UNTIL  WS-T > LS-REL-NB OR WS-TROUVE-OUI.
039100*
039200     IF WS-TROUVE-OUI
039300        PERFORM  7022-CHERCHE-TRONC-BUREAU-DEB
039400           THRU  7022-CHERCHE-TRONC-BUREAU-FIN
039500        VARYING  WS-P FROM 1 BY 1
039600          UNTIL  WS-P > LS-SHI-NB OR LS-GEJ-ETAPE NOT = ZERO
039700     END-IF.
039800*
039900 7020-ETAPE-1-TRIPLET-FIN.
040000     EXIT.
040100*---------------------------------------------------------------*
040200*
040300 7021-TESTE-TRIPLET-DEB.
040400*
040500     IF LS-REL-TYPE(WS-T) = "SH" OR LS-REL-TYPE(WS-T) = "SW"
040600        MOVE 1                TO WS-TROUVE
040700     END-IF.
040800*
040900 7021-TESTE-TRIPLET-FIN.
041000     EXIT.
041100*---------------------------------------------------------------*
041200*
041300 7022-CHERCHE-TRONC-BUREAU-DEB.
041400*
041500* LE TRONC VISIBLE DE L ELEMENT DU BUREAU DONNE LE DIEU RETENU
041600     IF LS-SHI-COUCHE(WS-P) = 0
041700        AND LS-PIL-TR-ELEMENT(LS-SHI-POSITION(WS-P))
041800                              = LS-REL-ELEMENT(WS-T)
041900        MOVE LS-SHI-DIEU(WS-P)      TO LS-GEJ-CODE
042000        MOVE "S"                    TO LS-GEJ-GRADE
042100        MOVE 1                      TO LS-GEJ-ETAPE
042200     END-IF.
042300*
042400 7022-CHERCHE-TRONC-BUREAU-FIN.
042500     EXIT.
042600*---------------------------------------------------------------*
042700*
042800 7030-ETAPE-2-VISIBLE-CACHE-DEB.
042900*
043000*     PARAGRAPHE REECRIT PAR NGU072 LE 08/04/2003 - LA VERSION
043100*     ROU027 DE 2000 NE BALAYAIT QUE LA COUCHE PRINCIPALE
043200* ON BALAYE LES COUCHES CACHEES DE LA BRANCHE DU MOIS DANS LEUR
043300* ORDRE DE ROLE (PRINCIPALE D ABORD) ET ON S ARRETE A LA
043400* PREMIERE QUI APPARAIT COMME TRONC VISIBLE D UN AUTRE PILIER -
043500* CELA DONNE DEJA LE MEILLEUR ROLE (PRINCIPAL > INTERMEDIAIRE
043600* > RESIDUEL) PARMI CELLES QUI SE TROUVENT AILLEURS
043700     MOVE ZERO                TO WS-TRAV-MEILLEUR-POS.
043800     MOVE ZERO                TO WS-TRAV-MOIS-IX-RETENU.
043900     PERFORM  7031-TESTE-COUCHE-VISIBLE-DEB
044000        THRU  7031-TESTE-COUCHE-VISIBLE-FIN
044100     VARYING  WS-Q FROM 1 BY 1
044200       UNTIL  WS-Q > WS-TRAV-MOIS-NB OR WS-TRAV-MEILLEUR-POS NOT = ZERO.
044300*
044400     IF WS-TRAV-MEILLEUR-POS NOT = ZERO
044500        MOVE 1                TO LS-GEJ-VC-TROUVE
044600        MOVE WS-TRAV-MOIS-D-DIEU(WS-TRAV-MOIS-IX-RETENU)
044700                              TO LS-GEJ-CODE
044800        MOVE "A"              TO LS-GEJ-GRADE
044900        MOVE 2                TO LS-GEJ-ETAPE
045000        MOVE WS-TRAV-MEILLEUR-POS   TO LS-GEJ-VC-POSITION(1)
045100     END-IF.
045200*
045300 7030-ETAPE-2-VISIBLE-CACHE-FIN.
045400     EXIT.
045500*---------------------------------------------------------------*
045600*
045700 7031-TESTE-COUCHE-VISIBLE-DEB.
045800*
045900* CETTE COUCHE DE LA BRANCHE DU MOIS (INDICE WS-Q) SE RETROUVE-
046000* T-ELLE COMME TRONC VISIBLE (COUCHE ZERO) D UN AUTRE PILIER
046100     MOVE ZERO                TO WS-TROUVE.
046200     PERFORM  7032-POSE-TRONC-BUREAU-DEB
046300        THRU  7032-POSE-TRONC-BUREAU-FIN
046400     VARYING  WS-P FROM 1 BY 1
046500       UNTIL  WS-P > LS-SHI-NB OR WS-TROUVE-OUI.
046600*
046700     IF WS-TROUVE-OUI
046800        MOVE WS-Q             TO WS-TRAV-MOIS-IX-RETENU
046900     END-IF.
047000*
047100 7031-TESTE-COUCHE-VISIBLE-FIN.
047200     EXIT.
047300*---------------------------------------------------------------*
047400*
047500 7032-POSE-TRONC-BUREAU-DEB.
047600*
047700     IF LS-SHI-COUCHE(WS-P) = 0
047800        AND LS-SHI-POSITION(WS-P) NOT = 2
047900        AND LS-SHI-TRONC(WS-P) = WS-TRAV-MOIS-D-TRONC(WS-Q)
048000        MOVE 1                      TO WS-TROUVE
048100        MOVE LS-SHI-POSITION(WS-P)  TO WS-TRAV-MEILLEUR-POS
048200     END-IF.
048300*
048400 7032-POSE-TRONC-BUREAU-FIN.
048500     EXIT.
048600*---------------------------------------------------------------*
048700*
048800 7040-ETAPE-3-QI-PRINCIPAL-DEB.
048900*
049000* A DEFAUT, LE DIEU DU TRONC CACHE PRINCIPAL DU MOIS LUI-MEME
049100     MOVE WS-TRAV-MOIS-DIEU          TO LS-GEJ-CODE.
049200     MOVE "B"                        TO LS-GEJ-GRADE.
049300     MOVE 3                          TO LS-GEJ-ETAPE.
049400*
049500 7040-ETAPE-3-QI-PRINCIPAL-FIN.
049600     EXIT.
049700*---------------------------------------------------------------*
049800*
049900 7045-ETAPE-4-CONVERSION-DEB.
050000*
050100* LES STRUCTURES DE COMPAGNONS (BJ/JC) NE SONT PAS NOMMEES
050200* D APRES LE DIEU LUI-MEME MAIS D APRES LEUR FORME PROPRE
050300     EVALUATE LS-GEJ-CODE
050400         WHEN "BJ"  MOVE "JL"       TO LS-GEJ-CODE
050500         WHEN "JC"  MOVE "YR"       TO LS-GEJ-CODE
050600     END-EVALUATE.
050700*
050800 7045-ETAPE-4-CONVERSION-FIN.
050900     EXIT.
051000*---------------------------------------------------------------*
051100*
051200 7050-LISTE-PREUVES-DEB.
051300*
051400* UNE ENTREE PAR METHODE SATISFAITE, DANS L ORDRE DES ETAPES -
051500* S=TRIPLET A=VISIBLE-AU-DESSUS-DU-CACHE B=QI-PRINCIPAL-SEUL
051600     MOVE ZERO                TO WS-NB-PREUVES.
051700*
051800     IF LS-GEJ-ETAPE = 1
051900        ADD 1                 TO WS-NB-PREUVES
052000        MOVE "S"              TO LS-GEJ-PREUVE-METHODE(WS-NB-PREUVES)
052100        MOVE 1                TO LS-GEJ-PREUVE-OK(WS-NB-PREUVES)
052200     END-IF.
052300*
052400     IF LS-GEJ-ETAPE = 2
052500        ADD 1                 TO WS-NB-PREUVES
052600        MOVE "A"              TO LS-GEJ-PREUVE-METHODE(WS-NB-PREUVES)
052700        MOVE 1                TO LS-GEJ-PREUVE-OK(WS-NB-PREUVES)
052800     END-IF.
052900*
053000     IF LS-GEJ-ETAPE = 3
053100        ADD 1                 TO WS-NB-PREUVES
053200        MOVE "B"              TO LS-GEJ-PREUVE-METHODE(WS-NB-PREUVES)
053300        MOVE 1                TO LS-GEJ-PREUVE-OK(WS-NB-PREUVES)
053400     END-IF.
053500*
053600     MOVE WS-NB-PREUVES       TO LS-GEJ-NB-PREUVES.
053700*
053800 7050-LISTE-PREUVES-FIN.
053900     EXIT.
054000*---------------------------------------------------------------*
054100*
054200 7060-DETERMINE-USAGE-DEB.
054300*
054400* UN TRIPLET BUREAU COMPLET IMPOSE LE SENS NI - SINON PAR
054500* APPARTENANCE DE LA STRUCTURE AUX ENSEMBLES SHUN/NI (T18)
054600     IF LS-GEJ-ETAPE = 1
054700        MOVE "NI  "           TO LS-GEJ-SENS
054800     ELSE
054900        MOVE ZERO             TO WS-TROUVE
055000        PERFORM  7061-TESTE-SHUN-DEB THRU 7061-TESTE-SHUN-FIN
055100           VARYING  WS-IX-T18 FROM 1 BY 1
055200             UNTIL  WS-IX-T18 > 5 OR WS-TROUVE-OUI
055300        IF WS-TROUVE-OUI
055400           MOVE "SHUN"        TO LS-GEJ-SENS
055500        ELSE
055600           MOVE ZERO          TO WS-TROUVE
055700           PERFORM  7062-TESTE-NI-DEB THRU 7062-TESTE-NI-FIN
055800              VARYING  WS-IX-T18 FROM 1 BY 1
055900                UNTIL  WS-IX-T18 > 4 OR WS-TROUVE-OUI
056000           IF WS-TROUVE-OUI
056100              MOVE "NI  "     TO LS-GEJ-SENS
056200           ELSE
056300              MOVE "INDE"     TO LS-GEJ-SENS
056400           END-IF
056500        END-IF
056600     END-IF.
056700*
056800 7060-DETERMINE-USAGE-FIN.
056900     EXIT.
057000*---------------------------------------------------------------*
057100*
057200 7061-TESTE-SHUN-DEB.
057300*
057400     IF TB-T18-SHUN-GOD(WS-IX-T18) = LS-GEJ-CODE
057500        MOVE 1                TO WS-TROUVE
057600     END-IF.
057700*
057800 7061-TESTE-SHUN-FIN.
057900     EXIT.
058000*---------------------------------------------------------------*
058100*
058200 7062-TESTE-NI-DEB.
058300*
058400     IF TB-T18-NI-GOD(WS-IX-T18) = LS-GEJ-CODE
058500        MOVE 1                TO WS-TROUVE
058600     END-IF.
058700*
058800 7062-TESTE-NI-FIN.
058900     EXIT.
059000*---------------------------------------------------------------*
059100*
059200 7070-DETECTE-RUPTURE-DEB.
059300*
059400* QUATRE CONDITIONS DE RUPTURE, LA PREMIERE VERIFIEE L EMPORTE :
059500* CHOC DE LA BRANCHE DU MOIS, COMBINAISON-DEPART DE LA BRANCHE
059600* DU MOIS, MELANGE ZG/QS, OU BLESSE-OFFICIER SG/ZG
059700     MOVE ZERO                TO LS-GEJ-RUPTURE.
059800*
059900     PERFORM  7071-TESTE-CHONG-DEB THRU 7071-TESTE-CHONG-FIN
060000        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > LS-REL-NB
060100                                     OR LS-GEJ-EST-ROMPUE.
060200*
060300     IF NOT LS-GEJ-EST-ROMPUE
060400        PERFORM  7072-TESTE-HEQU-DEB THRU 7072-TESTE-HEQU-FIN
060500           VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > LS-REL-NB
060600                                        OR LS-GEJ-EST-ROMPUE
060700     END-IF.
060800*
060900     IF NOT LS-GEJ-EST-ROMPUE AND LS-GEJ-CODE = "ZG"
061000        PERFORM  7073-TESTE-HUNZA-DEB THRU 7073-TESTE-HUNZA-FIN
061100           VARYING  WS-P FROM 1 BY 1 UNTIL WS-P > LS-SHI-NB
061200                                        OR LS-GEJ-EST-ROMPUE
061300     END-IF.
061400*
061500     IF NOT LS-GEJ-EST-ROMPUE AND LS-GEJ-CODE = "ZG"
061600        PERFORM  7074-TESTE-SGJG-DEB THRU 7074-TESTE-SGJG-FIN
061700           VARYING  WS-P FROM 1 BY 1 UNTIL WS-P > LS-SHI-NB
061800                                        OR LS-GEJ-EST-ROMPUE
061900     END-IF.
062000*
062100 7070-DETECTE-RUPTURE-FIN.
062200     EXIT.
062300*---------------------------------------------------------------*
062400*
062500 7071-TESTE-CHONG-DEB.
062600*
062700* LA BRANCHE DU MOIS (PILIER 2) EST-ELLE CHOQUEE (LC) PAR UNE
062800* AUTRE BRANCHE DE LA CARTE
062900     IF LS-REL-TYPE(WS-T) = "LC"
063000        AND (LS-REL-POS(WS-T, 1) = 2 OR LS-REL-POS(WS-T, 2) = 2)
063100        MOVE 1                TO LS-GEJ-RUPTURE
063200        MOVE "CHON"           TO LS-GEJ-RUPTURE-TYPE
063300     END-IF.
063400*
063500 7071-TESTE-CHONG-FIN.
063600     EXIT.
063700*---------------------------------------------------------------*
063800*
063900 7072-TESTE-HEQU-DEB.
064000*
064100* LA BRANCHE DU MOIS EST-ELLE SIX-COMBINEE (LH) ET L ELEMENT
064200* TRANSFORME DIFFERE-T-IL DE L ELEMENT PROPRE DE LA BRANCHE
064300     IF LS-REL-TYPE(WS-T) = "LH"
064400        AND (LS-REL-POS(WS-T, 1) = 2 OR LS-REL-POS(WS-T, 2) = 2)
064500        AND LS-REL-ELEMENT(WS-T) NOT = LS-PIL-BR-ELEMENT(2)
064600        MOVE 1                TO LS-GEJ-RUPTURE
064700        MOVE "HEQU"           TO LS-GEJ-RUPTURE-TYPE
064800     END-IF.
064900*
065000 7072-TESTE-HEQU-FIN.
065100     EXIT.
065200*---------------------------------------------------------------*
065300*
065400 7073-TESTE-HUNZA-DEB.
065500*
065600* STRUCTURE ZG ET PRESENCE DE ZG ET QS PARMI TOUS LES DIEUX
065700     IF (LS-SHI-DIEU(WS-P) = "ZG" OR LS-SHI-DIEU(WS-P) = "QS")
065800        PERFORM  7075-TESTE-AUTRE-DIEU-DEB
065900           THRU  7075-TESTE-AUTRE-DIEU-FIN
066000        VARYING  WS-Q FROM 1 BY 1
066100          UNTIL  WS-Q > LS-SHI-NB OR LS-GEJ-EST-ROMPUE
066200     END-IF.
066300*
066400 7073-TESTE-HUNZA-FIN.
066500     EXIT.
066600*---------------------------------------------------------------*
066700*
066800 7074-TESTE-SGJG-DEB.
066900*
067000* STRUCTURE ZG ET SG PARMI LES TRONCS VISIBLES
067100     IF LS-SHI-COUCHE(WS-P) = 0 AND LS-SHI-DIEU(WS-P) = "SG"
067200        MOVE 1                TO LS-GEJ-RUPTURE
067300        MOVE "SGJG"           TO LS-GEJ-RUPTURE-TYPE
067400     END-IF.
067500*
067600 7074-TESTE-SGJG-FIN.
067700     EXIT.
067800*---------------------------------------------------------------*
067900*
068000 7075-TESTE-AUTRE-DIEU-DEB.
068100*
068200* LE MELANGE EXIGE LES DEUX DIEUX ZG ET QS SIMULTANEMENT DANS
068300* LA CARTE, SUR DEUX TRONCS DISTINCTS
068400     IF WS-P NOT = WS-Q
068500        AND ((LS-SHI-DIEU(WS-P) = "ZG" AND LS-SHI-DIEU(WS-Q) = "QS")
068600         OR  (LS-SHI-DIEU(WS-P) = "QS" AND LS-SHI-DIEU(WS-Q) = "ZG"))
068700        MOVE 1                TO LS-GEJ-RUPTURE
068800        MOVE "HUNZ"           TO LS-GEJ-RUPTURE-TYPE
068900     END-IF.
069000*
069100 7075-TESTE-AUTRE-DIEU-FIN.
069200     EXIT.
069300*---------------------------------------------------------------*
069400*
069500 7080-DONNEES-STRUCT-DOMINANTE-DEB.
069600*
069700* COINCIDENCE QI PRINCIPAL DU MOIS / ELEMENT DU MAITRE DE JOUR,
069800* TRIPLET DE L ELEMENT DU JOUR, NOMBRE DE BRANCHES DE CET
069900* ELEMENT, ABSENCE DE L ELEMENT QUI CONTROLE LE JOUR
070000     MOVE ZERO                TO LS-GEJ-DOM-YUELING.
070100     IF LS-PIL-BR-ELEMENT(2) = LS-PIL-TR-ELEMENT(3)
070200        MOVE 1                TO LS-GEJ-DOM-YUELING
070300     END-IF.
070400*
070500     MOVE ZERO                TO LS-GEJ-DOM-TRIPLET.
070600     PERFORM  7081-TESTE-TRIPLET-JOUR-DEB
070700        THRU  7081-TESTE-TRIPLET-JOUR-FIN
070800     VARYING  WS-T FROM 1 BY 1
070900       UNTIL  WS-T > LS-REL-NB OR LS-GEJ-DOM-TRIPLET-OK.
071000*
071100     MOVE ZERO                TO LS-GEJ-DOM-NB-BRANCHES.
071200     PERFORM  7082-CUMULE-BRANCHE-JOUR-DEB
071300        THRU  7082-CUMULE-BRANCHE-JOUR-FIN
071400     VARYING  WS-P FROM 1 BY 1
071500       UNTIL  WS-P > 4.
071600*
071700     MOVE 1                   TO LS-GEJ-DOM-CTRL-ABSENT.
071800     PERFORM  7083-TESTE-CTRL-VISIBLE-DEB
071900        THRU  7083-TESTE-CTRL-VISIBLE-FIN
072000     VARYING  WS-P FROM 1 BY 1
072100       UNTIL  WS-P > LS-SHI-NB.
072200*
072300* NOM DE LA STRUCTURE DOMINANTE PAR ELEMENT DU JOUR
072400     EVALUATE LS-PIL-TR-ELEMENT(3)
072500         WHEN 1  MOVE "QZ"   TO LS-GEJ-DOM-CODE
072600         WHEN 2  MOVE "YS"   TO LS-GEJ-DOM-CODE
072700         WHEN 3  MOVE "JS"   TO LS-GEJ-DOM-CODE
072800         WHEN 4  MOVE "CX"   TO LS-GEJ-DOM-CODE
072900         WHEN 5  MOVE "RX"   TO LS-GEJ-DOM-CODE
073000     END-EVALUATE.
073100*
073200 7080-DONNEES-STRUCT-DOMINANTE-FIN.
073300     EXIT.
073400*---------------------------------------------------------------*
073500*
073600 7081-TESTE-TRIPLET-JOUR-DEB.
073700*
073800     IF (LS-REL-TYPE(WS-T) = "SH" OR LS-REL-TYPE(WS-T) = "SW")
073900        AND LS-REL-ELEMENT(WS-T) = LS-PIL-TR-ELEMENT(3)
074000        MOVE 1                TO LS-GEJ-DOM-TRIPLET
074100     END-IF.
074200*
074300 7081-TESTE-TRIPLET-JOUR-FIN.
074400     EXIT.
074500*---------------------------------------------------------------*
074600*
074700 7082-CUMULE-BRANCHE-JOUR-DEB.
074800*
074900     IF LS-PIL-BR-ELEMENT(WS-P) = LS-PIL-TR-ELEMENT(3)
075000        ADD 1                 TO LS-GEJ-DOM-NB-BRANCHES
075100     END-IF.
075200*
075300 7082-CUMULE-BRANCHE-JOUR-FIN.
075400     EXIT.
075500*---------------------------------------------------------------*
075600*
075700 7083-TESTE-CTRL-VISIBLE-DEB.
075800*
075900*     PARAGRAPHE CORRIGE PAR NGU072 LE 08/04/2003 (CF HISTORIQUE)
076000* L ELEMENT QUI CONTROLE LE JOUR (T5) EST-IL UN TRONC VISIBLE OU
076100* LE QI PRINCIPAL D UNE BRANCHE (COUCHE 0 OU 1) - T5 DONNE
076200* L ELEMENT CONTROLE PAR CHAQUE ELEMENT, D OU LE TEST INVERSE :
076300* L ELEMENT DU TRONC CONTROLE-T-IL LE JOUR
076400     IF (LS-SHI-COUCHE(WS-P) = 0 OR LS-SHI-COUCHE(WS-P) = 1)
076500        AND TB-T5-ENTREE(TB-T1-ELEMENT(LS-SHI-TRONC(WS-P)))
076600                              = LS-PIL-TR-ELEMENT(3)
076700        MOVE ZERO             TO LS-GEJ-DOM-CTRL-ABSENT
076800     END-IF.
076900*
077000 7083-TESTE-CTRL-VISIBLE-FIN.
077100     EXIT.
077200*---------------------------------------------------------------*
077300*
077400 7090-DONNEES-STRUCT-SUIVEUSE-DEB.
077500*
077600* RACINE DE QI PRINCIPAL : UN TRONC CACHE PRINCIPAL QUELCONQUE
077700* DE MEME ELEMENT QUE LE JOUR REND LA CARTE NON SUIVEUSE
077800     MOVE 1                   TO LS-GEJ-SUIV-SANS-RACINE.
077900     PERFORM  7091-TESTE-RACINE-DEB
078000        THRU  7091-TESTE-RACINE-FIN
078100     VARYING  WS-P FROM 1 BY 1
078200       UNTIL  WS-P > LS-SHI-NB.
078300*
078400* CUMULS PONDERES PAR FAMILLE DE DIEUX (SOUTIEN/RICHESSE/
078500* POUVOIR/SORTIE) SUR LA TABLE DES SHISHEN
078600     MOVE ZERO                TO WS-TRAV-CUMULS.
078700     PERFORM  7092-CUMULE-FAMILLE-DEB
078800        THRU  7092-CUMULE-FAMILLE-FIN
078900     VARYING  WS-P FROM 1 BY 1
079000       UNTIL  WS-P > LS-SHI-NB.
079100*
079200     MOVE WS-TRAV-CUMUL-SOUTIEN   TO LS-GEJ-SUIV-SOUTIEN.
079300     MOVE WS-TRAV-CUMUL-RICHESSE  TO LS-GEJ-SUIV-RICHESSE.
079400     MOVE WS-TRAV-CUMUL-POUVOIR   TO LS-GEJ-SUIV-POUVOIR.
079500     MOVE WS-TRAV-CUMUL-SORTIE    TO LS-GEJ-SUIV-SORTIE.
079600*
079700 7090-DONNEES-STRUCT-SUIVEUSE-FIN.
079800     EXIT.
079900*---------------------------------------------------------------*
080000*
080100 7091-TESTE-RACINE-DEB.
080200*
080300     IF LS-SHI-COUCHE(WS-P) = 1
080400        AND TB-T1-ELEMENT(LS-SHI-TRONC(WS-P)) = LS-PIL-TR-ELEMENT(3)
080500        MOVE ZERO             TO LS-GEJ-SUIV-SANS-RACINE
080600     END-IF.
080700*
080800 7091-TESTE-RACINE-FIN.
080900     EXIT.
081000*---------------------------------------------------------------*
081100*
081200 7092-CUMULE-FAMILLE-DEB.
081300*
081400* BJ/JC SOUTIENNENT, PC/ZC ENRICHISSENT, QS SEUL EST POUVOIR,
081500* SS/SG SONT LA SORTIE - LE JOUR LUI-MEME (RZ) EST EXCLU
081600     EVALUATE LS-SHI-DIEU(WS-P)
081700         WHEN "BJ" WHEN "JC"
081800            ADD LS-SHI-POIDS(WS-P)   TO WS-TRAV-CUMUL-SOUTIEN
081900         WHEN "PC" WHEN "ZC"
082000            ADD LS-SHI-POIDS(WS-P)   TO WS-TRAV-CUMUL-RICHESSE
082100         WHEN "QS"
082200            ADD LS-SHI-POIDS(WS-P)   TO WS-TRAV-CUMUL-POUVOIR
082300         WHEN "SS" WHEN "SG"
082400            ADD LS-SHI-POIDS(WS-P)   TO WS-TRAV-CUMUL-SORTIE
082500     END-EVALUATE.
082600*
082700 7092-CUMULE-FAMILLE-FIN.
082800     EXIT.
