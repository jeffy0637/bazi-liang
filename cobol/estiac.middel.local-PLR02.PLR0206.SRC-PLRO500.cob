000100*===============================================================*
000200*--                INFORMATIONS GENERALES                     --*
000300*---------------------------------------------------------------*
000400*  NOM DU PROGRAMME : PLRO500                                   *
000500*  NOM DU REDACTEUR : D. DUFOUR                                 *
000600*  SOCIETE          : ESTIAC                                    *
000700*  DATE DE CREATION : 14/11/1995                                *
000800*---------------------------------------------------------------*
000900*--               OBJECTIFS GENERAUX DU PROGRAMME             --*
001000*---------------------------------------------------------------*
001100*  EXTRACTION DU REGISTRE DES RELATIONS TRONCS/BRANCHES : LIT   *
001200*  LES ENONCES DE RELATION PRETOKENISES (RULESTMT), CONTROLE LE *
001300*  TYPE ET LES INDEX, ELIMINE LES DOUBLONS (MEME TYPE, MEME     *
001400*  ENSEMBLE NON ORDONNE D INDEX) ET ECRIT LE REGISTRE NUMEROTE  *
001500*  (RULEREG) AVEC UN COMPTE-RENDU PAR TYPE DE RELATION.         *
001600*---------------------------------------------------------------*
001700*--               HISTORIQUE DES MODIFICATIONS                --*
001800*---------------------------------------------------------------*
001900* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
002000*---------------------------------------------------------------*
002100* 14/11/1995    !  CREATION DU PROGRAMME - EXTRACTION DU        *
002200*               !  REGISTRE DES RELATIONS.                      * DUF019
002300* 03/02/1997    !  AJOUT DU CONTROLE DE DOUBLON SUR TYPE +      *
002400*               !  ENSEMBLE NON ORDONNE DES INDEX.              * PEC033
002500* 30/06/1998    !  AJOUT DES TYPES SH/SW (TRIPLETS) ET DU       *
002600*               !  COMPTE-RENDU PAR TYPE DE RELATION.           * ROU027
002700* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002800*               !  DANS CE PROGRAMME - RAS.                     * LAN058
002900* 02/10/2000    !  CORRECTION DE LA BORNE DES TRONCS (TYPES     *
003000*               !  HG/CG) QUI ETAIT CONFONDUE AVEC CELLE DES    * NGU072
003100*               !  BRANCHES (TYPES LH/LC/SH/SW/HA/XP/ZX).       *
003200* 08/04/2003    !  AJOUT D UNE LIGNE DE TRACE PAR ENONCE REJETE *
003300*               !  EN 1000 (TYPE + ITEMS) - SEUL LE COMPTEUR    * NGU072
003400*               !  ETAIT TENU, AUCUNE TRACE NE PERMETTAIT DE    *
003500*               !  RETROUVER QUEL ENONCE AVAIT ETE REJETE.      *
003600*===============================================================*
003700*
003800**************************
003900 IDENTIFICATION DIVISION.
004000**************************
004100 PROGRAM-ID.      PLRO500.
004200 AUTHOR.          D. DUFOUR.
004300 INSTALLATION.    ESTIAC - SERVICE ETUDES.
004400 DATE-WRITTEN.    14/11/1995.
004500 DATE-COMPILED.
004600 SECURITY.        NON CLASSIFIE.
004700*
004800*                  ==============================               *
004900*=================<  ENVIRONMENT      DIVISION   >==============*
005000*                  ==============================               *
005100*                                                               *
005200*===============================================================*
005300*
005400***********************
005500 ENVIRONMENT DIVISION.
005600***********************
005700*
005800*======================
005900 CONFIGURATION SECTION.
006000*======================
006100*
006200*--------------
006300 SPECIAL-NAMES.
006400*--------------
006500     C01 IS TOP-OF-FORM.
006600*
006700*=====================
006800 INPUT-OUTPUT SECTION.
006900*=====================
007000*
007100*-------------
007200 FILE-CONTROL.
007300*-------------
007400*
007500     SELECT  F-RULESTMT           ASSIGN TO RULESTMT
007600             FILE STATUS          IS WS-FS-RULESTMT.
007700     SELECT  F-RULEREG            ASSIGN TO RULEREG
007800             FILE STATUS          IS WS-FS-RULEREG.
007900*
008000*                  ==============================               *
008100*=================<       DATA        DIVISION   >==============*
008200*                  ==============================               *
008300*                                                               *
008400*===============================================================*
008500*
008600****************
008700 DATA DIVISION.
008800****************
008900*
009000*=============
009100 FILE SECTION.
009200*=============
009300*
009400 FD  F-RULESTMT
009500     RECORDING MODE IS F.
009600 01  FS-ENRG-RULESTMT            PIC X(20).
009700*
009800 FD  F-RULEREG
009900     RECORDING MODE IS F.
010000 01  FS-ENRG-RULEREG             PIC X(40).
010100*
010200*========================
010300 WORKING-STORAGE SECTION.
010400*========================
010500*
010600*---------------------------------------------------------------*
010700*  ZONES D ETAT DES FICHIERS                                    *
010800*---------------------------------------------------------------*
010900 01  WS-FS-RULESTMT                PIC XX.
011000 01  WS-FS-RULEREG                 PIC XX.
011100*
011200*---------------------------------------------------------------*
011300*  ENREGISTREMENTS D ECHANGE (CF PLRWRUL)                       *
011400*---------------------------------------------------------------*
011500     COPY PLRWRUL.
011600*
011700*---------------------------------------------------------------*
011800*  TABLE DES NEUF TYPES DE RELATION - CODE, NOMBRE D INDEX      *
011900*  SIGNIFICATIFS, BORNE SUPERIEURE (TRONCS=10, BRANCHES=12)     *
012000*---------------------------------------------------------------*
012100 01  WS-TYPE-INIT.
012200     05  FILLER  PIC X(18) VALUE "HGCGLHLCSHSWHAXPZX".
012300 01  WS-TYPE-TABLE REDEFINES WS-TYPE-INIT.
012400     05  WS-TYPE-CODE               PIC X(02)  OCCURS 9.
012500 01  WS-TYPE-NBITEM-INIT.
012600     05  FILLER  PIC X(09) VALUE "222233221".
012700 01  WS-TYPE-NBITEM-TABLE REDEFINES WS-TYPE-NBITEM-INIT.
012800     05  WS-TYPE-NBITEM             PIC 9(01)  OCCURS 9.
012900*
013000*     ZONE CORRIGEE PAR NGU072 LE 02/10/2000 : LES BORNES
013100*     ETAIENT TOUTES A 12, Y COMPRIS POUR HG/CG (TRONCS 1-10)
013200*
013300 01  WS-TYPE-BORNE-INIT.
013400     05  FILLER  PIC X(18) VALUE "101012121212121212".
013500 01  WS-TYPE-BORNE-TABLE REDEFINES WS-TYPE-BORNE-INIT.
013600     05  WS-TYPE-BORNE              PIC 9(02)  OCCURS 9.
013700*
013800*---------------------------------------------------------------*
013900*  TABLE HISTORIQUE DES ENONCES DEJA ECRITS (CONTROLE DE        *
014000*  DOUBLON SUR TYPE + ENSEMBLE NON ORDONNE DES INDEX TRIES)     *
014100*---------------------------------------------------------------*
014200 01  WS-HIST-TABLE.
014300     05  WS-HIST-NB                 PIC 9(04)  COMP-3.
014400     05  WS-HIST-DET                OCCURS 1000.
014500         10  WS-HIST-TYPE           PIC X(02).
014600         10  WS-HIST-ITEM           PIC 9(02)  OCCURS 3.
014700         10  FILLER                 PIC X(02).
014800*
014900*---------------------------------------------------------------*
015000*  CUMULS DE CONTROLE ET COMPTEUR PAR TYPE DE RELATION          *
015100*---------------------------------------------------------------*
015200 01  WS-CTR-LUS                    PIC 9(05) COMP-3 VALUE ZERO.
015300 01  WS-CTR-ECRITS                 PIC 9(05) COMP-3 VALUE ZERO.
015400 01  WS-CTR-DOUBLONS                PIC 9(05) COMP-3 VALUE ZERO.
015500 01  WS-CTR-REJETES                PIC 9(05) COMP-3 VALUE ZERO.
015600 01  WS-CTR-PAR-TYPE                OCCURS 9  PIC 9(05) COMP-3.
015700*
015800*---------------------------------------------------------------*
015900*  INDICES, DRAPEAUX ET ZONE DE TRI DES INDEX                   *
016000*---------------------------------------------------------------*
016100 01  WS-P                          PIC S9(4) COMP.
016200 01  WS-Q                          PIC S9(4) COMP.
016300 01  WS-IX-TYPE                    PIC S9(4) COMP.
016400 01  WS-EOF-RULESTMT                PIC 9(01) VALUE ZERO.
016500     88  WS-EOF-RULESTMT-OUI                  VALUE 1.
016600 01  WS-TROUVE                     PIC 9(01) VALUE ZERO.
016700     88  WS-TROUVE-OUI                        VALUE 1.
016800 01  WS-DOUBLON                    PIC 9(01) VALUE ZERO.
016900     88  WS-DOUBLON-OUI                       VALUE 1.
017000 01  WS-RUL-CODE-VALIDITE          PIC 9(01) VALUE ZERO.
017100     88  WS-RUL-VALIDE                        VALUE 0.
017200     88  WS-RUL-INVALIDE                      VALUE 1.
017300 01  WS-TRI-ITEM                   PIC 9(02) OCCURS 3.
017400 01  WS-TRI-TEMPO                  PIC 9(02).
017500*
017600*                  ==============================               *
017700*=================<     LINKAGE         SECTION  >==============*
017800*                  ==============================               *
017900*                                                               *
018000*===============================================================*
018100*
018200*================
018300 LINKAGE SECTION.
018400*================
018500*
018600*                  ==============================               *
018700*=================<   PROCEDURE       DIVISION   >==============*
018800*                  ==============================               *
018900*                                                               *
019000*===============================================================*
019100*
019200 PROCEDURE           DIVISION.
019300*
019400*===============================================================*
019500*    STRUCTURATION DE LA PARTIE ALGORITHMIQUE DU PROGRAMME      *
019600*---------------------------------------------------------------*
019700*    1 : LES COMPOSANTS DU DIAGRAMME SONT CODES A L AIDE DE     *
019800*        DEUX PARAGRAPHES  XXXX-COMPOSANT-DEB                   *
019900*                          XXYY-COMPOSANT-FIN                   *
020000*    2 : XX REPRESENTE LE NIVEAU HIERARCHIQUE                   *
020100*        YY DIFFERENCIE LES COMPOSANTS DE MEME NIVEAU           *
020200*    3 : TOUT COMPOSANT EST PRECEDE D UN CARTOUCHE DE           *
020300*        COMMENTAIRE QUI EXPLICITE LE ROLE DU COMPOSANT         *
020400*===============================================================*
020500*                                                               *
020600*---------------------------------------------------------------*
020700*   TRAITEMENT PRINCIPAL                                        *
020800*---------------------------------------------------------------*
020900*
021000 0000-TRT-PRINCIPAL-DEB.
021100*
021200     MOVE ZERO                TO WS-HIST-NB.
021300     PERFORM 6000-OPEN-FICHIERS-DEB
021400        THRU 6000-OPEN-FICHIERS-FIN.
021500*
021600     PERFORM 6010-LIT-RULESTMT-DEB
021700        THRU 6010-LIT-RULESTMT-FIN.
021800*
021900     PERFORM 1000-TRT-ENONCE-DEB
022000        THRU 1000-TRT-ENONCE-FIN
022100       UNTIL WS-EOF-RULESTMT-OUI.
022200*
022300     PERFORM 8999-COMPTE-RENDU-EXEC-DEB
022400        THRU 8999-COMPTE-RENDU-EXEC-FIN.
022500*
022600     PERFORM 6020-CLOSE-FICHIERS-DEB
022700        THRU 6020-CLOSE-FICHIERS-FIN.
022800*
022900     PERFORM 9999-FIN-PROGRAMME-DEB
023000        THRU 9999-FIN-PROGRAMME-FIN.
023100*
023200 0000-TRT-PRINCIPAL-FIN.
023300     STOP RUN.
023400*---------------------------------------------------------------*
023500*
023600 1000-TRT-ENONCE-DEB.
023700*
023800*     TRACE DE REJET AJOUTEE PAR NGU072 LE 08/04/2003
023900     ADD 1                    TO WS-CTR-LUS.
024000*
024100     PERFORM 7000-VALIDE-ENONCE-DEB
024200        THRU 7000-VALIDE-ENONCE-FIN.
024300*
024400     IF WS-RUL-VALIDE
024500        PERFORM 7010-RECHERCHE-DOUBLON-DEB
024600           THRU 7010-RECHERCHE-DOUBLON-FIN
024700        IF WS-DOUBLON-OUI
024800           ADD 1              TO WS-CTR-DOUBLONS
024900        ELSE
025000           PERFORM 7020-ECRIT-REGISTRE-DEB
025100              THRU 7020-ECRIT-REGISTRE-FIN
025200        END-IF
025300     ELSE
025400        DISPLAY "** ENONCE REJETE - TYPE=" WS-RUL-TYPE
025500                " ITEMS=" WS-RUL-ITEM-1 "/" WS-RUL-ITEM-2
025600                "/" WS-RUL-ITEM-3
025700        ADD 1                 TO WS-CTR-REJETES
025800     END-IF.
025900*
026000     PERFORM 6010-LIT-RULESTMT-DEB
026100        THRU 6010-LIT-RULESTMT-FIN.
026200*
026300 1000-TRT-ENONCE-FIN.
026400     EXIT.
026500*---------------------------------------------------------------*
026600*                                                               *
026700*   6XXX-  : ORDRES DE MANIPULATION DES FICHIERS                *
026800*---------------------------------------------------------------*
026900*
027000 6000-OPEN-FICHIERS-DEB.
027100*
027200     OPEN INPUT  F-RULESTMT.
027300     IF WS-FS-RULESTMT NOT = "00"
027400        DISPLAY "PROBLEME D OUVERTURE DU FICHIER F-RULESTMT"
027500        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-RULESTMT
027600        PERFORM 9998-ERREUR-PROGRAMME-DEB
027700           THRU 9998-ERREUR-PROGRAMME-FIN
027800     END-IF.
027900*
028000     OPEN OUTPUT F-RULEREG.
028100     IF WS-FS-RULEREG NOT = "00"
028200        DISPLAY "PROBLEME D OUVERTURE DU FICHIER F-RULEREG"
028300        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-RULEREG
028400        PERFORM 9998-ERREUR-PROGRAMME-DEB
028500           THRU 9998-ERREUR-PROGRAMME-FIN
028600     END-IF.
028700*
028800 6000-OPEN-FICHIERS-FIN.
028900     EXIT.
029000*---------------------------------------------------------------*
029100*
029200 6010-LIT-RULESTMT-DEB.
029300*
029400     READ F-RULESTMT INTO WS-RUL-STMT.
029500     IF WS-FS-RULESTMT = "10"
029600        MOVE 1                TO WS-EOF-RULESTMT
029700     ELSE
029800        IF WS-FS-RULESTMT NOT = "00"
029900           DISPLAY "PROBLEME DE LECTURE DU FICHIER F-RULESTMT"
030000           DISPLAY "VALEUR DU FILE STATUS = " WS-FS-RULESTMT
030100           PERFORM 9998-ERREUR-PROGRAMME-DEB
030200              THRU 9998-ERREUR-PROGRAMME-FIN
030300        END-IF
030400     END-IF.
030500*
030600 6010-LIT-RULESTMT-FIN.
030700     EXIT.
030800*---------------------------------------------------------------*
030900*
031000 6020-CLOSE-FICHIERS-DEB.
031100*
031200     CLOSE F-RULESTMT.
031300     CLOSE F-RULEREG.
031400*
031500 6020-CLOSE-FICHIERS-FIN.
031600     EXIT.
031700*---------------------------------------------------------------*
031800*                                                               *
031900*   7XXX-  : TRANSFERTS ET CALCULS COMPLEXES                    *
032000*---------------------------------------------------------------*
032100*
032200 7000-VALIDE-ENONCE-DEB.
032300*
032400* BR-15 : TYPE PARMI LES NEUF CODES RECONNUS, INDEX EN
032500* COHERENCE AVEC LE NOMBRE D ITEMS ET LA BORNE DU TYPE
032600     MOVE ZERO                TO WS-RUL-CODE-VALIDITE.
032700*
032800     PERFORM 7001-TROUVE-TYPE-DEB
032900        THRU 7001-TROUVE-TYPE-FIN.
033000*
033100     IF NOT WS-TROUVE-OUI
033200        SET WS-RUL-INVALIDE    TO TRUE
033300     ELSE
033400        PERFORM 7002-TESTE-ITEM-DEB
033500           THRU 7002-TESTE-ITEM-FIN
033600        VARYING WS-P FROM 1 BY 1
033700          UNTIL WS-P > 3 OR WS-RUL-INVALIDE
033800     END-IF.
033900*
034000 7000-VALIDE-ENONCE-FIN.
034100     EXIT.
034200*---------------------------------------------------------------*
034300*
034400 7001-TROUVE-TYPE-DEB.
034500*
034600     MOVE ZERO                TO WS-TROUVE.
034700     PERFORM 7003-COMPARE-TYPE-DEB
034800        THRU 7003-COMPARE-TYPE-FIN
034900     VARYING WS-IX-TYPE FROM 1 BY 1
035000       UNTIL WS-IX-TYPE > 9 OR WS-TROUVE-OUI.
035100*
035200 7001-TROUVE-TYPE-FIN.
035300     EXIT.
035400*---------------------------------------------------------------*
035500*
035600 7003-COMPARE-TYPE-DEB.
035700*
035800     IF WS-RUL-TYPE = WS-TYPE-CODE(WS-IX-TYPE)
035900        MOVE 1                TO WS-TROUVE
036000     END-IF.
036100*
036200 7003-COMPARE-TYPE-FIN.
036300     EXIT.
036400*---------------------------------------------------------------*
036500*
036600 7002-TESTE-ITEM-DEB.
036700*
036800     IF WS-P NOT > WS-TYPE-NBITEM(WS-IX-TYPE)
036900        IF WS-RUL-ITEM-TAB(WS-P) < 1
037000           OR WS-RUL-ITEM-TAB(WS-P) > WS-TYPE-BORNE(WS-IX-TYPE)
037100           SET WS-RUL-INVALIDE TO TRUE
037200        END-IF
037300     ELSE
037400        IF WS-RUL-ITEM-TAB(WS-P) NOT = ZERO
037500           SET WS-RUL-INVALIDE TO TRUE
037600        END-IF
037700     END-IF.
037800*
037900 7002-TESTE-ITEM-FIN.
038000     EXIT.
038100*---------------------------------------------------------------*
038200*
038300 7010-RECHERCHE-DOUBLON-DEB.
038400*
038500* TRI DESCENDANT DES TROIS INDEX (RESEAU A TROIS COMPARAISONS)
038600* POUR OBTENIR UNE REPRESENTATION CANONIQUE DE L ENSEMBLE NON
038700* ORDONNE, PUIS RECHERCHE SEQUENTIELLE DANS L HISTORIQUE
038800     MOVE WS-RUL-ITEM-TAB(1)  TO WS-TRI-ITEM(1).
038900     MOVE WS-RUL-ITEM-TAB(2)  TO WS-TRI-ITEM(2).
039000     MOVE WS-RUL-ITEM-TAB(3)  TO WS-TRI-ITEM(3).
039100*
039200     IF WS-TRI-ITEM(1) < WS-TRI-ITEM(2)
039300        MOVE WS-TRI-ITEM(1)   TO WS-TRI-TEMPO
039400        MOVE WS-TRI-ITEM(2)   TO WS-TRI-ITEM(1)
039500        MOVE WS-TRI-TEMPO     TO WS-TRI-ITEM(2)
039600     END-IF.
039700     IF WS-TRI-ITEM(2) < WS-TRI-ITEM(3)
039800        MOVE WS-TRI-ITEM(2)   TO WS-TRI-TEMPO
039900        MOVE WS-TRI-ITEM(3)   TO WS-TRI-ITEM(2)
040000        MOVE WS-TRI-TEMPO     TO WS-TRI-ITEM(3)
040100     END-IF.
040200     IF WS-TRI-ITEM(1) < WS-TRI-ITEM(2)
040300        MOVE WS-TRI-ITEM(1)   TO WS-TRI-TEMPO
040400        MOVE WS-TRI-ITEM(2)   TO WS-TRI-ITEM(1)
040500        MOVE WS-TRI-TEMPO     TO WS-TRI-ITEM(2)
040600     END-IF.
040700*
040800     MOVE ZERO                TO WS-DOUBLON.
040900     PERFORM 7011-COMPARE-HISTORIQUE-DEB
041000        THRU 7011-COMPARE-HISTORIQUE-FIN
041100     VARYING WS-Q FROM 1 BY 1
041200       UNTIL WS-Q > WS-HIST-NB OR WS-DOUBLON-OUI.
041300*
041400 7010-RECHERCHE-DOUBLON-FIN.
041500     EXIT.
041600*---------------------------------------------------------------*
041700*
041800 7011-COMPARE-HISTORIQUE-DEB.
041900*
042000     IF WS-RUL-TYPE          = WS-HIST-TYPE(WS-Q)
042100    AND WS-TRI-ITEM(1)       = WS-HIST-ITEM(WS-Q, 1)
042200    AND WS-TRI-ITEM(2)       = WS-HIST-ITEM(WS-Q, 2)
042300    AND WS-TRI-ITEM(3)       = WS-HIST-ITEM(WS-Q, 3)
042400        MOVE 1                TO WS-DOUBLON
042500     END-IF.
042600*
042700 7011-COMPARE-HISTORIQUE-FIN.
042800     EXIT.
042900*---------------------------------------------------------------*
043000*
043100 7020-ECRIT-REGISTRE-DEB.
043200*
043300     ADD 1                    TO WS-RUL-SEQ-NB.
043400     MOVE WS-RUL-SEQ-NB       TO WS-RUL-SEQ-EDIT.
043500     STRING "R"               DELIMITED BY SIZE
043600            WS-RUL-SEQ-EDIT   DELIMITED BY SIZE
043700       INTO WS-RUL-REG-ID.
043800*
043900     MOVE WS-RUL-TYPE         TO WS-RUL-REG-TYPE.
044000     MOVE WS-RUL-ITEM-1       TO WS-RUL-REG-ITEM-1.
044100     MOVE WS-RUL-ITEM-2       TO WS-RUL-REG-ITEM-2.
044200     MOVE WS-RUL-ITEM-3       TO WS-RUL-REG-ITEM-3.
044300     MOVE WS-RUL-RESULT       TO WS-RUL-REG-RESULT.
044400*
044500     WRITE FS-ENRG-RULEREG FROM WS-RUL-REG.
044600     IF WS-FS-RULEREG NOT = "00"
044700        DISPLAY "PROBLEME D ECRITURE DU FICHIER F-RULEREG"
044800        DISPLAY "VALEUR DU FILE STATUS = " WS-FS-RULEREG
044900        PERFORM 9998-ERREUR-PROGRAMME-DEB
045000           THRU 9998-ERREUR-PROGRAMME-FIN
045100     END-IF.
045200*
045300     ADD 1                    TO WS-HIST-NB.
045400     MOVE WS-RUL-TYPE         TO WS-HIST-TYPE(WS-HIST-NB).
045500     MOVE WS-TRI-ITEM(1)      TO WS-HIST-ITEM(WS-HIST-NB, 1).
045600     MOVE WS-TRI-ITEM(2)      TO WS-HIST-ITEM(WS-HIST-NB, 2).
045700     MOVE WS-TRI-ITEM(3)      TO WS-HIST-ITEM(WS-HIST-NB, 3).
045800*
045900     ADD 1                    TO WS-CTR-ECRITS.
046000     ADD 1                    TO WS-CTR-PAR-TYPE(WS-IX-TYPE).
046100*
046200 7020-ECRIT-REGISTRE-FIN.
046300     EXIT.
046400*---------------------------------------------------------------*
046500*                                                               *
046600*   8XXX-  : ORDRES DE MANIPULATION DES EDITS                   *
046700*---------------------------------------------------------------*
046800*
046900 8999-COMPTE-RENDU-EXEC-DEB.
047000*
047100     DISPLAY "*===========================================*".
047200     DISPLAY "*   COMPTE RENDU D EXECUTION (PLRO500)      *".
047300     DISPLAY "*===========================================*".
047400     DISPLAY "* ENONCES LUS      : " WS-CTR-LUS.
047500     DISPLAY "* REGLES ECRITES   : " WS-CTR-ECRITS.
047600     DISPLAY "* DOUBLONS IGNORES : " WS-CTR-DOUBLONS.
047700     DISPLAY "* ENONCES REJETES  : " WS-CTR-REJETES.
047800     DISPLAY "*---------------------------------------------*".
047900     DISPLAY "*        DETAIL PAR TYPE DE RELATION         *".
048000     PERFORM 8900-EDITE-LIGNE-TYPE-DEB
048100        THRU 8900-EDITE-LIGNE-TYPE-FIN
048200     VARYING WS-P FROM 1 BY 1
048300       UNTIL WS-P > 9.
048400     DISPLAY "*===========================================*".
048500*
048600 8999-COMPTE-RENDU-EXEC-FIN.
048700     EXIT.
048800*---------------------------------------------------------------*
048900*
049000 8900-EDITE-LIGNE-TYPE-DEB.
049100*
049200     DISPLAY "*  " WS-TYPE-CODE(WS-P) " : "
049300             WS-CTR-PAR-TYPE(WS-P).
049400*
049500 8900-EDITE-LIGNE-TYPE-FIN.
049600     EXIT.
049700*---------------------------------------------------------------*
049800*                                                               *
049900*   9999-  : PROTECTION FIN DE PROGRAMME                        *
050000*---------------------------------------------------------------*
050100*
050200 9999-FIN-PROGRAMME-DEB.
050300*
050400     DISPLAY "*===========================================*".
050500     DISPLAY "*     FIN NORMALE DU PROGRAMME PLRO500      *".
050600     DISPLAY "*===========================================*".
050700*
050800 9999-FIN-PROGRAMME-FIN.
050900     EXIT.
051000*---------------------------------------------------------------*
051100*
051200 9998-ERREUR-PROGRAMME-DEB.
051300*
051400     DISPLAY "*===========================================*".
051500     DISPLAY "*        UNE ANOMALIE A ETE DETECTEE        *".
051600     DISPLAY "*     FIN ANORMALE DU PROGRAMME PLRO500     *".
051700     DISPLAY "*===========================================*".
051800     MOVE 12 TO RETURN-CODE.
051900*
052000 9998-ERREUR-PROGRAMME-FIN.
052100     STOP RUN.
