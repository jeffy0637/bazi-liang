000100*===============================================================*
000200*--                INFORMATIONS GENERALES                     --*
000300*---------------------------------------------------------------*
000400*  NOM DU PROGRAMME : PLRO100                                   *
000500*  NOM DU REDACTEUR : DUFOUR                                    *
000600*  SOCIETE          : ESTIAC                                    *
000700*  DATE DE CREATION : 02/09/1994                                *
000800*---------------------------------------------------------------*
000900*--               OBJECTIFS GENERAUX DU PROGRAMME             --*
001000*---------------------------------------------------------------*
001100*  CE SOUS-PROGRAMME CALCULE LES ELEMENTS DE BASE D UNE CARTE   *
001200*  DE QUATRE PILIERS A PARTIR DES HUIT INDEX TRONCS/BRANCHES    *
001300*  FOURNIS PAR PLRO400 : EXPANSION DES TRONCS CACHES (TABLE     *
001400*  PLRWSHI), DIEU DE CHAQUE TRONC VISIBLE OU CACHE, CUMULS PAR  *
001500*  ELEMENT ET PAR DIEU, BRANCHES VACANTES DE LA DECADE DU JOUR  *
001600*  ET RELATIONS ENTRE TRONCS ET BRANCHES (TABLE PLRWREL).       *
001700*---------------------------------------------------------------*
001800*--               HISTORIQUE DES MODIFICATIONS                --*
001900*---------------------------------------------------------------*
002000* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
002100*---------------------------------------------------------------*
002200* 02/09/1994    !  CREATION DU SOUS-PROGRAMME - ECLATEMENT DU   *
002300*               !  CALCUL DE CARTE HORS DU LOT PRINCIPAL.       * DUF019
002400* 30/11/1994    !  CORRECTION DU CALCUL DU DIEU POUR LE TRONC   *
002500*               !  DU JOUR (MARQUAGE RZ OUBLIE EN TEST).        * DUF019
002600* 17/04/1997    !  AJOUT DES CUMULS PAR DIEU (BRUT ET PONDERE)  *
002700*               !  POUR LE FUTUR MOTEUR DE STRUCTURE PLRO200.   * PEC033
002800* 22/09/1997    !  AJOUT DE LA RECHERCHE DES BRANCHES VACANTES  *
002900*               !  (TABLE DES TETES DE DECADE PLRWTAB/T15).     * PEC033
003000* 30/06/1998    !  CORRECTION TABLE T3 - TRONC CACHE RESIDUEL   *
003100*               !  DE LA BRANCHE 02 OUBLIE (POIDS 0,3).         * ROU027
003200* 14/01/1999    !  AJOUT DE LA RECHERCHE DES TRIPLETS SH/SW ET  *
003300*               !  DE L AUTO-PUNITION ZX SUR BRANCHE DUPLIQUEE. * ROU027
003400* 25/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE DANS*
003500*               !  CE SOUS-PROGRAMME - RAS.                     * LAN058
003600* 09/11/2001    !  CORRECTION DE LA RECHERCHE DE CHOC SUR LA    *
003700*               !  TABLE T9 (BORNE DE BOUCLE ERRONEE).          * NGU072
003800*===============================================================*
003900*
004000**************************
004100 IDENTIFICATION DIVISION.
004200**************************
004300 PROGRAM-ID.      PLRO100.
004400 AUTHOR.          D. DUFOUR.
004500 INSTALLATION.    ESTIAC - SERVICE ETUDES.
004600 DATE-WRITTEN.    02/09/1994.
004700 DATE-COMPILED.
004800 SECURITY.        NON CLASSIFIE.
004900*
005000*                  ==============================               *
005100*=================<  ENVIRONMENT      DIVISION   >==============*
005200*                  ==============================               *
005300*                                                               *
005400*===============================================================*
005500*
005600***********************
005700 ENVIRONMENT DIVISION.
005800***********************
005900*
006000*======================
006100 CONFIGURATION SECTION.
006200*======================
006300*
006400*--------------
006500 SPECIAL-NAMES.
006600*--------------
006700     C01 IS TOP-OF-FORM.
006800*
006900*=====================
007000 INPUT-OUTPUT SECTION.
007100*=====================
007200*
007300*-------------
007400 FILE-CONTROL.
007500*-------------
007600*
007700*                  ==============================               *
007800*=================<       DATA        DIVISION   >==============*
007900*                  ==============================               *
008000*                                                               *
008100*===============================================================*
008200*
008300****************
008400 DATA DIVISION.
008500****************
008600*
008700*=============
008800 FILE SECTION.
008900*=============
009000*
009100*========================
009200 WORKING-STORAGE SECTION.
009300*========================
009400*
009500*---------------------------------------------------------------*
009600*  TABLES DE REFERENCE DU MOTEUR (PARTAGEES PLRO100/200/300)    *
009700*---------------------------------------------------------------*
009800     COPY PLRWTAB.
009900*
010000*---------------------------------------------------------------*
010100*  INDICES ET COMPTEURS DE TRAVAIL (TB-TD-CODE DE PLRWTAB SERT DE*
010200*  TABLE CANONIQUE DU NOM DES DIX DIEUX POUR LA RECHERCHE INDICE)*
010300*---------------------------------------------------------------*
010400 01  WS-P                          PIC S9(4) COMP.
010500 01  WS-Q                          PIC S9(4) COMP.
010600 01  WS-S                          PIC S9(4) COMP.
010700 01  WS-T                          PIC S9(4) COMP.
010800 01  WS-IX-DIEU                    PIC S9(4) COMP.
010900 01  WS-ECART                      PIC S9(4) COMP.
011000 01  WS-TROUVE                     PIC 9(01) VALUE ZERO.
011100     88  WS-TROUVE-OUI                        VALUE 1.
011200*
011300*---------------------------------------------------------------*
011400*  ZONE DE TRAVAIL POUR LE CALCUL DU DIEU (TRONC OBSERVE)       *
011500*---------------------------------------------------------------*
011600 01  WS-TRAV-TRONC.
011700     05  WS-TRAV-ELEM-JOUR         PIC 9(01).
011800     05  WS-TRAV-POL-JOUR          PIC 9(01).
011900     05  WS-TRAV-ELEM-AUTRE        PIC 9(01).
012000     05  WS-TRAV-POL-AUTRE         PIC 9(01).
012100     05  WS-TRAV-DIEU              PIC X(02).
012200     05  FILLER                    PIC X(02).
012300*
012400*                  ==============================               *
012500*=================<     LINKAGE         SECTION  >==============*
012600*                  ==============================               *
012700*                                                               *
012800*===============================================================*
012900*
013000*================
013100 LINKAGE SECTION.
013200*================
013300*
013400*---------------------------------------------------------------*
013500*  CARTE DES QUATRE PILIERS EN ENTREE / SORTIE (CF PLRWPIL)     *
013600*---------------------------------------------------------------*
013700 01  LS-PIL-CARTE.
013800     05  LS-PIL-POSITION            OCCURS 4.
013900         10  LS-PIL-TRONC           PIC 9(02).
014000         10  LS-PIL-BRANCHE         PIC 9(02).
014100         10  LS-PIL-TR-ELEMENT      PIC 9(01).
014200         10  LS-PIL-TR-POLARITE     PIC 9(01).
014300         10  LS-PIL-BR-ELEMENT      PIC 9(01).
014400         10  LS-PIL-BR-POLARITE     PIC 9(01).
014500     05  FILLER                     PIC X(02).
014600*
014700 01  LS-PIL-NB-SHISHEN              PIC 9(02)  COMP-3.
014800 01  LS-PIL-NB-RELATION             PIC 9(02)  COMP-3.
014900*
015000*---------------------------------------------------------------*
015100*  CUMULS PAR ELEMENT ET PAR DIEU EN SORTIE (CF PLRWPIL)        *
015200*---------------------------------------------------------------*
015300 01  LS-PIL-ELEMENT.
015400     05  LS-PIL-ELEM-DET            OCCURS 5.
015500         10  LS-PIL-ELEM-CPT        PIC 9(02)  COMP-3.
015600         10  LS-PIL-ELEM-MANQUANT   PIC 9(01).
015700     05  FILLER                     PIC X(02).
015800*
015900 01  LS-PIL-DIEU.
016000     05  LS-PIL-DIEU-DET            OCCURS 10.
016100         10  LS-PIL-DIEU-CPT        PIC 9(02)  COMP-3.
016200         10  LS-PIL-DIEU-POIDS      PIC 9(02)V9(01).
016300     05  FILLER                     PIC X(02).
016400*
016500*---------------------------------------------------------------*
016600*  BRANCHES VACANTES DE LA DECADE DU JOUR EN SORTIE (CF PLRWPIL)*
016700*---------------------------------------------------------------*
016800 01  LS-PIL-VACANCE.
016900     05  LS-PIL-DECADE-TETE         PIC 9(02).
017000     05  LS-PIL-VACANT-BR           PIC 9(02)  OCCURS 2.
017100     05  LS-PIL-VACANT-POS          PIC 9(01)  OCCURS 4.
017200     05  FILLER                     PIC X(02).
017300*
017400*---------------------------------------------------------------*
017500*  TABLE DES SHISHEN EN SORTIE (CF PLRWSHI)                     *
017600*---------------------------------------------------------------*
017700 01  LS-SHI-TABLE.
017800     05  LS-SHI-NB                  PIC 9(02)  COMP-3.
017900     05  LS-SHI-DET                 OCCURS 16.
018000         10  LS-SHI-POSITION        PIC 9(01).
018100         10  LS-SHI-COUCHE          PIC 9(01).
018200         10  LS-SHI-TRONC           PIC 9(02).
018300         10  LS-SHI-DIEU            PIC X(02).
018400         10  LS-SHI-POIDS           PIC 9(01)V9(01).
018500         10  FILLER                 PIC X(02).
018600*
018700*---------------------------------------------------------------*
018800*  TABLE DES RELATIONS EN SORTIE (CF PLRWREL)                   *
018900*---------------------------------------------------------------*
019000 01  LS-REL-TABLE.
019100     05  LS-REL-NB                  PIC 9(02)  COMP-3.
019200     05  LS-REL-DET                 OCCURS 24.
019300         10  LS-REL-TYPE            PIC X(02).
019400         10  LS-REL-POS             PIC 9(01)  OCCURS 3.
019500         10  LS-REL-ELEMENT         PIC 9(01).
019600         10  FILLER                 PIC X(02).
019700*
019800*                  ==============================               *
019900*=================<   PROCEDURE       DIVISION   >==============*
020000*                  ==============================               *
020100*                                                               *
020200*===============================================================*
020300*
020400 PROCEDURE           DIVISION USING LS-PIL-CARTE
020500                                    LS-PIL-NB-SHISHEN
020600                                    LS-PIL-NB-RELATION
020700                                    LS-PIL-ELEMENT
020800                                    LS-PIL-DIEU
020900                                    LS-PIL-VACANCE
021000                                    LS-SHI-TABLE
021100                                    LS-REL-TABLE.
021200*
021300*---------------------------------------------------------------*
021400*                     COMPOSANT PROGRAMME                       *
021500*                     ===================                       *
021600*---------------------------------------------------------------*
021700*
021800 0000-PROGRAMME-DEB.
021900*
022000* RAZ DES ZONES DE SORTIE AVANT CALCUL
022100     MOVE ZERO               TO LS-PIL-NB-SHISHEN
022200                                LS-PIL-NB-RELATION.
022300     INITIALIZE LS-PIL-ELEMENT LS-PIL-DIEU LS-PIL-VACANCE
022400                LS-SHI-TABLE LS-REL-TABLE.
022500*
022600* ETAPE 1 - ELEMENT ET POLARITE DE CHAQUE TRONC ET BRANCHE
022700     PERFORM  7000-DERIVE-ELEMENT-DEB
022800        THRU  7000-DERIVE-ELEMENT-FIN
022900     VARYING  WS-P FROM 1 BY 1
023000       UNTIL  WS-P > 4.
023100*
023200* ETAPE 2 - EXPANSION DES QUATRE TRONCS VISIBLES PUIS CACHES
023300     PERFORM  7011-EXPANSE-VISIBLE-DEB
023400        THRU  7011-EXPANSE-VISIBLE-FIN
023500     VARYING  WS-P FROM 1 BY 1
023600       UNTIL  WS-P > 4.
023700*
023800     PERFORM  7012-EXPANSE-CACHE-DEB
023900        THRU  7012-EXPANSE-CACHE-FIN
024000     VARYING  WS-P FROM 1 BY 1
024100       UNTIL  WS-P > 4
024200       AFTER  WS-S FROM 1 BY 1
024300       UNTIL  WS-S > 3.
024400*
024500* ETAPE 3 - DIEU DE CHAQUE TRONC VISIBLE OU CACHE (T6)
024600     PERFORM  7020-CALCULE-DIEU-DEB
024700        THRU  7020-CALCULE-DIEU-FIN
024800     VARYING  WS-P FROM 1 BY 1
024900       UNTIL  WS-P > LS-SHI-NB.
025000*
025100* ETAPE 4 - CUMULS PAR ELEMENT ET PAR DIEU, ELEMENTS MANQUANTS
025200     PERFORM  7031-CUMULE-ELEM-VISIBLE-DEB
025300        THRU  7031-CUMULE-ELEM-VISIBLE-FIN
025400     VARYING  WS-P FROM 1 BY 1
025500       UNTIL  WS-P > 4.
025600*
025700     PERFORM  7032-CUMULE-DIEU-DEB
025800        THRU  7032-CUMULE-DIEU-FIN
025900     VARYING  WS-P FROM 1 BY 1
026000       UNTIL  WS-P > LS-SHI-NB.
026100*
026200     PERFORM  7033-MARQUE-MANQUANTS-DEB
026300        THRU  7033-MARQUE-MANQUANTS-FIN
026400     VARYING  WS-P FROM 1 BY 1
026500       UNTIL  WS-P > 5.
026600*
026700* ETAPE 5 - TETE DE DECADE ET BRANCHES VACANTES (T15)
026800     PERFORM  7040-RECHERCHE-VACANCES-DEB
026900        THRU  7040-RECHERCHE-VACANCES-FIN.
027000*
027100* ETAPE 6 - RELATIONS : PAIRES DE TRONCS (HG/CG)
027200     PERFORM  7050-COMBIN-TRONCS-DEB
027300        THRU  7050-COMBIN-TRONCS-FIN
027400     VARYING  WS-P FROM 1 BY 1
027500       UNTIL  WS-P > 3
027600       AFTER  WS-Q FROM WS-P BY 1
027700       UNTIL  WS-Q > 4.
027800*
027900* ETAPE 6 SUITE - RELATIONS : PAIRES DE BRANCHES (LH/LC/HA/XP)
028000     PERFORM  7060-COMBIN-BRANCHES-DEB
028100        THRU  7060-COMBIN-BRANCHES-FIN
028200     VARYING  WS-P FROM 1 BY 1
028300       UNTIL  WS-P > 3
028400       AFTER  WS-Q FROM WS-P BY 1
028500       UNTIL  WS-Q > 4.
028600*
028700* ETAPE 6 SUITE - RELATIONS : TRIPLETS DE BRANCHES (SH/SW)
028800     PERFORM  7070-RECHERCHE-TRIPLETS-DEB
028900        THRU  7070-RECHERCHE-TRIPLETS-FIN.
029000*
029100* ETAPE 6 FIN - AUTO-PUNITION ZX SUR BRANCHE DUPLIQUEE 05/07/10/12
029200     PERFORM  7080-RECHERCHE-ZX-DEB
029300        THRU  7080-RECHERCHE-ZX-FIN
029400     VARYING  WS-P FROM 1 BY 1
029500       UNTIL  WS-P > 3
029600       AFTER  WS-Q FROM WS-P BY 1
029700       UNTIL  WS-Q > 4.
029800*
029900 0000-PROGRAMME-FIN.
030000     EXIT PROGRAM.
030100*
030200*---------------------------------------------------------------*
030300*   7XXX-  : TRANSFERTS ET CALCULS COMPLEXES                    *
030400*---------------------------------------------------------------*
030500*
030600 7000-DERIVE-ELEMENT-DEB.
030700*
030800     MOVE TB-T1-ELEMENT(LS-PIL-TRONC(WS-P))
030900                              TO LS-PIL-TR-ELEMENT(WS-P).
031000     MOVE TB-T1-POLARITE(LS-PIL-TRONC(WS-P))
031100                              TO LS-PIL-TR-POLARITE(WS-P).
031200     MOVE TB-T2-ELEMENT(LS-PIL-BRANCHE(WS-P))
031300                              TO LS-PIL-BR-ELEMENT(WS-P).
031400     MOVE TB-T2-POLARITE(LS-PIL-BRANCHE(WS-P))
031500                              TO LS-PIL-BR-POLARITE(WS-P).
031600*
031700 7000-DERIVE-ELEMENT-FIN.
031800     EXIT.
031900*---------------------------------------------------------------*
032000*
032100 7011-EXPANSE-VISIBLE-DEB.
032200*
032300* UN TRONC VISIBLE PAR PILIER, POIDS PLEIN, COUCHE ZERO
032400     ADD 1                    TO LS-SHI-NB.
032500     MOVE WS-P                TO LS-SHI-POSITION(LS-SHI-NB).
032600     MOVE ZERO                TO LS-SHI-COUCHE(LS-SHI-NB).
032700     MOVE LS-PIL-TRONC(WS-P)  TO LS-SHI-TRONC(LS-SHI-NB).
032800     MOVE 1.0                 TO LS-SHI-POIDS(LS-SHI-NB).
032900*
033000 7011-EXPANSE-VISIBLE-FIN.
033100     EXIT.
033200*---------------------------------------------------------------*
033300*
033400 7012-EXPANSE-CACHE-DEB.
033500*
033600* UNE ENTREE PAR TRONC CACHE NON VIDE DE LA BRANCHE (TABLE T3)
033700     IF TB-T3-TRONC(LS-PIL-BRANCHE(WS-P), WS-S) NOT = ZERO
033800        ADD 1                 TO LS-SHI-NB
033900        MOVE WS-P             TO LS-SHI-POSITION(LS-SHI-NB)
034000        MOVE WS-S             TO LS-SHI-COUCHE(LS-SHI-NB)
034100        MOVE TB-T3-TRONC(LS-PIL-BRANCHE(WS-P), WS-S)
034200                              TO LS-SHI-TRONC(LS-SHI-NB)
034300        EVALUATE WS-S
034400            WHEN 1  MOVE 1.0  TO LS-SHI-POIDS(LS-SHI-NB)
034500            WHEN 2  MOVE 0.5  TO LS-SHI-POIDS(LS-SHI-NB)
034600            WHEN 3  MOVE 0.3  TO LS-SHI-POIDS(LS-SHI-NB)
034700        END-EVALUATE
034800     END-IF.
034900*
035000 7012-EXPANSE-CACHE-FIN.
035100     EXIT.
035200*---------------------------------------------------------------*
035300*
035400 7020-CALCULE-DIEU-DEB.
035500*
035600* LE TRONC DU JOUR LUI-MEME NE RECOIT PAS DE DIEU - MARQUE RZ
035700     IF LS-SHI-POSITION(WS-P) = 3 AND LS-SHI-COUCHE(WS-P) = 0
035800        MOVE 'RZ'             TO LS-SHI-DIEU(WS-P)
035900     ELSE
036000        MOVE LS-PIL-TR-ELEMENT(3)  TO WS-TRAV-ELEM-JOUR
036100        MOVE LS-PIL-TR-POLARITE(3) TO WS-TRAV-POL-JOUR
036200        MOVE TB-T1-ELEMENT(LS-SHI-TRONC(WS-P))
036300                                   TO WS-TRAV-ELEM-AUTRE
036400*
036500        PERFORM  7021-REGLE-DIEU-DEB
036600           THRU  7021-REGLE-DIEU-FIN
036700        MOVE WS-TRAV-DIEU          TO LS-SHI-DIEU(WS-P)
036800     END-IF.
036900*
037000 7020-CALCULE-DIEU-FIN.
037100     EXIT.
037200*---------------------------------------------------------------*
037300*
037400 7021-REGLE-DIEU-DEB.
037500*
037600* TABLE T6 : DIEU SELON ELEMENT/POLARITE DU JOUR ET DE L AUTRE
037700     MOVE TB-T1-POLARITE(LS-SHI-TRONC(WS-P))
037800                              TO WS-TRAV-POL-AUTRE.
037900*
038000     EVALUATE TRUE
038100         WHEN WS-TRAV-ELEM-AUTRE = WS-TRAV-ELEM-JOUR
038200            IF WS-TRAV-POL-AUTRE = WS-TRAV-POL-JOUR
038300               MOVE 'BJ'      TO WS-TRAV-DIEU
038400            ELSE
038500               MOVE 'JC'      TO WS-TRAV-DIEU
038600            END-IF
038700         WHEN TB-T4-ENTREE(WS-TRAV-ELEM-JOUR) = WS-TRAV-ELEM-AUTRE
038800            IF WS-TRAV-POL-AUTRE = WS-TRAV-POL-JOUR
038900               MOVE 'SS'      TO WS-TRAV-DIEU
039000            ELSE
039100               MOVE 'SG'      TO WS-TRAV-DIEU
039200            END-IF
039300         WHEN TB-T5-ENTREE(WS-TRAV-ELEM-JOUR) = WS-TRAV-ELEM-AUTRE
039400            IF WS-TRAV-POL-AUTRE = WS-TRAV-POL-JOUR
039500               MOVE 'PC'      TO WS-TRAV-DIEU
039600            ELSE
039700               MOVE 'ZC'      TO WS-TRAV-DIEU
039800            END-IF
039900         WHEN TB-T5-ENTREE(WS-TRAV-ELEM-AUTRE) = WS-TRAV-ELEM-JOUR
040000            IF WS-TRAV-POL-AUTRE = WS-TRAV-POL-JOUR
040100               MOVE 'QS'      TO WS-TRAV-DIEU
040200            ELSE
040300               MOVE 'ZG'      TO WS-TRAV-DIEU
040400            END-IF
040500         WHEN TB-T4-ENTREE(WS-TRAV-ELEM-AUTRE) = WS-TRAV-ELEM-JOUR
040600            IF WS-TRAV-POL-AUTRE = WS-TRAV-POL-JOUR
040700               MOVE 'PY'      TO WS-TRAV-DIEU
040800            ELSE
040900               MOVE 'ZY'      TO WS-TRAV-DIEU
041000            END-IF
041100     END-EVALUATE.
041200*
041300 7021-REGLE-DIEU-FIN.
041400     EXIT.
041500*---------------------------------------------------------------*
041600*
041700 7031-CUMULE-ELEM-VISIBLE-DEB.
041800*
041900* CUMUL BRUT PAR ELEMENT SUR LES 8 CARACTERES VISIBLES (T1/T2)
042000     ADD 1 TO LS-PIL-ELEM-CPT(LS-PIL-TR-ELEMENT(WS-P)).
042100     ADD 1 TO LS-PIL-ELEM-CPT(LS-PIL-BR-ELEMENT(WS-P)).
042200*
042300 7031-CUMULE-ELEM-VISIBLE-FIN.
042400     EXIT.
042500*---------------------------------------------------------------*
042600*
042700 7032-CUMULE-DIEU-DEB.
042800*
042900* CUMUL BRUT ET PONDERE PAR DIEU (RZ DU JOUR EXCLU DU CUMUL)
043000     IF LS-SHI-DIEU(WS-P) NOT = 'RZ'
043100        PERFORM  7023-RECHERCHE-INDICE-DIEU-DEB
043200           THRU  7023-RECHERCHE-INDICE-DIEU-FIN
043300        IF WS-TROUVE-OUI
043400           ADD 1 TO LS-PIL-DIEU-CPT(WS-IX-DIEU)
043500           ADD LS-SHI-POIDS(WS-P)
043600             TO LS-PIL-DIEU-POIDS(WS-IX-DIEU)
043700        END-IF
043800     END-IF.
043900*
044000 7032-CUMULE-DIEU-FIN.
044100     EXIT.
044200*---------------------------------------------------------------*
044300*
044400 7023-RECHERCHE-INDICE-DIEU-DEB.
044500*
044600* BALAYAGE LINEAIRE DE LA TABLE TD POUR TROUVER L INDICE 1-10
044700     MOVE ZERO TO WS-TROUVE.
044800     PERFORM  7024-TESTE-CODE-DIEU-DEB
044900        THRU  7024-TESTE-CODE-DIEU-FIN
045000     VARYING  WS-IX-DIEU FROM 1 BY 1
045100       UNTIL  WS-IX-DIEU > 10 OR WS-TROUVE-OUI.
045200*
045300 7023-RECHERCHE-INDICE-DIEU-FIN.
045400     EXIT.
045500*---------------------------------------------------------------*
045600*
045700 7024-TESTE-CODE-DIEU-DEB.
045800*
045900     IF TB-TD-CODE(WS-IX-DIEU) = LS-SHI-DIEU(WS-P)
046000        MOVE 1                TO WS-TROUVE
046100     END-IF.
046200*
046300 7024-TESTE-CODE-DIEU-FIN.
046400     EXIT.
046500*---------------------------------------------------------------*
046600*
046700 7033-MARQUE-MANQUANTS-DEB.
046800*
046900* ELEMENT SANS AUCUN TRONC/BRANCHE VISIBLE = MANQUANT
047000     IF LS-PIL-ELEM-CPT(WS-P) = ZERO
047100        MOVE 1                TO LS-PIL-ELEM-MANQUANT(WS-P)
047200     END-IF.
047300*
047400 7033-MARQUE-MANQUANTS-FIN.
047500     EXIT.
047600*---------------------------------------------------------------*
047700*
047800 7040-RECHERCHE-VACANCES-DEB.
047900*
048000* TETE DE DECADE DU PILIER JOUR (TABLE T15) ET SES VACANCES
048100     MOVE ZERO                TO WS-TROUVE.
048200     PERFORM  7041-TESTE-DECADE-DEB
048300        THRU  7041-TESTE-DECADE-FIN
048400     VARYING  WS-T FROM 1 BY 1
048500       UNTIL  WS-T > 6 OR WS-TROUVE-OUI.
048600*
048700     PERFORM  7042-MARQUE-POSITION-VACANTE-DEB
048800        THRU  7042-MARQUE-POSITION-VACANTE-FIN
048900     VARYING  WS-P FROM 1 BY 1
049000       UNTIL  WS-P > 4.
049100*
049200 7040-RECHERCHE-VACANCES-FIN.
049300     EXIT.
049400*---------------------------------------------------------------*
049500*
049600 7041-TESTE-DECADE-DEB.
049700*
049800* ECART BRANCHE-JOUR / BRANCHE-TETE (NORMALISE SUR 0-11) - LA
049900* TETE DE DECADE EST TROUVEE QUAND CET ECART VAUT TRONC-JOUR - 1
050000     COMPUTE WS-ECART = LS-PIL-BRANCHE(3) - TB-T15-BR-TETE(WS-T).
050100     IF WS-ECART < 0
050200        ADD 12                TO WS-ECART
050300     END-IF.
050400     IF WS-ECART = LS-PIL-TRONC(3) - 1
050500        MOVE TB-T15-BR-TETE(WS-T)   TO LS-PIL-DECADE-TETE
050600        MOVE TB-T15-VACANT(WS-T, 1) TO LS-PIL-VACANT-BR(1)
050700        MOVE TB-T15-VACANT(WS-T, 2) TO LS-PIL-VACANT-BR(2)
050800        MOVE 1                TO WS-TROUVE
050900     END-IF.
051000*
051100 7041-TESTE-DECADE-FIN.
051200     EXIT.
051300*---------------------------------------------------------------*
051400*
051500 7042-MARQUE-POSITION-VACANTE-DEB.
051600*
051700     IF LS-PIL-BRANCHE(WS-P) = LS-PIL-VACANT-BR(1)
051800        OR LS-PIL-BRANCHE(WS-P) = LS-PIL-VACANT-BR(2)
051900        MOVE 1                TO LS-PIL-VACANT-POS(WS-P)
052000     END-IF.
052100*
052200 7042-MARQUE-POSITION-VACANTE-FIN.
052300     EXIT.
052400*---------------------------------------------------------------*
052500*
052600 7050-COMBIN-TRONCS-DEB.
052700*
052800* PAIRES DE TRONCS (T11 COMBINAISON HG / T12 CHOC CG)
052900     PERFORM  7051-TESTE-HG-DEB THRU 7051-TESTE-HG-FIN
053000        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 5.
053100     PERFORM  7052-TESTE-CG-DEB THRU 7052-TESTE-CG-FIN
053200        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 4.
053300*
053400 7050-COMBIN-TRONCS-FIN.
053500     EXIT.
053600*---------------------------------------------------------------*
053700*
053800 7051-TESTE-HG-DEB.
053900*
054000     IF (LS-PIL-TRONC(WS-P) = TB-T11-TR(WS-T, 1)
054100         AND LS-PIL-TRONC(WS-Q) = TB-T11-TR(WS-T, 2))
054200        OR (LS-PIL-TRONC(WS-P) = TB-T11-TR(WS-T, 2)
054300         AND LS-PIL-TRONC(WS-Q) = TB-T11-TR(WS-T, 1))
054400        ADD 1                 TO LS-REL-NB
054500        MOVE 'HG'             TO LS-REL-TYPE(LS-REL-NB)
054600        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
054700        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
054800        MOVE TB-T11-ELEMENT(WS-T)
054900                              TO LS-REL-ELEMENT(LS-REL-NB)
055000     END-IF.
055100*
055200 7051-TESTE-HG-FIN.
055300     EXIT.
055400*---------------------------------------------------------------*
055500*
055600 7052-TESTE-CG-DEB.
055700*
055800     IF (LS-PIL-TRONC(WS-P) = TB-T12-TR(WS-T, 1)
055900         AND LS-PIL-TRONC(WS-Q) = TB-T12-TR(WS-T, 2))
056000        OR (LS-PIL-TRONC(WS-P) = TB-T12-TR(WS-T, 2)
056100         AND LS-PIL-TRONC(WS-Q) = TB-T12-TR(WS-T, 1))
056200        ADD 1                 TO LS-REL-NB
056300        MOVE 'CG'             TO LS-REL-TYPE(LS-REL-NB)
056400        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
056500        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
056600        MOVE ZERO             TO LS-REL-ELEMENT(LS-REL-NB)
056700     END-IF.
056800*
056900 7052-TESTE-CG-FIN.
057000     EXIT.
057100*---------------------------------------------------------------*
057200*
057300 7060-COMBIN-BRANCHES-DEB.
057400*
057500* PAIRES DE BRANCHES (T10 LH, T9 LC, T13 HA, T14 XP)
057600     PERFORM  7061-TESTE-LH-DEB THRU 7061-TESTE-LH-FIN
057700        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 6.
057800     PERFORM  7062-TESTE-LC-DEB THRU 7062-TESTE-LC-FIN
057900        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 6.
058000     PERFORM  7063-TESTE-HA-DEB THRU 7063-TESTE-HA-FIN
058100        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 6.
058200     PERFORM  7064-TESTE-XP-DEB THRU 7064-TESTE-XP-FIN
058300        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 7.
058400*
058500 7060-COMBIN-BRANCHES-FIN.
058600     EXIT.
058700*---------------------------------------------------------------*
058800*
058900 7061-TESTE-LH-DEB.
059000*
059100     IF (LS-PIL-BRANCHE(WS-P) = TB-T10-BR(WS-T, 1)
059200         AND LS-PIL-BRANCHE(WS-Q) = TB-T10-BR(WS-T, 2))
059300        OR (LS-PIL-BRANCHE(WS-P) = TB-T10-BR(WS-T, 2)
059400         AND LS-PIL-BRANCHE(WS-Q) = TB-T10-BR(WS-T, 1))
059500        ADD 1                 TO LS-REL-NB
059600        MOVE 'LH'             TO LS-REL-TYPE(LS-REL-NB)
059700        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
059800        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
059900        MOVE TB-T10-ELEMENT(WS-T)
060000                              TO LS-REL-ELEMENT(LS-REL-NB)
060100     END-IF.
060200*
060300 7061-TESTE-LH-FIN.
060400     EXIT.
060500*---------------------------------------------------------------*
060600*
060700 7062-TESTE-LC-DEB.
060800*
060900     IF (LS-PIL-BRANCHE(WS-P) = TB-T9-BR(WS-T, 1)
061000         AND LS-PIL-BRANCHE(WS-Q) = TB-T9-BR(WS-T, 2))
061100        OR (LS-PIL-BRANCHE(WS-P) = TB-T9-BR(WS-T, 2)
061200         AND LS-PIL-BRANCHE(WS-Q) = TB-T9-BR(WS-T, 1))
061300        ADD 1                 TO LS-REL-NB
061400        MOVE 'LC'             TO LS-REL-TYPE(LS-REL-NB)
061500        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
061600        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
061700        MOVE ZERO             TO LS-REL-ELEMENT(LS-REL-NB)
061800     END-IF.
061900*
062000 7062-TESTE-LC-FIN.
062100     EXIT.
062200*---------------------------------------------------------------*
062300*
062400 7063-TESTE-HA-DEB.
062500*
062600     IF (LS-PIL-BRANCHE(WS-P) = TB-T13-BR(WS-T, 1)
062700         AND LS-PIL-BRANCHE(WS-Q) = TB-T13-BR(WS-T, 2))
062800        OR (LS-PIL-BRANCHE(WS-P) = TB-T13-BR(WS-T, 2)
062900         AND LS-PIL-BRANCHE(WS-Q) = TB-T13-BR(WS-T, 1))
063000        ADD 1                 TO LS-REL-NB
063100        MOVE 'HA'             TO LS-REL-TYPE(LS-REL-NB)
063200        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
063300        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
063400        MOVE ZERO             TO LS-REL-ELEMENT(LS-REL-NB)
063500     END-IF.
063600*
063700 7063-TESTE-HA-FIN.
063800     EXIT.
063900*---------------------------------------------------------------*
064000*
064100 7064-TESTE-XP-DEB.
064200*
064300     IF (LS-PIL-BRANCHE(WS-P) = TB-T14-BR(WS-T, 1)
064400         AND LS-PIL-BRANCHE(WS-Q) = TB-T14-BR(WS-T, 2))
064500        OR (LS-PIL-BRANCHE(WS-P) = TB-T14-BR(WS-T, 2)
064600         AND LS-PIL-BRANCHE(WS-Q) = TB-T14-BR(WS-T, 1))
064700        ADD 1                 TO LS-REL-NB
064800        MOVE 'XP'             TO LS-REL-TYPE(LS-REL-NB)
064900        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
065000        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
065100        MOVE ZERO             TO LS-REL-ELEMENT(LS-REL-NB)
065200     END-IF.
065300*
065400 7064-TESTE-XP-FIN.
065500     EXIT.
065600*---------------------------------------------------------------*
065700*
065800 7070-RECHERCHE-TRIPLETS-DEB.
065900*
066000* TRIPLETS DE BRANCHES (T7 COMBINAISON SH, T8 REUNION SW) -
066100* BALAYAGE DES QUATRE TRIPLETS FIXES SUR LES QUATRE BRANCHES
066200     PERFORM  7071-TESTE-SH-DEB THRU 7071-TESTE-SH-FIN
066300        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 4.
066400     PERFORM  7072-TESTE-SW-DEB THRU 7072-TESTE-SW-FIN
066500        VARYING  WS-T FROM 1 BY 1 UNTIL WS-T > 4.
066600*
066700 7070-RECHERCHE-TRIPLETS-FIN.
066800     EXIT.
066900*---------------------------------------------------------------*
067000*
067100 7071-TESTE-SH-DEB.
067200*
067300* LE TRIPLET EST COMPLET SI LES TROIS BRANCHES FIGURENT DANS
067400* LA CARTE, QUELLE QUE SOIT LEUR POSITION
067500     MOVE ZERO                TO WS-TROUVE.
067600     PERFORM  7073-CHERCHE-BR-DEB THRU 7073-CHERCHE-BR-FIN
067700        VARYING  WS-P FROM 1 BY 1 UNTIL WS-P > 4
067800        AFTER    WS-Q FROM 1 BY 1 UNTIL WS-Q > 3.
067900     IF WS-TROUVE = 7
068000        ADD 1                 TO LS-REL-NB
068100        MOVE 'SH'             TO LS-REL-TYPE(LS-REL-NB)
068200        MOVE TB-T7-ELEMENT(WS-T)
068300                              TO LS-REL-ELEMENT(LS-REL-NB)
068400     END-IF.
068500*
068600 7071-TESTE-SH-FIN.
068700     EXIT.
068800*---------------------------------------------------------------*
068900*
069000 7072-TESTE-SW-DEB.
069100*
069200     MOVE ZERO                TO WS-TROUVE.
069300     PERFORM  7074-CHERCHE-BR-SW-DEB THRU 7074-CHERCHE-BR-SW-FIN
069400        VARYING  WS-P FROM 1 BY 1 UNTIL WS-P > 4
069500        AFTER    WS-Q FROM 1 BY 1 UNTIL WS-Q > 3.
069600     IF WS-TROUVE = 7
069700        ADD 1                 TO LS-REL-NB
069800        MOVE 'SW'             TO LS-REL-TYPE(LS-REL-NB)
069900        MOVE TB-T8-ELEMENT(WS-T)
070000                              TO LS-REL-ELEMENT(LS-REL-NB)
070100     END-IF.
070200*
070300 7072-TESTE-SW-FIN.
070400     EXIT.
070500*---------------------------------------------------------------*
070600*
070700 7073-CHERCHE-BR-DEB.
070800*
070900* CUMUL DE BIT PAR PUISSANCE DE 2 (1/2/4) - TOTAL 7 = TRIPLET OK
071000     IF LS-PIL-BRANCHE(WS-P) = TB-T7-BR(WS-T, WS-Q)
071100        COMPUTE WS-TROUVE = WS-TROUVE
071200              + (2 ** (WS-Q - 1))
071300     END-IF.
071400*
071500 7073-CHERCHE-BR-FIN.
071600     EXIT.
071700*---------------------------------------------------------------*
071800*
071900 7074-CHERCHE-BR-SW-DEB.
072000*
072100     IF LS-PIL-BRANCHE(WS-P) = TB-T8-BR(WS-T, WS-Q)
072200        COMPUTE WS-TROUVE = WS-TROUVE
072300              + (2 ** (WS-Q - 1))
072400     END-IF.
072500*
072600 7074-CHERCHE-BR-SW-FIN.
072700     EXIT.
072800*---------------------------------------------------------------*
072900*
073000 7080-RECHERCHE-ZX-DEB.
073100*
073200* AUTO-PUNITION ZX : MEME BRANCHE 05, 07, 10 OU 12 SUR DEUX
073300* PILIERS DISTINCTS DE LA CARTE
073400     IF LS-PIL-BRANCHE(WS-P) = LS-PIL-BRANCHE(WS-Q)
073500        AND (LS-PIL-BRANCHE(WS-P) = 5  OR
073600             LS-PIL-BRANCHE(WS-P) = 7  OR
073700             LS-PIL-BRANCHE(WS-P) = 10 OR
073800             LS-PIL-BRANCHE(WS-P) = 12)
073900        ADD 1                 TO LS-REL-NB
074000        MOVE 'ZX'             TO LS-REL-TYPE(LS-REL-NB)
074100        MOVE WS-P             TO LS-REL-POS(LS-REL-NB, 1)
074200        MOVE WS-Q             TO LS-REL-POS(LS-REL-NB, 2)
074300        MOVE ZERO             TO LS-REL-ELEMENT(LS-REL-NB)
074400     END-IF.
074500*
074600 7080-RECHERCHE-ZX-FIN.
074700     EXIT.
