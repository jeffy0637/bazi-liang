000100*===============================================================*
000200*--        TABLE DES RELATIONS ENTRE TRONCS/BRANCHES          --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWREL                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : UNE ENTREE PAR RELATION DETECTEE PAR     *
000700*                      PLRO100 (COMBINAISON, CHOC, REUNION,     *
000800*                      NUISANCE, PUNITION)                      *
000900*  UTILISE PAR       : PLRO100 (ECRITURE), PLRO200 (LECTURE POUR*
001000*                      DETECTION DE RUPTURE), PLRO400 (EDITION) *
001100*---------------------------------------------------------------*
001200*--              HISTORIQUE DES MODIFICATIONS                 --*
001300*---------------------------------------------------------------*
001400* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001500*---------------------------------------------------------------*
001600* 02/09/1994    !  CREATION DU MEMBRE - TABLE DES RELATIONS.    * DUF019
001700* 30/06/1998    !  PASSAGE A 24 ENTREES MAXI (PAIRES DE TRONCS, *
001800*               !  PAIRES ET TRIPLETS DE BRANCHES CUMULES).     * ROU027
001900* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002000*               !  DANS CETTE TABLE - RAS.                      * LAN058
002100*===============================================================*
002200*
002300*---------------------------------------------------------------*
002400*  TABLE DES RELATIONS - 24 ENTREES MAXIMUM                     *
002500*---------------------------------------------------------------*
002600 01  WS-REL-TABLE.
002700     05  WS-REL-NB                  PIC 9(02)  COMP-3.
002800     05  WS-REL-DET                 OCCURS 24.
002900         10  WS-REL-TYPE            PIC X(02).
003000         10  WS-REL-POS             PIC 9(01)  OCCURS 3.
003100         10  WS-REL-ELEMENT         PIC 9(01).
003200         10  FILLER                 PIC X(02).
