000100*===============================================================*
000200*--       TABLE DES SHISHEN (DIEUX PAR TRONC) - PLRO100       --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWSHI                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : UNE ENTREE PAR TRONC DE LA CARTE (VISIBLE*
000700*                      OU CACHE) AVEC SON DIEU ET SON POIDS DE  *
000800*                      COUCHE (1.0/0.5/0.3)                     *
000900*  UTILISE PAR       : PLRO100 (ECRITURE), PLRO200, PLRO300,    *
001000*                      PLRO400 (LECTURE POUR EDITION)           *
001100*---------------------------------------------------------------*
001200*--              HISTORIQUE DES MODIFICATIONS                 --*
001300*---------------------------------------------------------------*
001400* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001500*---------------------------------------------------------------*
001600* 02/09/1994    !  CREATION DU MEMBRE - TABLE DES DIEUX PAR     *
001700*               !  TRONC VISIBLE OU CACHE.                      * DUF019
001800* 30/06/1998    !  PASSAGE DE 12 A 16 ENTREES MAXI (4 VISIBLES +*
001900*               !  12 CACHES) SUITE CONTROLE QUALITE ETUDES.    * ROU027
002000* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002100*               !  DANS CETTE TABLE - RAS.                      * LAN058
002200*===============================================================*
002300*
002400*---------------------------------------------------------------*
002500*  TABLE DES SHISHEN - 16 ENTREES MAXI (4 VISIBLES + 12 CACHES) *
002600*---------------------------------------------------------------*
002700 01  WS-SHI-TABLE.
002800     05  WS-SHI-NB                  PIC 9(02)  COMP-3.
002850     05  WS-SHI-DET                 OCCURS 16.
002900         10  WS-SHI-POSITION        PIC 9(01).
003000         10  WS-SHI-COUCHE          PIC 9(01).
003100             88  WS-SHI-VISIBLE               VALUE 0.
003200             88  WS-SHI-CACHE-PRINCIPAL        VALUE 1.
003300             88  WS-SHI-CACHE-INTERMED         VALUE 2.
003400             88  WS-SHI-CACHE-RESIDUEL         VALUE 3.
003500         10  WS-SHI-TRONC           PIC 9(02).
003600         10  WS-SHI-DIEU            PIC X(02).
003700         10  WS-SHI-POIDS           PIC 9(01)V9(01).
003800         10  FILLER                 PIC X(02).
