000100*===============================================================*
000200*--        INTERFACE DES FAITS DE STRUCTURE (PLRO200)         --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWGEJ                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : ZONE D ECHANGE ENTRE PLRO400 ET LE SOUS- *
000700*                      PROGRAMME PLRO200 (DETERMINATION DU GEJU *
000800*                      PRINCIPAL, USAGE SHUN/NI, RUPTURE,       *
000900*                      CANDIDATS SPECIAUX DOMINANTS ET SUIVEURS)*
001000*  UTILISE PAR       : PLRO400 (APPELANT), PLRO200 (LINKAGE)    *
001100*---------------------------------------------------------------*
001200*--              HISTORIQUE DES MODIFICATIONS                 --*
001300*---------------------------------------------------------------*
001400* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001500*---------------------------------------------------------------*
001600* 17/04/1997    !  CREATION DU MEMBRE POUR LE MOTEUR DE         *
001700*               !  STRUCTURE EXTERNALISE PLRO200.               * PEC033
001800* 22/09/1997    !  AJOUT DES ZONES CANDIDAT DOMINANT ET         *
001900*               !  CANDIDAT SUIVEUR POUR LE LOT PLRO400.        * PEC033
002000* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002100*               !  DANS CETTE ZONE - RAS.                       * LAN058
002200*===============================================================*
002300*
002400*---------------------------------------------------------------*
002500*  STRUCTURE PRINCIPALE RETENUE (ETAPES 1 A 4 DE LA METHODE)    *
002600*---------------------------------------------------------------*
002700 01  WS-GEJ-PRINCIPAL.
002800     05  WS-GEJ-CODE                PIC X(02).
002900     05  WS-GEJ-GRADE               PIC X(01).
003000         88  WS-GEJ-GRADE-S                   VALUE "S".
003100         88  WS-GEJ-GRADE-A                   VALUE "A".
003200         88  WS-GEJ-GRADE-B                   VALUE "B".
003300     05  WS-GEJ-ETAPE               PIC 9(01).
003400     05  FILLER                     PIC X(02).
003500*
003600*---------------------------------------------------------------*
003700*  DETECTION DU TRONC VISIBLE SUR RACINE CACHEE DU MOIS         *
003800*---------------------------------------------------------------*
003900 01  WS-GEJ-VISIBLE-CACHE.
004000     05  WS-GEJ-VIS-TROUVE          PIC 9(01).
004100         88  WS-GEJ-VIS-EST-TROUVE            VALUE 1.
004200     05  WS-GEJ-VIS-ROLE            PIC 9(01).
004300     05  WS-GEJ-VIS-POSITION        PIC 9(01)  OCCURS 3.
004400         88  WS-GEJ-VIS-POS-TOUCHEE           VALUE 1.
004500     05  FILLER                     PIC X(02).
004600*
004700*---------------------------------------------------------------*
004800*  LISTE DES PREUVES - QUATRE METHODES (S/S/A/B)                *
004900*---------------------------------------------------------------*
005000 01  WS-GEJ-PREUVES.
005100     05  WS-GEJ-NB-PREUVES          PIC 9(01)  COMP-3.
005200     05  WS-GEJ-PREUVE-DET          OCCURS 4.
005300         10  WS-GEJ-PREUVE-METHODE  PIC X(02).
005400         10  WS-GEJ-PREUVE-SATISFAITE PIC 9(01).
005500             88  WS-GEJ-PREUVE-OK             VALUE 1.
005600         10  FILLER                 PIC X(02).
005700*
005800*---------------------------------------------------------------*
005900*  USAGE SHUN/NI ET RUPTURE DE STRUCTURE                        *
006000*---------------------------------------------------------------*
006100 01  WS-GEJ-USAGE.
006200     05  WS-GEJ-SENS                PIC X(04).
006300         88  WS-GEJ-SENS-SHUN                 VALUE "SHUN".
006400         88  WS-GEJ-SENS-NI                    VALUE "NI  ".
006500         88  WS-GEJ-SENS-INDETERMINE           VALUE "INDE".
006600     05  WS-GEJ-RUPTURE             PIC 9(01).
006700         88  WS-GEJ-EST-ROMPUE                 VALUE 1.
006800     05  WS-GEJ-RUPTURE-TYPE        PIC X(04).
006900         88  WS-GEJ-RUPTURE-CHONG              VALUE "CHON".
007000         88  WS-GEJ-RUPTURE-HEQU               VALUE "HEQU".
007100         88  WS-GEJ-RUPTURE-HUNZA              VALUE "HUNZ".
007200         88  WS-GEJ-RUPTURE-SGJG               VALUE "SGJG".
007300     05  FILLER                     PIC X(02).
007400*
007500*---------------------------------------------------------------*
007600*  CANDIDAT SPECIAL DOMINANT (WUXING UNIQUE)                    *
007700*---------------------------------------------------------------*
007800 01  WS-GEJ-DOMINANT.
007900     05  WS-GEJ-DOM-YUELING         PIC 9(01).
008000         88  WS-GEJ-DOM-YUELING-OK             VALUE 1.
008100     05  WS-GEJ-DOM-TRIPLE          PIC 9(01).
008200         88  WS-GEJ-DOM-TRIPLE-OK              VALUE 1.
008300     05  WS-GEJ-DOM-NB-BRANCHES     PIC 9(01)  COMP-3.
008400     05  WS-GEJ-DOM-CONTROLE-ABSENT PIC 9(01).
008500         88  WS-GEJ-DOM-ABSENT-OK              VALUE 1.
008600     05  WS-GEJ-DOM-CODE            PIC X(02).
008700     05  FILLER                     PIC X(02).
008800*
008900*---------------------------------------------------------------*
009000*  CANDIDAT SUIVEUR (CONGE/SUIVI)                               *
009100*---------------------------------------------------------------*
009200 01  WS-GEJ-SUIVEUR.
009300     05  WS-GEJ-SUI-RACINE          PIC 9(01).
009400         88  WS-GEJ-SUI-SANS-RACINE            VALUE 1.
009500     05  WS-GEJ-SUI-POIDS-PAIR      PIC 9(02)V9(01).
009600     05  WS-GEJ-SUI-POIDS-RICHESSE  PIC 9(02)V9(01).
009700     05  WS-GEJ-SUI-POIDS-OFFICIER  PIC 9(02)V9(01).
009800     05  WS-GEJ-SUI-POIDS-PRODUIT   PIC 9(02)V9(01).
009900     05  FILLER                     PIC X(02).
