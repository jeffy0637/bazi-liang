000100*===============================================================*
000200*--       CUMULS DE CONTROLE DU LOT D EVALUATION (PLRO400)    --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWTOT                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : COMPTEURS DE CAS LUS/REJETES/EVALUES ET  *
000700*                      COMPTEURS DE CONCORDANCE AVEC LES        *
000800*                      OUVRAGES DE REF. (GEJU/FORCE/TIAOHOU)    *
000900*                      AVEC TAUX DE CONCORDANCE EDITES SUR L    *
001000*                      ETAT EVALRPT EN FIN DE LOT.              *
001100*  UTILISE PAR       : PLRO400                                  *
001200*---------------------------------------------------------------*
001300*--              HISTORIQUE DES MODIFICATIONS                 --*
001400*---------------------------------------------------------------*
001500* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001600*---------------------------------------------------------------*
001700* 05/06/1994    !  CREATION DU MEMBRE - CUMULS DU COMPTE-RENDU  *
001800*               !  D EXECUTION DU LOT DE CONTROLE.              * DUF019
001900* 08/03/1996    !  AJOUT DES CUMULS DE CONCORDANCE PAR METRIQUE *
002000*               !  (GEJU/FORCE/TIAOHOU) ET DE LEUR TAUX.        * PEC033
002100* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002200*               !  DANS CES CUMULS - RAS.                       * LAN058
002300*===============================================================*
002400*
002500*---------------------------------------------------------------*
002600*  CUMULS GENERAUX DU LOT                                       *
002700*---------------------------------------------------------------*
002800 01  WS-TOT-GENERAL.
002900     05  WS-TOT-CAS-LUS             PIC 9(05)  COMP-3.
003000     05  WS-TOT-CAS-REJETES         PIC 9(05)  COMP-3.
003100     05  WS-TOT-CAS-EVALUES         PIC 9(05)  COMP-3.
003200     05  FILLER                     PIC X(02).
003300*
003400*---------------------------------------------------------------*
003500*  CUMULS DE CONCORDANCE AVEC LES OUVRAGES DE REFERENCE         *
003600*---------------------------------------------------------------*
003700 01  WS-TOT-CONCORDANCE.
003800     05  WS-TOT-GEJU-OK             PIC 9(05)  COMP-3.
003900     05  WS-TOT-GEJU-TAUX           PIC 9(03)V9(01).
004000     05  WS-TOT-FORCE-OK            PIC 9(05)  COMP-3.
004100     05  WS-TOT-FORCE-TAUX          PIC 9(03)V9(01).
004200     05  WS-TOT-TIAOHOU-OK          PIC 9(05)  COMP-3.
004300     05  WS-TOT-TIAOHOU-TAUX        PIC 9(03)V9(01).
004400     05  FILLER                     PIC X(02).
004500*
004600*---------------------------------------------------------------*
004700*  VUE REDEFINIE POUR CALCUL GENERIQUE DU TAUX PAR METRIQUE     *
004800*---------------------------------------------------------------*
004900 01  WS-TOT-CONCORD-TABLE REDEFINES WS-TOT-CONCORDANCE.
005000     05  WS-TOT-METRIQUE            OCCURS 3.
005100         10  WS-TOT-MET-OK          PIC 9(05)  COMP-3.
005200         10  WS-TOT-MET-TAUX        PIC 9(03)V9(01).
005300     05  FILLER                     PIC X(02).
