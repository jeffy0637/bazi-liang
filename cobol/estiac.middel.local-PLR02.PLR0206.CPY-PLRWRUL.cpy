000100*===============================================================*
000200*--     ENREGISTREMENTS DU REGISTRE DES REGLES (PLRO500)      --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWRUL                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : ENONCE DE REGLE EN ENTREE (RULESTMT) ET  *
000700*                      LIGNE NUMEROTEE DU REGISTRE EN SORTIE    *
000800*                      (RULEREG) TRAITES PAR PLRO500.           *
000900*  UTILISE PAR       : PLRO500                                  *
001000*---------------------------------------------------------------*
001100*--              HISTORIQUE DES MODIFICATIONS                 --*
001200*---------------------------------------------------------------*
001300* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001400*---------------------------------------------------------------*
001500* 14/11/1995    !  CREATION DU MEMBRE - EXTRACTION DU REGISTRE  *
001600*               !  DES RELATIONS TRONCS/BRANCHES.               * DUF019
001700* 03/02/1997    !  AJOUT DU CONTROLE DE DOUBLON SUR TYPE +      *
001800*               !  ENSEMBLE NON ORDONNE DES INDEX.              * PEC033
001900* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002000*               !  DANS CES ENREGISTREMENTS - RAS.              * LAN058
002100*===============================================================*
002200*
002300*---------------------------------------------------------------*
002400*  ENREGISTREMENT RULESTMT EN ENTREE - 20 OCTETS                *
002500*---------------------------------------------------------------*
002600 01  WS-RUL-STMT.
002700     05  WS-RUL-TYPE                PIC X(02).
002800         88  WS-RUL-TYPE-VALIDE                VALUE "HG" "CG" "LH"
002900                                                "LC" "SH" "SW" "HA"
003000                                                "XP" "ZX".
003100     05  WS-RUL-ITEM-1              PIC 9(02).
003200     05  WS-RUL-ITEM-2              PIC 9(02).
003300     05  WS-RUL-ITEM-3              PIC 9(02).
003400     05  WS-RUL-RESULT              PIC 9(01).
003500     05  FILLER                     PIC X(11).
003600*
003700*---------------------------------------------------------------*
003800*  VUE REDEFINIE POUR ACCES AUX INDEX EN TABLE (CTRL DOUBLON)   *
003900*---------------------------------------------------------------*
004000 01  WS-RUL-STMT-TABLE REDEFINES WS-RUL-STMT.
004100     05  FILLER                     PIC X(02).
004200     05  WS-RUL-ITEM-TAB            PIC 9(02)  OCCURS 3.
004300     05  FILLER                     PIC X(12).
004400*
004500*---------------------------------------------------------------*
004600*  ENREGISTREMENT RULEREG EN SORTIE - 40 OCTETS                 *
004700*---------------------------------------------------------------*
004800 01  WS-RUL-REG.
004900     05  WS-RUL-REG-ID              PIC X(05).
005000     05  WS-RUL-REG-TYPE            PIC X(02).
005100     05  WS-RUL-REG-ITEM-1          PIC 9(02).
005200     05  WS-RUL-REG-ITEM-2          PIC 9(02).
005300     05  WS-RUL-REG-ITEM-3          PIC 9(02).
005400     05  WS-RUL-REG-RESULT          PIC 9(01).
005500     05  FILLER                     PIC X(25).
005600*
005700*---------------------------------------------------------------*
005800*  ZONE DE TRAVAIL POUR LA NUMEROTATION SEQUENTIELLE RNNNN      *
005900*---------------------------------------------------------------*
006000 01  WS-RUL-SEQUENCE.
006100     05  WS-RUL-SEQ-NB              PIC 9(04)  COMP-3.
006200     05  WS-RUL-SEQ-EDIT            PIC 9(04).
006300     05  FILLER                     PIC X(02).
