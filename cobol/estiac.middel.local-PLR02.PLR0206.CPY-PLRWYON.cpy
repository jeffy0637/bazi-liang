000100*===============================================================*
000200*--     INTERFACE DES FAITS DE DIEU UTILE (YONGSHEN) PLRO300  --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWYON                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : ZONE D ECHANGE ENTRE PLRO400 ET LE SOUS- *
000700*                      PROGRAMME PLRO300 (CLIMAT, DIEU UTILE DE *
000800*                      STRUCTURE, MEDIATION, FORCE DU MAITRE DE *
000900*                      JOUR, ENSEMBLES FAVORABLES/DEFAVORABLES) *
001000*  UTILISE PAR       : PLRO400 (APPELANT), PLRO300 (LINKAGE)    *
001100*---------------------------------------------------------------*
001200*--              HISTORIQUE DES MODIFICATIONS                 --*
001300*---------------------------------------------------------------*
001400* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001500*---------------------------------------------------------------*
001600* 17/04/1997    !  CREATION DU MEMBRE POUR LE MOTEUR DE DIEU    *
001700*               !  UTILE EXTERNALISE PLRO300.                   * PEC033
001800* 14/01/1998    !  AJOUT DES ZONES DE FORCE DU MAITRE DE JOUR   *
001900*               !  (QUATRE CRITERES + VERDICT) DEMANDEES PAR    *
002000*               !  LE SERVICE ETUDES.                           * ROU027
002100* 11/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE ZONE DATE     *
002200*               !  DANS CETTE ZONE - RAS.                       * LAN058
002300*===============================================================*
002400*
002500*---------------------------------------------------------------*
002600*  AJUSTEMENT CLIMATIQUE (PRIORITE 1)                           *
002700*---------------------------------------------------------------*
002800 01  WS-YON-CLIMAT.
002900     05  WS-YON-CLI-SAISON          PIC X(02).
003000     05  WS-YON-CLI-ELEM-PRIM       PIC 9(01).
003100     05  WS-YON-CLI-ELEM-AUX        PIC 9(01).
003200     05  WS-YON-CLI-PRESENT         PIC 9(01).
003300         88  WS-YON-CLI-EST-PRESENT            VALUE 1.
003400     05  WS-YON-CLI-POIDS           PIC 9(02)V9(01).
003500     05  FILLER                     PIC X(02).
003600*
003700*---------------------------------------------------------------*
003800*  DIEU UTILE DE STRUCTURE (PRIORITE 2)                         *
003900*---------------------------------------------------------------*
004000 01  WS-YON-STRUCTURE.
004100     05  WS-YON-STR-ELEMENT         PIC 9(01).
004200     05  WS-YON-STR-SENS            PIC X(04).
004300         88  WS-YON-STR-SENS-SHUN              VALUE "SHUN".
004400         88  WS-YON-STR-SENS-NI                 VALUE "NI  ".
004500         88  WS-YON-STR-SENS-INDETERMINE        VALUE "INDE".
004600     05  FILLER                     PIC X(02).
004700*
004800*---------------------------------------------------------------*
004900*  DIEU UTILE DE MEDIATION (PRIORITE 3, FACULTATIF)             *
005000*---------------------------------------------------------------*
005100 01  WS-YON-MEDIATION.
005200     05  WS-YON-MED-TROUVE          PIC 9(01).
005300         88  WS-YON-MED-EST-TROUVE             VALUE 1.
005400     05  WS-YON-MED-ELEMENT         PIC 9(01).
005500     05  FILLER                     PIC X(02).
005600*
005700*---------------------------------------------------------------*
005800*  FORCE DU MAITRE DE JOUR - QUATRE CRITERES ET VERDICT         *
005900*---------------------------------------------------------------*
006000 01  WS-YON-FORCE.
006100     05  WS-YON-FOR-DELING          PIC 9(01).
006200         88  WS-YON-FOR-DELING-OK              VALUE 1.
006300     05  WS-YON-FOR-DEDI-NBRACINE   PIC 9(01)  COMP-3.
006400     05  WS-YON-FOR-DEDI-NIVEAU     PIC X(04).
006500         88  WS-YON-FOR-DEDI-FORTE             VALUE "FORT".
006600         88  WS-YON-FOR-DEDI-NORMALE           VALUE "NORM".
006700         88  WS-YON-FOR-DEDI-FAIBLE            VALUE "FAIB".
006800         88  WS-YON-FOR-DEDI-AUCUNE            VALUE "AUCU".
006900     05  WS-YON-FOR-DESHI           PIC 9(01).
007000         88  WS-YON-FOR-DESHI-OK               VALUE 1.
007100     05  WS-YON-FOR-DEQI-SUPPORT    PIC 9(02)V9(01).
007200     05  WS-YON-FOR-DEQI-DRAIN      PIC 9(02)V9(01).
007300     05  WS-YON-FOR-DEQI-NIVEAU     PIC X(04).
007400         88  WS-YON-FOR-DEQI-A-SOUFFLE          VALUE "SOUF".
007500         88  WS-YON-FOR-DEQI-MANQUE-FORT        VALUE "MFOR".
007600         88  WS-YON-FOR-DEQI-MANQUE             VALUE "MANQ".
007700     05  WS-YON-FOR-VERDICT         PIC X(02).
007800         88  WS-YON-FOR-VERDICT-PS             VALUE "PS".
007900         88  WS-YON-FOR-VERDICT-JR             VALUE "JR".
008000         88  WS-YON-FOR-VERDICT-PR             VALUE "PR".
008100         88  WS-YON-FOR-VERDICT-ZR             VALUE "ZR".
008200         88  WS-YON-FOR-VERDICT-ZH             VALUE "ZH".
008300     05  FILLER                     PIC X(02).
008400*
008500*---------------------------------------------------------------*
008600*  LISTE DES DIEUX UTILES RETENUS (1 A 3 ENTREES)               *
008700*---------------------------------------------------------------*
008800 01  WS-YON-LISTE.
008900     05  WS-YON-NB-UTILES           PIC 9(01)  COMP-3.
009000     05  WS-YON-UTILE-DET           OCCURS 3.
009100         10  WS-YON-UTILE-PRIORITE  PIC 9(01).
009200         10  WS-YON-UTILE-ELEMENT   PIC 9(01).
009300         10  FILLER                 PIC X(02).
009400*
009500*---------------------------------------------------------------*
009600*  ENSEMBLES FAVORABLE (XI) / DEFAVORABLE (JI) / NEUTRE (XIAN)  *
009700*---------------------------------------------------------------*
009800 01  WS-YON-ENSEMBLES.
009900     05  WS-YON-ENS-ELEM            OCCURS 5.
010000         10  WS-YON-ENS-STATUT      PIC X(01).
010100             88  WS-YON-ENS-EST-XI             VALUE "X".
010200             88  WS-YON-ENS-EST-JI             VALUE "J".
010300             88  WS-YON-ENS-EST-XIAN           VALUE "N".
010400         10  FILLER                 PIC X(01).
