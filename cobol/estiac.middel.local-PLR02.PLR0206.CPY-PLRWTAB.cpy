000100*===============================================================*
000200*--            TABLES DE REFERENCE DU MOTEUR PILIERS          --*
000300*---------------------------------------------------------------*
000400*  MEMBRE            : PLRWTAB                                  *
000500*  BIBLIOTHEQUE      : PLR0206.CPY                              *
000600*  OBJET             : TABLES FIXES T1 A T18 DE LA SPECIFICATION*
000700*                      DU MOTEUR DE REGLES PILIERS (TRONCS,     *
000800*                      BRANCHES, COMBINAISONS, CLIMAT, VACANCES)*
000900*  UTILISE PAR       : PLRO100, PLRO200, PLRO300                *
001000*---------------------------------------------------------------*
001100*--               HISTORIQUE DES MODIFICATIONS                 --*
001200*---------------------------------------------------------------*
001300* DATE  MODIF   !          NATURE DE LA MODIFICATION            *
001400*---------------------------------------------------------------*
001500* 12/05/1987    !  CREATION - TABLES T1/T2/T3 (TRONCS, BRANCHES,*
001600*               !  TRONCS CACHES) REPRISES DES OUVRAGES DE      *
001700*               !  REFERENCE DU SERVICE ETUDES.                 * FAB001
001800* 03/11/1989    !  AJOUT TABLES T7 A T14 (COMBINAISONS ET       *
001900*               !  CHOCS DE BRANCHES) POUR LE MOTEUR DE         *
002000*               !  STRUCTURE (PLRO200).                         * EST014
002100* 14/02/1991    !  AJOUT TABLE T15 (CYCLE SEXAGESIMAL ET        *
002200*               !  BRANCHES VACANTES) ET TABLE T18 (USAGE).     * ROU027
002300* 22/09/1993    !  AJOUT TABLES T16/T17 (SAISON ET CLIMAT)      *
002400*               !  POUR LE MOTEUR DIEU-UTILE (PLRO300).         * NOU041
002500* 19/01/1999    !  REVUE PASSAGE AN 2000 - AUCUNE DATE SUR 2    *
002600*               !  POSITIONS DANS CE MEMBRE - RAS.              * LAN058
002700* 26/05/1999    !  AJOUT TABLES T4/T5 (CYCLES DE GENERATION ET  *
002800*               !  DE CONTROLE) ET TABLE TD (ORDRE DES DIX      *
002900*               !  DIEUX) DEMANDEES PAR PLRO300.                * ROU027
003000*===============================================================*
003100*
003200*---------------------------------------------------------------*
003300*  T1 - TRONC (1 A 10) : ELEMENT ET POLARITE                    *
003400*---------------------------------------------------------------*
003500 01  TB-T1-INIT.
003600     05  FILLER              PIC X(02)  VALUE '11'.
003700     05  FILLER              PIC X(02)  VALUE '12'.
003800     05  FILLER              PIC X(02)  VALUE '21'.
003900     05  FILLER              PIC X(02)  VALUE '22'.
004000     05  FILLER              PIC X(02)  VALUE '31'.
004100     05  FILLER              PIC X(02)  VALUE '32'.
004200     05  FILLER              PIC X(02)  VALUE '41'.
004300     05  FILLER              PIC X(02)  VALUE '42'.
004400     05  FILLER              PIC X(02)  VALUE '51'.
004500     05  FILLER              PIC X(02)  VALUE '52'.
004600 01  TB-T1-TRONC REDEFINES TB-T1-INIT.
004700     05  TB-T1-ENTREE           OCCURS 10.
004800         10  TB-T1-ELEMENT      PIC 9.
004900         10  TB-T1-POLARITE     PIC 9.
005000*
005100*---------------------------------------------------------------*
005200*  T2 - BRANCHE (1 A 12) : ELEMENT ET POLARITE                  *
005300*---------------------------------------------------------------*
005400 01  TB-T2-INIT.
005500     05  FILLER              PIC X(02)  VALUE '51'.
005600     05  FILLER              PIC X(02)  VALUE '32'.
005700     05  FILLER              PIC X(02)  VALUE '11'.
005800     05  FILLER              PIC X(02)  VALUE '12'.
005900     05  FILLER              PIC X(02)  VALUE '31'.
006000     05  FILLER              PIC X(02)  VALUE '22'.
006100     05  FILLER              PIC X(02)  VALUE '21'.
006200     05  FILLER              PIC X(02)  VALUE '32'.
006300     05  FILLER              PIC X(02)  VALUE '41'.
006400     05  FILLER              PIC X(02)  VALUE '42'.
006500     05  FILLER              PIC X(02)  VALUE '31'.
006600     05  FILLER              PIC X(02)  VALUE '52'.
006700 01  TB-T2-BRANCHE REDEFINES TB-T2-INIT.
006800     05  TB-T2-ENTREE           OCCURS 12.
006900         10  TB-T2-ELEMENT      PIC 9.
007000         10  TB-T2-POLARITE     PIC 9.
007100*
007200*---------------------------------------------------------------*
007300*  T3 - TRONCS CACHES PAR BRANCHE (3 POSITIONS : PRINCIPAL,     *
007400*---------------------------------------------------------------*
007500*      INTERMEDIAIRE, RESIDUEL - TRONC 00 / ROLE 0 = INOCCUPE)
007600 01  TB-T3-INIT.
007700     05  FILLER              PIC X(03)  VALUE '101'.
007800     05  FILLER              PIC X(03)  VALUE '000'.
007900     05  FILLER              PIC X(03)  VALUE '000'.
008000     05  FILLER              PIC X(03)  VALUE '061'.
008100     05  FILLER              PIC X(03)  VALUE '102'.
008200     05  FILLER              PIC X(03)  VALUE '083'.
008300     05  FILLER              PIC X(03)  VALUE '011'.
008400     05  FILLER              PIC X(03)  VALUE '032'.
008500     05  FILLER              PIC X(03)  VALUE '053'.
008600     05  FILLER              PIC X(03)  VALUE '021'.
008700     05  FILLER              PIC X(03)  VALUE '000'.
008800     05  FILLER              PIC X(03)  VALUE '000'.
008900     05  FILLER              PIC X(03)  VALUE '051'.
009000     05  FILLER              PIC X(03)  VALUE '022'.
009100     05  FILLER              PIC X(03)  VALUE '103'.
009200     05  FILLER              PIC X(03)  VALUE '031'.
009300     05  FILLER              PIC X(03)  VALUE '052'.
009400     05  FILLER              PIC X(03)  VALUE '073'.
009500     05  FILLER              PIC X(03)  VALUE '041'.
009600     05  FILLER              PIC X(03)  VALUE '062'.
009700     05  FILLER              PIC X(03)  VALUE '000'.
009800     05  FILLER              PIC X(03)  VALUE '061'.
009900     05  FILLER              PIC X(03)  VALUE '042'.
010000     05  FILLER              PIC X(03)  VALUE '023'.
010100     05  FILLER              PIC X(03)  VALUE '071'.
010200     05  FILLER              PIC X(03)  VALUE '092'.
010300     05  FILLER              PIC X(03)  VALUE '053'.
010400     05  FILLER              PIC X(03)  VALUE '081'.
010500     05  FILLER              PIC X(03)  VALUE '000'.
010600     05  FILLER              PIC X(03)  VALUE '000'.
010700     05  FILLER              PIC X(03)  VALUE '051'.
010800     05  FILLER              PIC X(03)  VALUE '082'.
010900     05  FILLER              PIC X(03)  VALUE '043'.
011000     05  FILLER              PIC X(03)  VALUE '091'.
011100     05  FILLER              PIC X(03)  VALUE '012'.
011200     05  FILLER              PIC X(03)  VALUE '000'.
011300 01  TB-T3-BRANCHE REDEFINES TB-T3-INIT.
011400     05  TB-T3-ENTREE           OCCURS 12.
011500         10  TB-T3-SLOT         OCCURS 3.
011600             15  TB-T3-TRONC    PIC 99.
011700             15  TB-T3-ROLE     PIC 9.
011800*
011900*---------------------------------------------------------------*
012000*  T4 - CYCLE DE GENERATION DES ELEMENTS (BOIS-FEU-TERRE-METAL-EAU)*
012100*---------------------------------------------------------------*
012200 01  TB-T4-INIT.
012300     05  FILLER              PIC X(01)  VALUE '2'.
012400     05  FILLER              PIC X(01)  VALUE '3'.
012500     05  FILLER              PIC X(01)  VALUE '4'.
012600     05  FILLER              PIC X(01)  VALUE '5'.
012700     05  FILLER              PIC X(01)  VALUE '1'.
012800 01  TB-T4-GENERE REDEFINES TB-T4-INIT.
012900     05  TB-T4-ENTREE            PIC 9    OCCURS 5.
013000*
013100*---------------------------------------------------------------*
013200*  T5 - CYCLE DE CONTROLE DES ELEMENTS (BOIS-TERRE-EAU-FEU-METAL)*
013300*---------------------------------------------------------------*
013400 01  TB-T5-INIT.
013500     05  FILLER              PIC X(01)  VALUE '3'.
013600     05  FILLER              PIC X(01)  VALUE '4'.
013700     05  FILLER              PIC X(01)  VALUE '5'.
013800     05  FILLER              PIC X(01)  VALUE '1'.
013900     05  FILLER              PIC X(01)  VALUE '2'.
014000 01  TB-T5-CONTROLE REDEFINES TB-T5-INIT.
014100     05  TB-T5-ENTREE            PIC 9    OCCURS 5.
014200*
014300*---------------------------------------------------------------*
014400*  T7 - TRIPLETS DE COMBINAISON DE BRANCHES (SH) + ELEMENT PRODUIT*
014500*---------------------------------------------------------------*
014600 01  TB-T7-INIT.
014700     05  FILLER              PIC X(07)  VALUE
014800         '0901055'.
014900     05  FILLER              PIC X(07)  VALUE
015000         '1204081'.
015100     05  FILLER              PIC X(07)  VALUE
015200         '0307112'.
015300     05  FILLER              PIC X(07)  VALUE
015400         '0610024'.
015500 01  TB-T7-TRIPLET REDEFINES TB-T7-INIT.
015600     05  TB-T7-ENTREE           OCCURS 4.
015700         10  TB-T7-BR           PIC 99   OCCURS 3.
015800         10  TB-T7-ELEMENT      PIC 9.
015900*
016000*---------------------------------------------------------------*
016100*  T8 - TRIPLETS DE REUNION DE BRANCHES (SW) + ELEMENT PRODUIT  *
016200*---------------------------------------------------------------*
016300 01  TB-T8-INIT.
016400     05  FILLER              PIC X(07)  VALUE
016500         '0304051'.
016600     05  FILLER              PIC X(07)  VALUE
016700         '0607082'.
016800     05  FILLER              PIC X(07)  VALUE
016900         '0910114'.
017000     05  FILLER              PIC X(07)  VALUE
017100         '1201025'.
017200 01  TB-T8-TRIPLET REDEFINES TB-T8-INIT.
017300     05  TB-T8-ENTREE           OCCURS 4.
017400         10  TB-T8-BR           PIC 99   OCCURS 3.
017500         10  TB-T8-ELEMENT      PIC 9.
017600*
017700*---------------------------------------------------------------*
017800*  T9 - PAIRES DE CHOC DE BRANCHES (LC) - SANS ELEMENT          *
017900*---------------------------------------------------------------*
018000 01  TB-T9-INIT.
018100     05  FILLER              PIC X(04)  VALUE '0107'.
018200     05  FILLER              PIC X(04)  VALUE '0208'.
018300     05  FILLER              PIC X(04)  VALUE '0309'.
018400     05  FILLER              PIC X(04)  VALUE '0410'.
018500     05  FILLER              PIC X(04)  VALUE '0511'.
018600     05  FILLER              PIC X(04)  VALUE '0612'.
018700 01  TB-T9-PAIRE REDEFINES TB-T9-INIT.
018800     05  TB-T9-ENTREE           OCCURS 6.
018900         10  TB-T9-BR           PIC 99   OCCURS 2.
019000*
019100*---------------------------------------------------------------*
019200*  T10 - PAIRES DE COMBINAISON DE BRANCHES (LH) + ELEMENT TRANSFORME*
019300*---------------------------------------------------------------*
019400 01  TB-T10-INIT.
019500     05  FILLER              PIC X(05)  VALUE
019600         '01023'.
019700     05  FILLER              PIC X(05)  VALUE
019800         '03121'.
019900     05  FILLER              PIC X(05)  VALUE
020000         '04112'.
020100     05  FILLER              PIC X(05)  VALUE
020200         '05104'.
020300     05  FILLER              PIC X(05)  VALUE
020400         '06095'.
020500     05  FILLER              PIC X(05)  VALUE
020600         '07082'.
020700 01  TB-T10-PAIRE REDEFINES TB-T10-INIT.
020800     05  TB-T10-ENTREE          OCCURS 6.
020900         10  TB-T10-BR          PIC 99   OCCURS 2.
021000         10  TB-T10-ELEMENT     PIC 9.
021100*
021200*---------------------------------------------------------------*
021300*  T11 - PAIRES DE COMBINAISON DE TRONCS (HG) + ELEMENT TRANSFORME*
021400*---------------------------------------------------------------*
021500 01  TB-T11-INIT.
021600     05  FILLER              PIC X(05)  VALUE
021700         '01063'.
021800     05  FILLER              PIC X(05)  VALUE
021900         '02074'.
022000     05  FILLER              PIC X(05)  VALUE
022100         '03085'.
022200     05  FILLER              PIC X(05)  VALUE
022300         '04091'.
022400     05  FILLER              PIC X(05)  VALUE
022500         '05102'.
022600 01  TB-T11-PAIRE REDEFINES TB-T11-INIT.
022700     05  TB-T11-ENTREE          OCCURS 5.
022800         10  TB-T11-TR          PIC 99   OCCURS 2.
022900         10  TB-T11-ELEMENT     PIC 9.
023000*
023100*---------------------------------------------------------------*
023200*  T12 - PAIRES DE CHOC DE TRONCS (CG) - SANS ELEMENT           *
023300*---------------------------------------------------------------*
023400 01  TB-T12-INIT.
023500     05  FILLER              PIC X(04)  VALUE '0107'.
023600     05  FILLER              PIC X(04)  VALUE '0208'.
023700     05  FILLER              PIC X(04)  VALUE '0309'.
023800     05  FILLER              PIC X(04)  VALUE '0410'.
023900 01  TB-T12-PAIRE REDEFINES TB-T12-INIT.
024000     05  TB-T12-ENTREE          OCCURS 4.
024100         10  TB-T12-TR          PIC 99   OCCURS 2.
024200*
024300*---------------------------------------------------------------*
024400*  T13 - PAIRES DE NUISANCE DE BRANCHES (HA) - SANS ELEMENT     *
024500*---------------------------------------------------------------*
024600 01  TB-T13-INIT.
024700     05  FILLER              PIC X(04)  VALUE '0108'.
024800     05  FILLER              PIC X(04)  VALUE '0207'.
024900     05  FILLER              PIC X(04)  VALUE '0306'.
025000     05  FILLER              PIC X(04)  VALUE '0405'.
025100     05  FILLER              PIC X(04)  VALUE '0912'.
025200     05  FILLER              PIC X(04)  VALUE '1011'.
025300 01  TB-T13-PAIRE REDEFINES TB-T13-INIT.
025400     05  TB-T13-ENTREE          OCCURS 6.
025500         10  TB-T13-BR          PIC 99   OCCURS 2.
025600*
025700*---------------------------------------------------------------*
025800*  T14 - PAIRES DE PUNITION DE BRANCHES (XP) - SANS ELEMENT     *
025900*---------------------------------------------------------------*
026000*      (AUTO-PUNITION ZX SUR BRANCHE DUPLIQUEE 05/07/10/12 :
026100*       TRAITEE EN LOGIQUE DANS PLRO100, PAS DE TABLE ICI)
026200 01  TB-T14-INIT.
026300     05  FILLER              PIC X(04)  VALUE '0306'.
026400     05  FILLER              PIC X(04)  VALUE '0309'.
026500     05  FILLER              PIC X(04)  VALUE '0609'.
026600     05  FILLER              PIC X(04)  VALUE '0211'.
026700     05  FILLER              PIC X(04)  VALUE '0208'.
026800     05  FILLER              PIC X(04)  VALUE '1108'.
026900     05  FILLER              PIC X(04)  VALUE '0104'.
027000 01  TB-T14-PAIRE REDEFINES TB-T14-INIT.
027100     05  TB-T14-ENTREE          OCCURS 7.
027200         10  TB-T14-BR          PIC 99   OCCURS 2.
027300*
027400*---------------------------------------------------------------*
027500*  T15 - TETES DE DECADE DU CYCLE SEXAGESIMAL ET BRANCHES VACANTES*
027600*---------------------------------------------------------------*
027700 01  TB-T15-INIT.
027800     05  FILLER              PIC X(06)  VALUE
027900         '011112'.
028000     05  FILLER              PIC X(06)  VALUE
028100         '110910'.
028200     05  FILLER              PIC X(06)  VALUE
028300         '090708'.
028400     05  FILLER              PIC X(06)  VALUE
028500         '070506'.
028600     05  FILLER              PIC X(06)  VALUE
028700         '050304'.
028800     05  FILLER              PIC X(06)  VALUE
028900         '030102'.
029000 01  TB-T15-DECADE REDEFINES TB-T15-INIT.
029100     05  TB-T15-ENTREE          OCCURS 6.
029200         10  TB-T15-BR-TETE     PIC 99.
029300         10  TB-T15-VACANT      PIC 99   OCCURS 2.
029400*
029500*---------------------------------------------------------------*
029600*  T16 - SAISON DE LA BRANCHE DU MOIS (BRANCHE 1 A 12)          *
029700*---------------------------------------------------------------*
029800 01  TB-T16-INIT.
029900     05  FILLER              PIC X(01)  VALUE '4'.
030000     05  FILLER              PIC X(01)  VALUE '4'.
030100     05  FILLER              PIC X(01)  VALUE '1'.
030200     05  FILLER              PIC X(01)  VALUE '1'.
030300     05  FILLER              PIC X(01)  VALUE '1'.
030400     05  FILLER              PIC X(01)  VALUE '2'.
030500     05  FILLER              PIC X(01)  VALUE '2'.
030600     05  FILLER              PIC X(01)  VALUE '2'.
030700     05  FILLER              PIC X(01)  VALUE '3'.
030800     05  FILLER              PIC X(01)  VALUE '3'.
030900     05  FILLER              PIC X(01)  VALUE '3'.
031000     05  FILLER              PIC X(01)  VALUE '4'.
031100 01  TB-T16-SAISON REDEFINES TB-T16-INIT.
031200     05  TB-T16-ENTREE          PIC 9    OCCURS 12.
031300*
031400*---------------------------------------------------------------*
031500*  T17 - CLIMAT (TIAOHOU) : ELEMENT MAITRE DE JOUR (1-5) X SAISON*
031600*---------------------------------------------------------------*
031700*      (1=PRINTEMPS 2=ETE 3=AUTOMNE 4=HIVER) -> ELEMENT PRIMAIRE
031800*      ET ELEMENT AUXILIAIRE.  CELLULES AVEC * CI-DESSOUS SONT
031900*      CELLES FIXEES PAR LES VECTEURS DE CONTROLE DE LA SOURCE.
032000 01  TB-T17-INIT.
032100     05  FILLER              PIC X(02)  VALUE '25'.
032200     05  FILLER              PIC X(02)  VALUE '54'.
032300     05  FILLER              PIC X(02)  VALUE '25'.
032400     05  FILLER              PIC X(02)  VALUE '21'.
032500     05  FILLER              PIC X(02)  VALUE '21'.
032600     05  FILLER              PIC X(02)  VALUE '54'.
032700     05  FILLER              PIC X(02)  VALUE '21'.
032800     05  FILLER              PIC X(02)  VALUE '21'.
032900     05  FILLER              PIC X(02)  VALUE '21'.
033000     05  FILLER              PIC X(02)  VALUE '54'.
033100     05  FILLER              PIC X(02)  VALUE '21'.
033200     05  FILLER              PIC X(02)  VALUE '21'.
033300     05  FILLER              PIC X(02)  VALUE '21'.
033400     05  FILLER              PIC X(02)  VALUE '54'.
033500     05  FILLER              PIC X(02)  VALUE '21'.
033600     05  FILLER              PIC X(02)  VALUE '21'.
033700     05  FILLER              PIC X(02)  VALUE '21'.
033800     05  FILLER              PIC X(02)  VALUE '54'.
033900     05  FILLER              PIC X(02)  VALUE '21'.
034000     05  FILLER              PIC X(02)  VALUE '21'.
034100 01  TB-T17-CLIMAT REDEFINES TB-T17-INIT.
034200     05  TB-T17-DM              OCCURS 5.
034300         10  TB-T17-SAISON      OCCURS 4.
034400             15  TB-T17-PRIMAIRE    PIC 9.
034500             15  TB-T17-AUXILIAIRE  PIC 9.
034600*
034700*---------------------------------------------------------------*
034800*  TD - ORDRE CANONIQUE DES DIX DIEUX (POUR LES CUMULS PLRWPIL/PLRWYON)*
034900*---------------------------------------------------------------*
035000 01  TB-TD-INIT.
035100     05  FILLER              PIC X(02)  VALUE 'BJ'.
035200     05  FILLER              PIC X(02)  VALUE 'JC'.
035300     05  FILLER              PIC X(02)  VALUE 'SS'.
035400     05  FILLER              PIC X(02)  VALUE 'SG'.
035500     05  FILLER              PIC X(02)  VALUE 'PC'.
035600     05  FILLER              PIC X(02)  VALUE 'ZC'.
035700     05  FILLER              PIC X(02)  VALUE 'QS'.
035800     05  FILLER              PIC X(02)  VALUE 'ZG'.
035900     05  FILLER              PIC X(02)  VALUE 'PY'.
036000     05  FILLER              PIC X(02)  VALUE 'ZY'.
036100 01  TB-TD-DIEU REDEFINES TB-TD-INIT.
036200     05  TB-TD-CODE              PIC X(02)   OCCURS 10.
036300*
036400*---------------------------------------------------------------*
036500*  T18 - STRUCTURES A TRAITEMENT 'SHUN' (SOUTIEN) ET 'NI' (RESTRICTION)*
036600*---------------------------------------------------------------*
036700 01  TB-T18-SHUN-INIT.
036800     05  FILLER              PIC X(02)  VALUE 'ZG'.
036900     05  FILLER              PIC X(02)  VALUE 'ZC'.
037000     05  FILLER              PIC X(02)  VALUE 'PC'.
037100     05  FILLER              PIC X(02)  VALUE 'ZY'.
037200     05  FILLER              PIC X(02)  VALUE 'SS'.
037300 01  TB-T18-SHUN REDEFINES TB-T18-SHUN-INIT.
037400     05  TB-T18-SHUN-GOD        PIC X(02)   OCCURS 5.
037500 01  TB-T18-NI-INIT.
037600     05  FILLER              PIC X(02)  VALUE 'QS'.
037700     05  FILLER              PIC X(02)  VALUE 'SG'.
037800     05  FILLER              PIC X(02)  VALUE 'PY'.
037900     05  FILLER              PIC X(02)  VALUE 'YR'.
038000 01  TB-T18-NI REDEFINES TB-T18-NI-INIT.
038100     05  TB-T18-NI-GOD          PIC X(02)   OCCURS 4.
